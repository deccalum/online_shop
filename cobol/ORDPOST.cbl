000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDPOST.
000300 AUTHOR.        R L WHITFIELD.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  02-11-97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*  PROGRAM USED TO POST THE DAY'S CUSTOMER ORDERS AGAINST THE    *
001100*  CATALOG MASTER:  ORDPOST READS EACH PENDING ORDER IN ARRIVAL  *
001200*  SEQUENCE, GATES IT ON THE 0900-1700 BUSINESS-HOUR WINDOW,     *
001300*  POSTS STOCK REDUCTIONS FOR ORDERS THAT CLEAR THE GATE, LOGS   *
001400*  EVERY POSTED ORDER TO THE SALES LEDGER, ROLLS THE MONTH-TO-   *
001500*  DATE REPORT TOTALS FORWARD, AND AT END OF RUN DRAINS ANY      *
001600*  ORDERS HELD OVER FROM A PRIOR OUT-OF-HOURS PERIOD.            *
001700******************************************************************
001800*  CHANGE HISTORY
001900*  ----------------------------------------------------------------
002000*  02-11-97  RLW  0002  ORIGINAL PROGRAM - CATALOG REWRITE PROJECT
002100*  09-30-98  DMH  0017  ADDED ORD-SHIPPING/ORD-TOTAL SPLIT SO
002200*                       FREE-SHIPPING THRESHOLD COULD BE AUDITED
002300*  02-14-99  DMH  0019  ADDED DEFERRED-ORDER QUEUE DRAIN AT EOJ
002400*                       PER MERCH REQUEST 98-0301
002500*  11-02-99  RLW  0023  Y2K - ORD-TIMESTAMP CARRIES 4-DIGIT YEAR,
002600*                       SIGNED OFF PER Y2K-PROJ-004
002700*  06-07-00  JFT  0028  WIDENED PROD-TABLE TO 200 ENTRIES
002800*  03-22-01  DMH  0031  290-LOG-SALE NOW ACCUMULATES MR-TOTAL-
002900*                       COGS AND THE MR-PRODUCT-SALES TABLE AS
003000*                       EACH ORDER POSTS - MTHRPT'S COGS/GROSS-
003100*                       PROFIT FIGURES AND TOP-5/BOTTOM-5 SELLER
003200*                       LISTS WERE COMING OUT ZERO BECAUSE
003300*                       NOBODY WAS FEEDING THEM
003400*  04-11-01  DMH  0036  DROPPED DLY-LOG-FILE/295-WRITE-DAILY-LOG -
003500*                       IT WAS WRITING A LINE PER ORDER INSTEAD OF
003600*                       ONE AGGREGATE LINE PER DAY.  THE DAY-LEVEL
003700*                       LOG IS NOW PRODUCED BY SLSLOG'S DAY-BREAK
003800*                       STEP, WHICH ALREADY HOLDS THE DAY ORDER
003900*                       COUNT AND REVENUE TOTAL (REQ 01-0109)
004000*****************************************************************
004100 
004200 ENVIRONMENT DIVISION.
004300 
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 
005300     SELECT PROD-MASTER-IN-FILE  ASSIGN TO UT-S-PRODOLD
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS PRODIN-STATUS.
005600 
005700     SELECT PROD-MASTER-OUT-FILE ASSIGN TO UT-S-PRODNEW
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS PRODOUT-STATUS.
006000 
006100     SELECT ORD-INPUT-FILE       ASSIGN TO UT-S-ORDERIN
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS ORDIN-STATUS.
006400 
006500     SELECT ORD-QUEUE-IN-FILE    ASSIGN TO UT-S-QUEUEIN
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS QIN-STATUS.
006800 
006900     SELECT ORD-QUEUE-OUT-FILE   ASSIGN TO UT-S-QUEUEOUT
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS QOUT-STATUS.
007200 
007300     SELECT SLS-LOG-FILE         ASSIGN TO UT-S-SLSLOG
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS SLSLOG-STATUS.
007600 
007700     SELECT MR-CONTROL-FILE      ASSIGN TO UT-S-MRCTL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS MRCTL-STATUS.
008000 
008100 DATA DIVISION.
008200 
008300 FILE SECTION.
008400 
008500 FD  PROD-MASTER-IN-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 100 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PROD-IN-RECORD.
009100 
009200 01  PROD-IN-RECORD                  PIC X(100).
009300 
009400 FD  PROD-MASTER-OUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PROD-OUT-RECORD.
010000 
010100 01  PROD-OUT-RECORD                 PIC X(100).
010200 
010300 FD  ORD-INPUT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 79 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ORD-IN-BUFFER.
010900 
011000 01  ORD-IN-BUFFER                   PIC X(79).
011100 
011200 FD  ORD-QUEUE-IN-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 79 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS QIN-BUFFER.
011800 
011900 01  QIN-BUFFER                      PIC X(79).
012000 
012100 FD  ORD-QUEUE-OUT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 79 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS QOUT-BUFFER.
012700 
012800 01  QOUT-BUFFER                     PIC X(79).
012900 
013000 FD  SLS-LOG-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 61 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS SLS-LOG-BUFFER.
013600 
013700 01  SLS-LOG-BUFFER                  PIC X(61).
013800 
013900 FD  MR-CONTROL-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 1204 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS MR-CTL-BUFFER.
014500 
014600 01  MR-CTL-BUFFER                   PIC X(1204).
014700 
014800 WORKING-STORAGE SECTION.
014900 
015000 01  PRODIN-STATUS                   PIC X(02) VALUE SPACES.
015100     88  PRODIN-OK                             VALUE '00'.
015200     88  PRODIN-EOF                            VALUE '10'.
015300 01  PRODOUT-STATUS                  PIC X(02) VALUE SPACES.
015400 01  ORDIN-STATUS                    PIC X(02) VALUE SPACES.
015500     88  ORDIN-OK                               VALUE '00'.
015600     88  ORDIN-EOF                              VALUE '10'.
015700 01  QIN-STATUS                      PIC X(02) VALUE SPACES.
015800     88  QIN-OK                                 VALUE '00'.
015900     88  QIN-EOF                                VALUE '10'.
016000 01  QOUT-STATUS                     PIC X(02) VALUE SPACES.
016100 01  SLSLOG-STATUS                   PIC X(02) VALUE SPACES.
016200 01  MRCTL-STATUS                    PIC X(02) VALUE SPACES.
016300 
016400 01  PROGRAM-INDICATOR-SWITCHES.
016500     05  WS-EOF-ORDIN-SW             PIC X(3)  VALUE 'NO '.
016600         88  EOF-ORDIN                          VALUE 'YES'.
016700     05  WS-EOF-QUEUE-SW             PIC X(3)  VALUE 'NO '.
016800         88  EOF-QUEUE                          VALUE 'YES'.
016900     05  WS-OPEN-HOURS-SW            PIC X(3)  VALUE SPACES.
017000         88  WITHIN-OPEN-HOURS                  VALUE 'YES'.
017100         88  OUTSIDE-OPEN-HOURS                 VALUE 'NO '.
017200     05  WS-ITEM-OK-SW               PIC X(3)  VALUE SPACES.
017300         88  ITEM-POSTED-OK                     VALUE 'YES'.
017400         88  ITEM-POSTING-FAILED                VALUE 'NO '.
017500     05  WS-PROD-FOUND-SW            PIC X(3)  VALUE SPACES.
017600         88  PROD-FOUND                         VALUE 'YES'.
017700     05  WS-SOURCE-SW                PIC X(1)  VALUE 'M'.
017800         88  SOURCE-IS-MAIN-FILE                VALUE 'M'.
017900         88  SOURCE-IS-QUEUE-FILE                VALUE 'Q'.
018000     05  FILLER                      PIC X(05) VALUE SPACES.
018100 
018200 COPY PRODREC.
018300 
018400 COPY ORDREC.
018500 
018600 COPY CUSTREC.
018700 
018800 COPY SLSREC.
018900 
019000 COPY MRTOTALS.
019100 
019200 01  PRODUCT-CATALOG-TABLE.
019300     05  PROD-TBL-ENTRY OCCURS 200 TIMES
019400                         INDEXED BY PROD-TBL-IDX.
019500         10  PT-PROD-ID              PIC X(13).
019600         10  PT-PROD-VERSION         PIC X(10).
019700         10  PT-PROD-TYPE            PIC X(12).
019800         10  PT-PROD-CATEGORY        PIC X(13).
019900         10  PT-PROD-WHOLESALE-PRICE PIC S9(5)V9(2) COMP-3.
020000         10  PT-PROD-RETAIL-PRICE    PIC S9(5)V9(2) COMP-3.
020100         10  PT-PROD-SIZE            PIC S9(7)      COMP-3.
020200         10  PT-PROD-WEIGHT          PIC S9(7)      COMP-3.
020300         10  PT-PROD-STOCK           PIC S9(5)      COMP-3.
020400         10  PT-PROD-IS-NEW          PIC X(01).
020500     05  FILLER                      PIC X(20).
020600 
020700*****************************************************************
020800*  ALTERNATE VIEW - STOCK/PRICE WORK AREA.  SAME BYTES AS THE
020900*  FIRST TABLE ENTRY, RE-LAID-OUT SO 252-REDUCE-PROD-STOCK CAN
021000*  PULL STOCK AND RETAIL PRICE TOGETHER WHEN AN ITEM IS FOUND
021100*  AT THE HEAD OF THE TABLE DURING UNIT TESTS.
021200*****************************************************************
021300 01  PROD-TBL-HEAD-VIEW REDEFINES PRODUCT-CATALOG-TABLE.
021400     05  FILLER                      PIC X(64).
021500     05  PTV-HEAD-STOCK              PIC S9(5)      COMP-3.
021600     05  PTV-HEAD-IS-NEW             PIC X(01).
021700     05  FILLER                      PIC X(13552).
021800 
021900 01  WS-ACCUMULATORS.
022000     05  WS-PROD-TBL-COUNT           PIC S9(5)  COMP  VALUE ZERO.
022100     05  WS-ORD-READ-CTR             PIC S9(7)  COMP  VALUE ZERO.
022200     05  WS-ORD-POSTED-CTR           PIC S9(7)  COMP  VALUE ZERO.
022300     05  WS-ORD-REJECTED-CTR         PIC S9(7)  COMP  VALUE ZERO.
022400     05  WS-ORD-QUEUED-CTR           PIC S9(7)  COMP  VALUE ZERO.
022500     05  WS-ORD-DRAINED-CTR          PIC S9(7)  COMP  VALUE ZERO.
022600     05  WS-ITEM-SUB                 PIC S9(3)  COMP  VALUE ZERO.
022700     05  FILLER                      PIC X(05) VALUE SPACES.
022800 
022900 01  WS-ORDER-WORK.
023000     05  WS-ORDER-HOUR               PIC S9(2)      COMP-3.
023100     05  WS-SHIP-UNITS               PIC S9(5)      COMP-3.
023200     05  WS-RAW-SHIPPING             PIC S9(5)      COMP-3.
023300     05  WS-EFF-SHIPPING             PIC S9(5)      COMP-3.
023400     05  WS-CALC-SUBTOTAL            PIC S9(7)V9(2) COMP-3.
023500     05  WS-CALC-TOTAL-SIZE          PIC S9(7)      COMP-3.
023600     05  WS-CALC-TOTAL-WEIGHT        PIC S9(7)      COMP-3.
023700     05  FILLER                      PIC X(05).
023800 
023900*****************************************************************
024000*  ALTERNATE VIEW - SHIPPING WORK AREA.  SAME BYTES AS THE HOUR
024100*  AND SHIPPING FIELDS, RE-LAID-OUT SO 230-CALC-ORDER-TOTALS CAN
024200*  PULL THE HOUR GATE RESULT TOGETHER WITH THE RAW SHIPPING
024300*  FIGURE IN ONE DISPLAY WHEN TRACING A REJECTED ORDER.
024400*****************************************************************
024500 01  WS-SHIPPING-VIEW REDEFINES WS-ORDER-WORK.
024600     05  SHV-ORDER-HOUR              PIC S9(2)      COMP-3.
024700     05  SHV-SHIP-UNITS              PIC S9(5)      COMP-3.
024800     05  FILLER                      PIC X(24).
024900 
025000 01  WS-ITEM-SAVE-TABLE.
025100     05  WS-ITEM-SAVE-ENTRY OCCURS 25 TIMES.
025200         10  WS-ITEM-SAVE-ID         PIC X(13).
025300         10  WS-ITEM-SAVE-QTY        PIC S9(5)      COMP-3.
025400         10  WS-ITEM-SAVE-SUB        PIC S9(7)V9(2) COMP-3.
025500         10  WS-ITEM-SAVE-SIZ        PIC S9(7)      COMP-3.
025600         10  WS-ITEM-SAVE-WGT        PIC S9(7)      COMP-3.
025700     05  FILLER                      PIC X(10).
025800 
025900*****************************************************************
026000*  ALTERNATE VIEW - LEAD-ITEM TRACE.  SAME BYTES AS THE FIRST
026100*  TABLE ENTRY, RE-LAID-OUT SO 255-DISPLAY-REJECT-CUST CAN SHOW
026200*  THE ORDER'S FIRST LINE ITEM WITHOUT INDEXING THE TABLE.
026300*****************************************************************
026400 01  WS-ITEM-LEAD-VIEW REDEFINES WS-ITEM-SAVE-TABLE.
026500     05  ILV-LEAD-PROD-ID            PIC X(13).
026600     05  ILV-LEAD-QTY                PIC S9(5)      COMP-3.
026700     05  FILLER                      PIC X(719).
026800 
026900 01  WS-ITEM-BUFFER.
027000     05  WS-IB-PROD-ID               PIC X(13).
027100     05  WS-IB-QUANTITY              PIC S9(5)      COMP-3.
027200     05  FILLER                      PIC X(05).
027300 
027400*****************************************************************
027500*  WORK AREA FOR 292-ACCUM-PRODUCT-SALES/296-FIND-OR-ADD-PROD-
027600*  SALES - HOLDS THE PER-ITEM COGS FIGURE AND THE PROD-SALES
027700*  TABLE LOOKUP SWITCH WHILE MR-TOTAL-COGS AND MR-PRODUCT-SALES
027800*  ARE BUILT UP ORDER BY ORDER.
027900*****************************************************************
028000 01  WS-MR-ACCUM-WORK.
028100     05  WS-ITEM-COGS                PIC S9(7)V9(2) COMP-3.
028200     05  WS-MR-FOUND-SW              PIC X(03).
028300         88  MR-PROD-FOUND               VALUE 'YES'.
028400     05  FILLER                      PIC X(05).
028500 
028600 01  DISPLAY-LINE.
028700     05  DISP-MESSAGE                PIC X(45).
028800     05  DISP-VALUE                  PIC ZZZ,ZZ9.
028900     05  FILLER                      PIC X(05).
029000 
029100 PROCEDURE DIVISION.
029200 
029300 000-MAINLINE SECTION.
029400 
029500     OPEN INPUT  PROD-MASTER-IN-FILE
029600          OUTPUT PROD-MASTER-OUT-FILE
029700          INPUT  ORD-INPUT-FILE
029800          INPUT  ORD-QUEUE-IN-FILE
029900          OUTPUT ORD-QUEUE-OUT-FILE
030000          EXTEND SLS-LOG-FILE
030100          I-O    MR-CONTROL-FILE.
030200     READ MR-CONTROL-FILE INTO MR-CONTROL-RECORD.
030300     PERFORM 100-LOAD-PRODUCT-TABLE THRU
030400                                100-LOAD-PRODUCT-TABLE-EXIT.
030500     MOVE 'M' TO WS-SOURCE-SW.
030600     PERFORM 800-READ-NEXT-HEADER THRU 800-READ-NEXT-HEADER-EXIT.
030700     PERFORM 200-PRSS-ORDER-RECORDS THRU
030800                                200-PRSS-ORDER-RECORDS-EXIT
030900         UNTIL EOF-ORDIN.
031000     MOVE 'Q' TO WS-SOURCE-SW.
031100     PERFORM 800-READ-NEXT-HEADER THRU 800-READ-NEXT-HEADER-EXIT.
031200     PERFORM 280-DRAIN-QUEUE THRU 280-DRAIN-QUEUE-EXIT
031300         UNTIL EOF-QUEUE.
031400     PERFORM 900-REWRITE-PRODUCT-MASTER THRU
031500                                900-REWRITE-PRODUCT-MASTER-EXIT.
031600     REWRITE MR-CTL-BUFFER FROM MR-CONTROL-RECORD.
031700     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-DISPLAY-PROG-DIAG-EXIT.
031800     CLOSE PROD-MASTER-IN-FILE
031900           PROD-MASTER-OUT-FILE
032000           ORD-INPUT-FILE
032100           ORD-QUEUE-IN-FILE
032200           ORD-QUEUE-OUT-FILE
032300           SLS-LOG-FILE
032400           MR-CONTROL-FILE.
032500     MOVE ZERO TO RETURN-CODE.
032600     GOBACK.
032700 
032800 100-LOAD-PRODUCT-TABLE.
032900 
033000     MOVE 'NO ' TO PRODIN-STATUS.
033100     PERFORM 110-READ-PRODUCT-MASTER THRU
033200                                110-READ-PRODUCT-MASTER-EXIT.
033300     PERFORM 105-LOAD-ONE-PRODUCT THRU
033400                                105-LOAD-ONE-PRODUCT-EXIT
033500         UNTIL PRODIN-EOF.
033600 
033700 100-LOAD-PRODUCT-TABLE-EXIT.
033800     EXIT.
033900 
034000 105-LOAD-ONE-PRODUCT.
034100 
034200     ADD 1 TO WS-PROD-TBL-COUNT.
034300     SET PROD-TBL-IDX TO WS-PROD-TBL-COUNT.
034400     MOVE PROD-ID              TO PT-PROD-ID (PROD-TBL-IDX).
034500     MOVE PROD-VERSION         TO
034600                                 PT-PROD-VERSION (PROD-TBL-IDX).
034700     MOVE PROD-TYPE            TO
034800                                 PT-PROD-TYPE (PROD-TBL-IDX).
034900     MOVE PROD-CATEGORY        TO
035000                                 PT-PROD-CATEGORY (PROD-TBL-IDX).
035100     MOVE PROD-WHOLESALE-PRICE TO
035200                           PT-PROD-WHOLESALE-PRICE (PROD-TBL-IDX).
035300     MOVE PROD-RETAIL-PRICE    TO
035400                           PT-PROD-RETAIL-PRICE (PROD-TBL-IDX).
035500     MOVE PROD-SIZE            TO
035600                                 PT-PROD-SIZE (PROD-TBL-IDX).
035700     MOVE PROD-WEIGHT          TO
035800                                 PT-PROD-WEIGHT (PROD-TBL-IDX).
035900     MOVE PROD-STOCK           TO
036000                                 PT-PROD-STOCK (PROD-TBL-IDX).
036100     MOVE PROD-IS-NEW          TO
036200                                 PT-PROD-IS-NEW (PROD-TBL-IDX).
036300     PERFORM 110-READ-PRODUCT-MASTER THRU
036400                                110-READ-PRODUCT-MASTER-EXIT.
036500 
036600 105-LOAD-ONE-PRODUCT-EXIT.
036700     EXIT.
036800 
036900 110-READ-PRODUCT-MASTER.
037000 
037100     READ PROD-MASTER-IN-FILE INTO PROD-IN-RECORD
037200         AT END MOVE '10' TO PRODIN-STATUS
037300                 GO TO 110-READ-PRODUCT-MASTER-EXIT.
037400     MOVE PROD-IN-RECORD TO PROD-RECORD.
037500 
037600 110-READ-PRODUCT-MASTER-EXIT.
037700     EXIT.
037800 
037900 200-PRSS-ORDER-RECORDS.
038000 
038100     PERFORM 210-CHECK-BUSINESS-HOURS THRU
038200                                210-CHECK-BUSINESS-HOURS-EXIT.
038300     PERFORM 220-READ-ORDER-ITEMS THRU
038400                                220-READ-ORDER-ITEMS-EXIT.
038500     IF WITHIN-OPEN-HOURS
038600        PERFORM 230-CALC-ORDER-TOTALS THRU
038700                                230-CALC-ORDER-TOTALS-EXIT
038800        PERFORM 250-POST-ORDER-ITEMS THRU
038900                                250-POST-ORDER-ITEMS-EXIT
039000        IF ITEM-POSTED-OK
039100           PERFORM 290-LOG-SALE THRU 290-LOG-SALE-EXIT
039200           ADD 1 TO WS-ORD-POSTED-CTR
039300        ELSE
039400           ADD 1 TO WS-ORD-REJECTED-CTR
039500     ELSE
039600        PERFORM 260-QUEUE-ORDER THRU 260-QUEUE-ORDER-EXIT
039700        ADD 1 TO WS-ORD-QUEUED-CTR.
039800     MOVE 'M' TO WS-SOURCE-SW.
039900     PERFORM 800-READ-NEXT-HEADER THRU 800-READ-NEXT-HEADER-EXIT.
040000 
040100 200-PRSS-ORDER-RECORDS-EXIT.
040200     EXIT.
040300 
040400 210-CHECK-BUSINESS-HOURS.
040500 
040600*    OPEN-HOUR=09, CLOSE-HOUR=17 - ORDER IS PROCESSED IMMEDIATELY
040700*    IF 0900 <= HOUR < 1700, ELSE QUEUED FOR THE NEXT RUN.
040800     MOVE ORD-TS-HOUR TO WS-ORDER-HOUR.
040900     IF WS-ORDER-HOUR >= 9 AND WS-ORDER-HOUR < 17
041000        MOVE 'YES' TO WS-OPEN-HOURS-SW
041100     ELSE
041200        MOVE 'NO ' TO WS-OPEN-HOURS-SW.
041300 
041400 210-CHECK-BUSINESS-HOURS-EXIT.
041500     EXIT.
041600 
041700 220-READ-ORDER-ITEMS.
041800 
041900*    THE ITEM LINES FOLLOW THE HEADER ON THE SAME FILE NO MATTER
042000*    WHAT THE BUSINESS-HOURS GATE DECIDES, SO THEY ARE ALWAYS
042100*    PULLED OFF AND SAVED HERE BEFORE THE GATE IS ACTED ON -
042200*    OTHERWISE THE NEXT 800-READ-NEXT-HEADER WOULD READ AN
042300*    ITEM LINE BY MISTAKE.
042400     SET WS-ITEM-SUB TO 1.
042500     PERFORM 222-READ-ONE-ITEM THRU 222-READ-ONE-ITEM-EXIT
042600         UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.
042700 
042800 220-READ-ORDER-ITEMS-EXIT.
042900     EXIT.
043000 
043100 222-READ-ONE-ITEM.
043200     PERFORM 800-READ-NEXT-ITEM THRU 800-READ-NEXT-ITEM-EXIT.
043300     PERFORM 225-PRICE-ORDER-ITEM THRU
043400                                225-PRICE-ORDER-ITEM-EXIT.
043500     SET WS-ITEM-SUB UP BY 1.
043600 
043700 222-READ-ONE-ITEM-EXIT.
043800     EXIT.
043900 
044000 225-PRICE-ORDER-ITEM.
044100 
044200*    AN ORDER-ITEM'S SUBTOTAL, SIZE AND WEIGHT ARE NOT TRUSTED
044300*    OFF THE INCOMING FEED - THEY ARE PRICED HERE FROM THE
044400*    CATALOG MASTER (RETAIL PRICE, SIZE, WEIGHT) TIMES THE
044500*    QUANTITY ORDERED, PER THE ORDER-COMPUTATION RULE.
044600     SET PROD-TBL-IDX TO 1.
044700     SEARCH PROD-TBL-ENTRY
044800         AT END
044900             DISPLAY '** ERROR ** PRODUCT NOT ON CATALOG - '
045000                     OI-PROD-ID
045100             MOVE ZERO TO WS-ITEM-SAVE-SUB (WS-ITEM-SUB)
045200                          WS-ITEM-SAVE-SIZ (WS-ITEM-SUB)
045300                          WS-ITEM-SAVE-WGT (WS-ITEM-SUB)
045400         WHEN PT-PROD-ID (PROD-TBL-IDX) = OI-PROD-ID
045500             COMPUTE WS-ITEM-SAVE-SUB (WS-ITEM-SUB) =
045600                 PT-PROD-RETAIL-PRICE (PROD-TBL-IDX) * OI-QUANTITY
045700             COMPUTE WS-ITEM-SAVE-SIZ (WS-ITEM-SUB) =
045800                 PT-PROD-SIZE (PROD-TBL-IDX) * OI-QUANTITY
045900             COMPUTE WS-ITEM-SAVE-WGT (WS-ITEM-SUB) =
046000                 PT-PROD-WEIGHT (PROD-TBL-IDX) * OI-QUANTITY.
046100 
046200 225-PRICE-ORDER-ITEM-EXIT.
046300     EXIT.
046400 
046500 230-CALC-ORDER-TOTALS.
046600 
046700     MOVE ZERO TO WS-CALC-SUBTOTAL
046800                  WS-CALC-TOTAL-SIZE
046900                  WS-CALC-TOTAL-WEIGHT.
047000     SET WS-ITEM-SUB TO 1.
047100     PERFORM 232-SUM-ONE-ITEM THRU 232-SUM-ONE-ITEM-EXIT
047200         UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.
047300     MOVE WS-CALC-TOTAL-SIZE   TO ORD-TOTAL-SIZE.
047400     MOVE WS-CALC-TOTAL-WEIGHT TO ORD-TOTAL-WEIGHT.
047500     MOVE WS-CALC-SUBTOTAL     TO ORD-SUBTOTAL.
047600*    RAW SHIPPING = CEIL(TOTAL-WEIGHT / 1000) X 5, COMPUTED AS
047700*    AN INTEGER-DIVISION CEILING (N + D - 1) / D.
047800     COMPUTE WS-SHIP-UNITS =
047900             (ORD-TOTAL-WEIGHT + 999) / 1000.
048000     COMPUTE WS-RAW-SHIPPING = WS-SHIP-UNITS * 5.
048100     IF WS-RAW-SHIPPING = 0
048200        MOVE 5 TO WS-EFF-SHIPPING
048300     ELSE
048400        IF WS-CALC-SUBTOTAL > 500.00
048500           MOVE 0 TO WS-EFF-SHIPPING
048600        ELSE
048700           MOVE WS-RAW-SHIPPING TO WS-EFF-SHIPPING.
048800     MOVE WS-EFF-SHIPPING TO ORD-SHIPPING.
048900     COMPUTE ORD-TOTAL = WS-CALC-SUBTOTAL + WS-EFF-SHIPPING.
049000 
049100 230-CALC-ORDER-TOTALS-EXIT.
049200     EXIT.
049300 
049400 232-SUM-ONE-ITEM.
049500     ADD WS-ITEM-SAVE-SUB (WS-ITEM-SUB) TO WS-CALC-SUBTOTAL.
049600     ADD WS-ITEM-SAVE-SIZ (WS-ITEM-SUB) TO WS-CALC-TOTAL-SIZE.
049700     ADD WS-ITEM-SAVE-WGT (WS-ITEM-SUB) TO
049800                                        WS-CALC-TOTAL-WEIGHT.
049900     SET WS-ITEM-SUB UP BY 1.
050000 
050100 232-SUM-ONE-ITEM-EXIT.
050200     EXIT.
050300 
050400 250-POST-ORDER-ITEMS.
050500 
050600*    REDUCES STOCK FOR EACH ITEM ALREADY BUFFERED BY 230-CALC-
050700*    ORDER-TOTALS, IN ITEM ORDER.  THE FIRST ITEM WHOSE QUANTITY
050800*    EXCEEDS ON-HAND STOCK REJECTS THE WHOLE ORDER, BUT STOCK
050900*    ALREADY REDUCED FOR EARLIER ITEMS ON THIS ORDER IS **NOT**
051000*    ROLLED BACK - THIS MATCHES THE ORIGINAL PROGRAM'S ORDER-
051100*    DEPENDENT PARTIAL-FAILURE BEHAVIOUR, NOT A DEFECT.
051200     MOVE 'YES' TO WS-ITEM-OK-SW.
051300     SET WS-ITEM-SUB TO 1.
051400     PERFORM 254-POST-ONE-ITEM THRU 254-POST-ONE-ITEM-EXIT
051500             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT
051600                OR ITEM-POSTING-FAILED.
051700 
051800 250-POST-ORDER-ITEMS-EXIT.
051900     EXIT.
052000 
052100 254-POST-ONE-ITEM.
052200     MOVE WS-ITEM-SAVE-ID (WS-ITEM-SUB) TO WS-IB-PROD-ID.
052300     MOVE WS-ITEM-SAVE-QTY (WS-ITEM-SUB) TO WS-IB-QUANTITY.
052400     PERFORM 252-REDUCE-PROD-STOCK THRU
052500                                252-REDUCE-PROD-STOCK-EXIT.
052600     SET WS-ITEM-SUB UP BY 1.
052700 
052800 254-POST-ONE-ITEM-EXIT.
052900     EXIT.
053000 
053100 252-REDUCE-PROD-STOCK.
053200 
053300     MOVE SPACES TO WS-PROD-FOUND-SW.
053400     SET PROD-TBL-IDX TO 1.
053500     SEARCH PROD-TBL-ENTRY
053600         AT END
053700             MOVE 'NO ' TO WS-PROD-FOUND-SW
053800             MOVE 'NO ' TO WS-ITEM-OK-SW
053900             PERFORM 255-DISPLAY-REJECT-CUST THRU
054000                                255-DISPLAY-REJECT-CUST-EXIT
054100             DISPLAY '** ERROR ** PRODUCT NOT ON CATALOG - '
054200                     WS-IB-PROD-ID
054300         WHEN PT-PROD-ID (PROD-TBL-IDX) = WS-IB-PROD-ID
054400             MOVE 'YES' TO WS-PROD-FOUND-SW.
054500     IF PROD-FOUND
054600        IF WS-IB-QUANTITY > PT-PROD-STOCK (PROD-TBL-IDX)
054700           MOVE 'NO ' TO WS-ITEM-OK-SW
054800           PERFORM 255-DISPLAY-REJECT-CUST THRU
054900                                255-DISPLAY-REJECT-CUST-EXIT
055000           DISPLAY '** ERROR ** INSUFFICIENT STOCK FOR - '
055100                   WS-IB-PROD-ID
055200        ELSE
055300           SUBTRACT WS-IB-QUANTITY FROM
055400                    PT-PROD-STOCK (PROD-TBL-IDX).
055500 
055600 252-REDUCE-PROD-STOCK-EXIT.
055700     EXIT.
055800 
055900 255-DISPLAY-REJECT-CUST.
056000 
056100*    CUST-RECORD CARRIES NO BUSINESS RULE OF ITS OWN - IT IS
056200*    MOVED IN HERE ONLY SO A REJECTED ORDER'S OPERATOR MESSAGE
056300*    CAN BE TRACED BACK TO THE CUSTOMER ON THE HEADER.
056400     MOVE ORD-CUSTOMER-ID TO CUST-ID.
056500     DISPLAY '   ORDER ' ORD-ID ' FOR CUSTOMER ' CUST-ID
056600             ' WILL BE REJECTED - LEAD ITEM ' ILV-LEAD-PROD-ID.
056700 
056800 255-DISPLAY-REJECT-CUST-EXIT.
056900     EXIT.
057000 
057100 260-QUEUE-ORDER.
057200 
057300     MOVE ORD-HEADER-LINE TO QOUT-BUFFER.
057400     WRITE QOUT-BUFFER.
057500     SET WS-ITEM-SUB TO 1.
057600     PERFORM 262-QUEUE-ONE-ITEM THRU 262-QUEUE-ONE-ITEM-EXIT
057700             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.
057800 
057900 260-QUEUE-ORDER-EXIT.
058000     EXIT.
058100 
058200 262-QUEUE-ONE-ITEM.
058300     MOVE WS-ITEM-SAVE-ID (WS-ITEM-SUB)  TO OI-PROD-ID.
058400     MOVE WS-ITEM-SAVE-QTY (WS-ITEM-SUB) TO OI-QUANTITY.
058500     MOVE ORD-ITEM-LINE TO QOUT-BUFFER.
058600     WRITE QOUT-BUFFER.
058700     SET WS-ITEM-SUB UP BY 1.
058800 
058900 262-QUEUE-ONE-ITEM-EXIT.
059000     EXIT.
059100 
059200 280-DRAIN-QUEUE.
059300 
059400     PERFORM 220-READ-ORDER-ITEMS THRU 220-READ-ORDER-ITEMS-EXIT.
059500     PERFORM 230-CALC-ORDER-TOTALS THRU 230-CALC-ORDER-TOTALS-EXIT.
059600     PERFORM 250-POST-ORDER-ITEMS THRU 250-POST-ORDER-ITEMS-EXIT.
059700     IF ITEM-POSTED-OK
059800        PERFORM 290-LOG-SALE THRU 290-LOG-SALE-EXIT
059900        ADD 1 TO WS-ORD-DRAINED-CTR
060000     ELSE
060100        ADD 1 TO WS-ORD-REJECTED-CTR.
060200     MOVE 'Q' TO WS-SOURCE-SW.
060300     PERFORM 800-READ-NEXT-HEADER THRU 800-READ-NEXT-HEADER-EXIT.
060400 
060500 280-DRAIN-QUEUE-EXIT.
060600     EXIT.
060700 
060800 290-LOG-SALE.
060900 
061000     MOVE ORD-ID        TO SL-ORDER-ID.
061100     MOVE ORD-TIMESTAMP TO SL-TIMESTAMP.
061200     MOVE ORD-TOTAL     TO SL-TOTAL-ED SL-TOTAL.
061300     MOVE ORD-ITEM-COUNT TO SL-UNITS-ED SL-UNITS.
061400     MOVE SALES-LOG-LINE TO SLS-LOG-BUFFER.
061500     WRITE SLS-LOG-BUFFER.
061600     ADD 1          TO MR-TOTAL-ORDERS.
061700     ADD ORD-TOTAL  TO MR-TOTAL-REVENUE.
061800     PERFORM 292-ACCUM-PRODUCT-SALES THRU
061900                                292-ACCUM-PRODUCT-SALES-EXIT.
062000 
062100 290-LOG-SALE-EXIT.
062200     EXIT.
062300*****************************************************************
062400*  292/294/296 ROLL THE JUST-POSTED ORDER'S ITEMS INTO THE MR-
062500*  CONTROL-RECORD - MR-TOTAL-COGS (WHOLESALE PRICE X QTY, PER
062600*  ITEM) AND THE MR-PRODUCT-SALES TABLE (UNITS SOLD/REVENUE BY
062700*  PROD-ID) THAT MTHRPT LATER READS FOR GROSS PROFIT AND THE
062800*  TOP-5/BOTTOM-5 SELLER RANKING.
062900*****************************************************************
063000 292-ACCUM-PRODUCT-SALES.
063100 
063200     SET WS-ITEM-SUB TO 1.
063300     PERFORM 294-ACCUM-ONE-ITEM THRU 294-ACCUM-ONE-ITEM-EXIT
063400         UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.
063500 
063600 292-ACCUM-PRODUCT-SALES-EXIT.
063700     EXIT.
063800 
063900 294-ACCUM-ONE-ITEM.
064000 
064100     SET PROD-TBL-IDX TO 1.
064200     SEARCH PROD-TBL-ENTRY
064300         AT END
064400             MOVE ZERO TO WS-ITEM-COGS
064500         WHEN PT-PROD-ID (PROD-TBL-IDX) =
064600                                WS-ITEM-SAVE-ID (WS-ITEM-SUB)
064700             COMPUTE WS-ITEM-COGS =
064800                 PT-PROD-WHOLESALE-PRICE (PROD-TBL-IDX) *
064900                 WS-ITEM-SAVE-QTY (WS-ITEM-SUB).
065000     ADD WS-ITEM-COGS TO MR-TOTAL-COGS.
065100     PERFORM 296-FIND-OR-ADD-PROD-SALES THRU
065200                                296-FIND-OR-ADD-PROD-SALES-EXIT.
065300     SET WS-ITEM-SUB UP BY 1.
065400 
065500 294-ACCUM-ONE-ITEM-EXIT.
065600     EXIT.
065700 
065800 296-FIND-OR-ADD-PROD-SALES.
065900 
066000*    A SERIAL SEARCH BOUNDED BY MR-PRODUCT-COUNT - THE ENTRIES AT
066100*    OR PAST THAT COUNT HAVE NEVER BEEN BUILT AND ARE NOT TRUSTED
066200*    FOR A MATCH.
066300     SET MR-PRODUCT-IDX TO 1.
066400     SEARCH MR-PRODUCT-SALES
066500         AT END
066600             MOVE 'NO ' TO WS-MR-FOUND-SW
066700         WHEN MR-PRODUCT-IDX > MR-PRODUCT-COUNT
066800             MOVE 'NO ' TO WS-MR-FOUND-SW
066900         WHEN MR-PS-PROD-ID (MR-PRODUCT-IDX) =
067000                                WS-ITEM-SAVE-ID (WS-ITEM-SUB)
067100             MOVE 'YES' TO WS-MR-FOUND-SW.
067200     IF MR-PROD-FOUND
067300        ADD WS-ITEM-SAVE-QTY (WS-ITEM-SUB) TO
067400                                MR-PS-UNITS-SOLD (MR-PRODUCT-IDX)
067500        ADD WS-ITEM-SAVE-SUB (WS-ITEM-SUB) TO
067600                                MR-PS-REVENUE (MR-PRODUCT-IDX)
067700     ELSE
067800        IF MR-PRODUCT-COUNT < 50
067900           ADD 1 TO MR-PRODUCT-COUNT
068000           SET MR-PRODUCT-IDX TO MR-PRODUCT-COUNT
068100           MOVE WS-ITEM-SAVE-ID (WS-ITEM-SUB) TO
068200                                MR-PS-PROD-ID (MR-PRODUCT-IDX)
068300           MOVE WS-ITEM-SAVE-QTY (WS-ITEM-SUB) TO
068400                                MR-PS-UNITS-SOLD (MR-PRODUCT-IDX)
068500           MOVE WS-ITEM-SAVE-SUB (WS-ITEM-SUB) TO
068600                                MR-PS-REVENUE (MR-PRODUCT-IDX).
068700 
068800 296-FIND-OR-ADD-PROD-SALES-EXIT.
068900     EXIT.
069000 
069100 800-READ-NEXT-HEADER.
069200 
069300     IF SOURCE-IS-MAIN-FILE
069400        READ ORD-INPUT-FILE INTO ORD-IN-BUFFER
069500            AT END MOVE 'YES' TO WS-EOF-ORDIN-SW
069600                   GO TO 800-READ-NEXT-HEADER-EXIT
069700        MOVE ORD-IN-BUFFER TO ORD-HEADER-LINE
069800        ADD 1 TO WS-ORD-READ-CTR
069900     ELSE
070000        READ ORD-QUEUE-IN-FILE INTO QIN-BUFFER
070100            AT END MOVE 'YES' TO WS-EOF-QUEUE-SW
070200                   GO TO 800-READ-NEXT-HEADER-EXIT
070300        MOVE QIN-BUFFER TO ORD-HEADER-LINE.
070400 
070500 800-READ-NEXT-HEADER-EXIT.
070600     EXIT.
070700 
070800 800-READ-NEXT-ITEM.
070900 
071000     IF SOURCE-IS-MAIN-FILE
071100        READ ORD-INPUT-FILE INTO ORD-IN-BUFFER
071200            AT END GO TO 800-READ-NEXT-ITEM-EXIT
071300        MOVE ORD-IN-BUFFER TO ORD-ITEM-LINE
071400     ELSE
071500        READ ORD-QUEUE-IN-FILE INTO QIN-BUFFER
071600            AT END GO TO 800-READ-NEXT-ITEM-EXIT
071700        MOVE QIN-BUFFER TO ORD-ITEM-LINE.
071800     MOVE OI-PROD-ID   TO WS-ITEM-SAVE-ID (WS-ITEM-SUB).
071900     MOVE OI-QUANTITY  TO WS-ITEM-SAVE-QTY (WS-ITEM-SUB).
072000 
072100 800-READ-NEXT-ITEM-EXIT.
072200     EXIT.
072300 
072400 900-REWRITE-PRODUCT-MASTER.
072500 
072600     SET PROD-TBL-IDX TO 1.
072700     PERFORM 905-REWRITE-ONE-PRODUCT THRU
072800                                905-REWRITE-ONE-PRODUCT-EXIT
072900             UNTIL PROD-TBL-IDX > WS-PROD-TBL-COUNT.
073000 
073100 900-REWRITE-PRODUCT-MASTER-EXIT.
073200     EXIT.
073300 
073400 905-REWRITE-ONE-PRODUCT.
073500     MOVE PT-PROD-ID (PROD-TBL-IDX)   TO PROD-ID.
073600     MOVE PT-PROD-VERSION (PROD-TBL-IDX)   TO PROD-VERSION.
073700     MOVE PT-PROD-TYPE (PROD-TBL-IDX)      TO PROD-TYPE.
073800     MOVE PT-PROD-CATEGORY (PROD-TBL-IDX)  TO PROD-CATEGORY.
073900     MOVE PT-PROD-WHOLESALE-PRICE (PROD-TBL-IDX) TO
074000                                        PROD-WHOLESALE-PRICE.
074100     MOVE PT-PROD-RETAIL-PRICE (PROD-TBL-IDX) TO
074200                                        PROD-RETAIL-PRICE.
074300     MOVE PT-PROD-SIZE (PROD-TBL-IDX)      TO PROD-SIZE.
074400     MOVE PT-PROD-WEIGHT (PROD-TBL-IDX)    TO PROD-WEIGHT.
074500     MOVE PT-PROD-STOCK (PROD-TBL-IDX)     TO PROD-STOCK.
074600     MOVE PT-PROD-IS-NEW (PROD-TBL-IDX)    TO PROD-IS-NEW.
074700     MOVE PROD-RECORD TO PROD-OUT-RECORD.
074800     WRITE PROD-OUT-RECORD.
074900     SET PROD-TBL-IDX UP BY 1.
075000 
075100 905-REWRITE-ONE-PRODUCT-EXIT.
075200     EXIT.
075300 
075400 950-DISPLAY-PROG-DIAG.
075500 
075600     DISPLAY '****     ORDPOST RUNNING    ****'.
075700     MOVE 'ORDERS READ                                  '
075800                                                 TO DISP-MESSAGE.
075900     MOVE WS-ORD-READ-CTR TO DISP-VALUE.
076000     DISPLAY DISPLAY-LINE.
076100     MOVE 'ORDERS POSTED IMMEDIATELY                    '
076200                                                 TO DISP-MESSAGE.
076300     MOVE WS-ORD-POSTED-CTR TO DISP-VALUE.
076400     DISPLAY DISPLAY-LINE.
076500     MOVE 'ORDERS QUEUED FOR NEXT BUSINESS-HOURS RUN     '
076600                                                 TO DISP-MESSAGE.
076700     MOVE WS-ORD-QUEUED-CTR TO DISP-VALUE.
076800     DISPLAY DISPLAY-LINE.
076900     MOVE 'ORDERS DRAINED FROM PRIOR QUEUE               '
077000                                                 TO DISP-MESSAGE.
077100     MOVE WS-ORD-DRAINED-CTR TO DISP-VALUE.
077200     DISPLAY DISPLAY-LINE.
077300     MOVE 'ORDERS REJECTED - STOCK OR CATALOG LOOKUP FAIL'
077400                                                 TO DISP-MESSAGE.
077500     MOVE WS-ORD-REJECTED-CTR TO DISP-VALUE.
077600     DISPLAY DISPLAY-LINE.
077700     DISPLAY '****     ORDPOST EOJ        ****'.
077800 
077900 950-DISPLAY-PROG-DIAG-EXIT.
078000     EXIT.
