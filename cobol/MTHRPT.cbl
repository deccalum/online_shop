000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MTHRPT.
000300 AUTHOR.        D M HARTLEY.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  01-06-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900*****************************************************************
001000*  MONTH-END SUMMARY REPORT RUN.  READS THE MR-CONTROL-FILE      *
001100*  RUNNING TOTALS BUILT UP BY ORDPOST DURING THE PERIOD, RANKS   *
001200*  PRODUCTS BY UNITS SOLD FOR THE TOP-5/BOTTOM-5 BLOCKS, WRITES  *
001300*  THE FORMATTED REPORT TO THE MONTHLY-REPORT LOG, SETTLES THE   *
001400*  LOAN IF THE PERIOD RAN AT A NET LOSS, AND ZEROES THE PERIOD   *
001500*  TOTALS FOR THE NEXT MONTH.                                    *
001600*****************************************************************
001700*  CHANGE HISTORY
001800*  -----------------------------------------------------------------
001900*  01-06-98  DMH  0011  ORIGINAL PROGRAM
002000*  11-02-99  RLW  0024  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
002100*                       OFF PER Y2K-PROJ-004
002200*  02-22-00  JFT  0027  OPERATING EXPENSES NOW PULLS WARE-WAGE-
002300*                       PER-HEAD FOR WAREHOUSE STAFF INSTEAD OF
002400*                       THE STORE PAYROLL RATE (REQ 99-0488)
002500*  03-22-01  DMH  0032  WS-REPORT-MONTH-LABEL WAS STILL HARD-
002600*                       CODED TO 'AUGUST 1999' - THE 11-02-99
002700*                       Y2K ENTRY ABOVE SAID THIS WAS ALREADY A
002800*                       JCL PARM BUT NOBODY HAD WIRED ONE UP.
002900*                       ADDED MTHRPT-PARM-AREA TO LINKAGE AND
003000*                       105-LOAD-PARM TO MOVE THE EXEC PGM PARM
003100*                       INTO THE LABEL (REQ 01-0103)
003200*****************************************************************
003300 
003400 ENVIRONMENT DIVISION.
003500 
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 
004400     SELECT PRODUCT-CATALOG-FILE    ASSIGN TO UT-S-CATGOUT
004500            ORGANIZATION IS SEQUENTIAL
004600            ACCESS MODE IS SEQUENTIAL
004700            FILE STATUS IS PRODCAT-STATUS.
004800     SELECT SORT-WORK-FILE          ASSIGN TO UT-S-SORTWK1.
004900     SELECT MR-CONTROL-FILE         ASSIGN TO UT-S-MRCTL
005000            ORGANIZATION IS SEQUENTIAL
005100            ACCESS MODE IS SEQUENTIAL
005200            FILE STATUS IS MRCTL-STATUS.
005300     SELECT STORE-CONTROL-FILE      ASSIGN TO UT-S-STORCTL
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS MODE IS SEQUENTIAL
005600            FILE STATUS IS STORCTL-STATUS.
005700     SELECT WAREHOUSE-INVENTORY-FILE ASSIGN TO UT-S-WAREFIL
005800            ORGANIZATION IS SEQUENTIAL
005900            ACCESS MODE IS SEQUENTIAL
006000            FILE STATUS IS WAREFIL-STATUS.
006100     SELECT MONTHLY-REPORT-LOG-FILE ASSIGN TO UT-S-MTHRPT
006200            FILE STATUS IS MTHRPT-STATUS.
006300 
006400 DATA DIVISION.
006500 
006600 FILE SECTION.
006700 
006800 FD  PRODUCT-CATALOG-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PRODCAT-IN-RECORD.
007400 
007500 01  PRODCAT-IN-RECORD                PIC X(100).
007600 
007700 SD  SORT-WORK-FILE
007800     RECORD CONTAINS 45 CHARACTERS
007900     DATA RECORD IS SORT-REC.
008000 
008100 01  SORT-REC.
008200     05  SR-UNITS-SOLD                PIC S9(7)      COMP-3.
008300     05  SR-PROD-ID                   PIC X(13).
008400     05  SR-VERSION                   PIC X(10).
008500     05  SR-TYPE                      PIC X(12).
008600     05  SR-RETAIL-PRICE              PIC S9(5)V9(2) COMP-3.
008700     05  FILLER                       PIC X(06).
008800 
008900 FD  MR-CONTROL-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 1204 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS MR-CTL-BUFFER.
009500 
009600 01  MR-CTL-BUFFER                    PIC X(1204).
009700 
009800 FD  STORE-CONTROL-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 63 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS STORCTL-BUFFER.
010400 
010500 01  STORCTL-BUFFER                   PIC X(63).
010600 
010700 FD  WAREHOUSE-INVENTORY-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 1110 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS WAREFIL-BUFFER.
011300 
011400 01  WAREFIL-BUFFER                   PIC X(1110).
011500 
011600 FD  MONTHLY-REPORT-LOG-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS MTHRPT-OUT-LINE.
012200 
012300 01  MTHRPT-OUT-LINE                  PIC X(80).
012400 
012500 WORKING-STORAGE SECTION.
012600 
012700 01  PROGRAM-INDICATOR-SWITCHES.
012800     05  WS-EOF-CATALOG-SW            PIC X(03)  VALUE 'NO '.
012900         88  EOF-CATALOG                         VALUE 'YES'.
013000     05  WS-EOF-SORT-SW               PIC X(03)  VALUE 'NO '.
013100         88  EOF-SORT                            VALUE 'YES'.
013200     05  WS-LOOKUP-FOUND-SW           PIC X(03)  VALUE SPACES.
013300         88  LOOKUP-FOUND                        VALUE 'YES'.
013400         88  LOOKUP-NOT-FOUND                    VALUE 'NO '.
013500     05  FILLER                       PIC X(05).
013600 
013700 01  MISC-WS-FLDS.
013800     05  PARA-NAME                    PIC X(20)  VALUE SPACES.
013900     05  FILLER                       PIC X(05).
014000 
014100 01  WS-FILE-STATUS-FIELDS.
014200     05  PRODCAT-STATUS               PIC X(02).
014300     05  MRCTL-STATUS                 PIC X(02).
014400     05  STORCTL-STATUS               PIC X(02).
014500     05  WAREFIL-STATUS               PIC X(02).
014600     05  MTHRPT-STATUS                PIC X(02).
014700     05  FILLER                       PIC X(05).
014800 
014900     COPY PRODREC.
015000     COPY MRTOTALS.
015100     COPY STORECTL.
015200     COPY WARETBL.
015300 
015400 01  WS-REPORT-CONTROLS.
015500     05  WS-REPORT-MONTH-LABEL        PIC X(20)  VALUE
015600                                        'AUGUST 1999         '.
015700     05  WS-LINES                     PIC S9(03) COMP-3 VALUE 0.
015800     05  WS-PAGES                     PIC S9(03) COMP-3 VALUE 1.
015900     05  FILLER                       PIC X(05).
016000 
016100 01  WS-LOOKUP-TABLE.
016200     05  WS-LOOKUP-ENTRY OCCURS 50 TIMES
016300                          INDEXED BY WS-LOOKUP-IDX.
016400         10  WS-LU-PROD-ID            PIC X(13).
016500         10  WS-LU-VERSION            PIC X(10).
016600         10  WS-LU-TYPE               PIC X(12).
016700         10  WS-LU-RETAIL-PRICE       PIC S9(5)V9(2) COMP-3.
016800     05  WS-LOOKUP-COUNT              PIC S9(5)      COMP-3.
016900     05  FILLER                       PIC X(05).
017000 
017100 01  WS-RANKED-TABLE.
017200     05  WS-RANKED-ENTRY OCCURS 50 TIMES
017300                          INDEXED BY WS-RANK-IDX.
017400         10  WS-RK-PROD-ID            PIC X(13).
017500         10  WS-RK-VERSION            PIC X(10).
017600         10  WS-RK-TYPE               PIC X(12).
017700         10  WS-RK-UNITS              PIC S9(7)      COMP-3.
017800         10  WS-RK-REVENUE            PIC S9(9)V9(2) COMP-3.
017900     05  WS-RANKED-COUNT              PIC S9(5)      COMP-3.
018000     05  FILLER                       PIC X(05).
018100 
018200 01  WS-REPORT-FIGURES.
018300     05  WS-AVG-ORDER-VALUE           PIC S9(7)V9(2) COMP-3.
018400     05  WS-OPERATING-EXPENSES        PIC S9(9)V9(2) COMP-3.
018500     05  WS-TOTAL-EXPENSES            PIC S9(9)V9(2) COMP-3.
018600     05  WS-GROSS-PROFIT              PIC S9(9)V9(2) COMP-3.
018700     05  WS-NET-PROFIT                PIC S9(9)V9(2) COMP-3.
018800     05  WS-PROFIT-MARGIN             PIC S9(3)V9(2) COMP-3.
018900     05  FILLER                       PIC X(05).
019000 
019100*****************************************************************
019200*  ALTERNATE VIEW - LOAN-SETTLEMENT WORK AREA.  SAME BYTES AS    *
019300*  THE NET-PROFIT PORTION OF WS-REPORT-FIGURES, RE-LAID-OUT SO   *
019400*  700-SETTLE-LOAN CAN TEST AND NEGATE THE FIGURE IN ONE MOVE.   *
019500*****************************************************************
019600 01  WS-SETTLE-VIEW REDEFINES WS-REPORT-FIGURES.
019700     05  FILLER                       PIC X(18).
019800     05  SV-NET-PROFIT                PIC S9(9)V9(2) COMP-3.
019900     05  FILLER                       PIC X(08).
020000 
020100 01  RL-HEADER.
020200     05  RL-HDR-LINE                  PIC X(80).
020300 
020400 01  RL-REVENUE.
020500     05  FILLER                       PIC X(02)  VALUE SPACES.
020600     05  RL-REV-LABEL                 PIC X(24).
020700     05  RL-REV-DOLLAR-ED             PIC $$$,$$$,$$9.99.
020800     05  FILLER                       PIC X(40).
020900 
021000*****************************************************************
021100*  ALTERNATE VIEW - COUNT FORM OF RL-REVENUE, USED FOR THE       *
021200*  TOTAL-ORDERS LINE (AN INTEGER, NOT A DOLLAR FIGURE).          *
021300*****************************************************************
021400 01  RL-REVENUE-COUNT-VIEW REDEFINES RL-REVENUE.
021500     05  FILLER                       PIC X(26).
021600     05  RL-REV-COUNT-ED              PIC ZZZ,ZZ9.
021700     05  FILLER                       PIC X(47).
021800 
021900 01  RL-BEST-SELLER.
022000     05  FILLER                       PIC X(02)  VALUE SPACES.
022100     05  RL-RANK-ED                   PIC 9.
022200     05  FILLER                       PIC X(02)  VALUE '. '.
022300     05  RL-PROD-VERSION              PIC X(10).
022400     05  FILLER                       PIC X(01)  VALUE SPACES.
022500     05  RL-PROD-TYPE                 PIC X(12).
022600     05  FILLER                       PIC X(04)  VALUE SPACES.
022700     05  FILLER                       PIC X(01)  VALUE SPACES.
022800     05  RL-UNITS-ED                  PIC ZZ,ZZ9.
022900     05  FILLER                       PIC X(08)  VALUE ' units ('.
023000     05  RL-SELL-REVENUE-ED           PIC $$$,$$9.99.
023100     05  FILLER                       PIC X(01)  VALUE ')'.
023200     05  FILLER                       PIC X(25).
023300 
023400*****************************************************************
023500*  ALTERNATE VIEW - WORST-SELLER NAME FOR THE SAME LAYOUT, KEPT  *
023600*  AS ITS OWN NAME SO THE WORST-SELLER PARAGRAPH READS CLEARLY.  *
023700*****************************************************************
023800 01  RL-WORST-SELLER REDEFINES RL-BEST-SELLER.
023900     05  FILLER                       PIC X(80).
024000 
024100 01  RL-EXPENSES.
024200     05  FILLER                       PIC X(02)  VALUE SPACES.
024300     05  RL-EXP-LABEL                 PIC X(24).
024400     05  RL-EXP-DOLLAR-ED             PIC $$$,$$$,$$9.99.
024500     05  FILLER                       PIC X(40).
024600 
024700 01  RL-PROFIT.
024800     05  FILLER                       PIC X(02)  VALUE SPACES.
024900     05  RL-PFT-LABEL                 PIC X(24).
025000     05  RL-PFT-DOLLAR-ED             PIC $$$,$$$,$$9.99.
025100     05  FILLER                       PIC X(40).
025200 
025300*****************************************************************
025400*  ALTERNATE VIEW - PERCENTAGE FORM OF RL-PROFIT, USED FOR THE   *
025500*  PROFIT-MARGIN LINE.                                           *
025600*****************************************************************
025700 01  RL-MARGIN-VIEW REDEFINES RL-PROFIT.
025800     05  FILLER                       PIC X(26).
025900     05  RL-MARGIN-ED                 PIC ZZ9.99.
026000     05  FILLER                       PIC X(01)  VALUE '%'.
026100     05  FILLER                       PIC X(47).
026200 
026300 01  DISPLAY-LINE.
026400     05  DISP-MESSAGE                 PIC X(45).
026500     05  DISP-VALUE                   PIC ZZZ,ZZ9.
026600     05  FILLER                       PIC X(05).
026700 
026800 LINKAGE SECTION.
026900 
027000*****************************************************************
027100*  JCL PARM PASSED ON THE EXEC PGM=MTHRPT,PARM='<MONTH> <YEAR>'  *
027200*  STATEMENT FOR THIS RUN - THE SYSTEM PASSES THE HALFWORD       *
027300*  PARM LENGTH FOLLOWED BY THE PARM TEXT, SAME AS A CALL USING.  *
027400*****************************************************************
027500 01  MTHRPT-PARM-AREA.
027600     05  MTHRPT-PARM-LEN              PIC S9(4)  COMP.
027700     05  MTHRPT-PARM-MONTH            PIC X(20).
027800 
027900 PROCEDURE DIVISION USING MTHRPT-PARM-AREA.
028000 
028100 000-MAINLINE SECTION.
028200 
028300     MOVE '000-MAINLINE' TO PARA-NAME.
028400     OPEN INPUT  WAREHOUSE-INVENTORY-FILE.
028500     OPEN I-O    MR-CONTROL-FILE
028600                 STORE-CONTROL-FILE.
028700     OPEN EXTEND MONTHLY-REPORT-LOG-FILE.
028800     PERFORM 105-LOAD-PARM THRU 105-LOAD-PARM-EXIT.
028900     PERFORM 110-READ-CONTROL-RECORDS THRU
029000                                  110-READ-CONTROL-RECORDS-EXIT.
029100     PERFORM 150-LOAD-PRODUCT-LOOKUP THRU
029200                                  150-LOAD-PRODUCT-LOOKUP-EXIT.
029300     PERFORM 200-CALC-AVERAGES THRU 200-CALC-AVERAGES-EXIT.
029400     SORT SORT-WORK-FILE
029500          ON DESCENDING KEY SR-UNITS-SOLD
029600          INPUT  PROCEDURE 310-SRT-INPUT-PROCD THRU
029700                            310-SRT-INPUT-PROCD-EXIT
029800          OUTPUT PROCEDURE 330-SRT-OUTPUT-PROCD THRU
029900                            330-SRT-OUTPUT-PROCD-EXIT.
030000     PERFORM 400-CALC-EXPENSES THRU 400-CALC-EXPENSES-EXIT.
030100     PERFORM 600-WRITE-REPORT-BODY THRU
030200                                  600-WRITE-REPORT-BODY-EXIT.
030300     PERFORM 700-SETTLE-LOAN THRU 700-SETTLE-LOAN-EXIT.
030400     PERFORM 800-RESET-PERIOD-TOTALS THRU
030500                                  800-RESET-PERIOD-TOTALS-EXIT.
030600     PERFORM 650-REWRITE-CONTROL-RECORDS THRU
030700                                  650-REWRITE-CONTROL-RECORDS-EXIT.
030800     PERFORM 950-DISPLAY-PROG-DIAG THRU
030900                                  950-DISPLAY-PROG-DIAG-EXIT.
031000     CLOSE WAREHOUSE-INVENTORY-FILE
031100           MR-CONTROL-FILE
031200           STORE-CONTROL-FILE
031300           MONTHLY-REPORT-LOG-FILE.
031400     GOBACK.
031500 
031600*****************************************************************
031700*  PULLS THE REPORT MONTH/YEAR BANNER OFF THE EXEC PGM PARM.    *
031800*  A MISSING OR BLANK PARM (OLD JCL NOT YET CONVERTED) LEAVES    *
031900*  THE PRIOR DEFAULT IN PLACE RATHER THAN ABEND THE RUN.         *
032000*****************************************************************
032100 105-LOAD-PARM.
032200 
032300     IF MTHRPT-PARM-LEN > ZERO
032400        MOVE MTHRPT-PARM-MONTH TO WS-REPORT-MONTH-LABEL.
032500 
032600 105-LOAD-PARM-EXIT.
032700     EXIT.
032800 
032900 110-READ-CONTROL-RECORDS.
033000 
033100     MOVE '110-READ-CONTROL-RECORDS' TO PARA-NAME.
033200     READ WAREHOUSE-INVENTORY-FILE INTO WARE-CONTROL-RECORD
033300         AT END
033400         DISPLAY '**ERROR** WAREHOUSE CONTROL FILE EMPTY - RUN'
033500         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
033600     READ MR-CONTROL-FILE INTO MR-CONTROL-RECORD
033700         AT END
033800         DISPLAY '**ERROR** MR CONTROL FILE EMPTY - RUN'
033900         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
034000     READ STORE-CONTROL-FILE INTO STORE-CONTROL-RECORD
034100         AT END
034200         DISPLAY '**ERROR** STORE CONTROL FILE EMPTY - RUN'
034300         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
034400 
034500 110-READ-CONTROL-RECORDS-EXIT.
034600     EXIT.
034700 
034800*****************************************************************
034900*  LOADS THE CATALOG INTO A WORKING-STORAGE TABLE SO THE RANKING *
035000*  STEP CAN PULL VERSION/TYPE/CURRENT-RETAIL-PRICE BY PROD-ID    *
035100*  WITHOUT RE-READING THE CATALOG FILE FOR EVERY SOLD PRODUCT.   *
035200*****************************************************************
035300 150-LOAD-PRODUCT-LOOKUP.
035400 
035500     MOVE '150-LOAD-PRODUCT-LOOKUP' TO PARA-NAME.
035600     MOVE ZERO TO WS-LOOKUP-COUNT.
035700     OPEN INPUT PRODUCT-CATALOG-FILE.
035800     PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
035900     PERFORM UNTIL EOF-CATALOG
036000        ADD 1 TO WS-LOOKUP-COUNT
036100        SET WS-LOOKUP-IDX TO WS-LOOKUP-COUNT
036200        MOVE PROD-ID          TO WS-LU-PROD-ID (WS-LOOKUP-IDX)
036300        MOVE PROD-VERSION     TO WS-LU-VERSION (WS-LOOKUP-IDX)
036400        MOVE PROD-TYPE        TO WS-LU-TYPE (WS-LOOKUP-IDX)
036500        MOVE PROD-RETAIL-PRICE TO WS-LU-RETAIL-PRICE (WS-LOOKUP-IDX)
036600        PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
036700     CLOSE PRODUCT-CATALOG-FILE.
036800 
036900 150-LOAD-PRODUCT-LOOKUP-EXIT.
037000     EXIT.
037100 
037200*****************************************************************
037300*  AVERAGE ORDER VALUE = TOTAL REVENUE DIVIDED BY TOTAL ORDERS,  *
037400*  OR ZERO WHEN NO ORDERS POSTED THIS PERIOD.                    *
037500*****************************************************************
037600 200-CALC-AVERAGES.
037700 
037800     MOVE '200-CALC-AVERAGES' TO PARA-NAME.
037900     IF MR-TOTAL-ORDERS > 0
038000        COMPUTE WS-AVG-ORDER-VALUE ROUNDED =
038100                MR-TOTAL-REVENUE / MR-TOTAL-ORDERS
038200     ELSE
038300        MOVE ZERO TO WS-AVG-ORDER-VALUE.
038400 
038500 200-CALC-AVERAGES-EXIT.
038600     EXIT.
038700 
038800 310-SRT-INPUT-PROCD SECTION.
038900 
039000     MOVE 1 TO WS-LOOKUP-IDX.
039100     PERFORM 320-PRSS-SALES-ENTRY THRU 320-PRSS-SALES-ENTRY-EXIT
039200         VARYING MR-PRODUCT-IDX FROM 1 BY 1
039300         UNTIL MR-PRODUCT-IDX > MR-PRODUCT-COUNT.
039400 
039500 310-SRT-INPUT-PROCD-EXIT.
039600     EXIT.
039700 
039800*****************************************************************
039900*  RELEASES ONE SORT RECORD PER SOLD PRODUCT, CARRYING THE       *
040000*  VERSION/TYPE/RETAIL-PRICE LOOKED UP FROM THE CATALOG TABLE.   *
040100*****************************************************************
040200 320-PRSS-SALES-ENTRY.
040300 
040400     SET LOOKUP-NOT-FOUND TO TRUE.
040500     SET WS-LOOKUP-IDX TO 1.
040600     PERFORM 325-FIND-PRODUCT-IN-LOOKUP THRU
040700                            325-FIND-PRODUCT-IN-LOOKUP-EXIT
040800        UNTIL WS-LOOKUP-IDX > WS-LOOKUP-COUNT
040900           OR LOOKUP-FOUND.
041000     IF LOOKUP-FOUND
041100        MOVE MR-PS-UNITS-SOLD (MR-PRODUCT-IDX) TO SR-UNITS-SOLD
041200        MOVE MR-PS-PROD-ID (MR-PRODUCT-IDX)    TO SR-PROD-ID
041300        MOVE WS-LU-VERSION (WS-LOOKUP-IDX)     TO SR-VERSION
041400        MOVE WS-LU-TYPE (WS-LOOKUP-IDX)        TO SR-TYPE
041500        MOVE WS-LU-RETAIL-PRICE (WS-LOOKUP-IDX) TO SR-RETAIL-PRICE
041600        RELEASE SORT-REC.
041700 
041800 320-PRSS-SALES-ENTRY-EXIT.
041900     EXIT.
042000 
042100 325-FIND-PRODUCT-IN-LOOKUP.
042200 
042300     IF WS-LU-PROD-ID (WS-LOOKUP-IDX) =
042400                            MR-PS-PROD-ID (MR-PRODUCT-IDX)
042500        SET LOOKUP-FOUND TO TRUE
042600     ELSE
042700        SET WS-LOOKUP-IDX UP BY 1.
042800 
042900 325-FIND-PRODUCT-IN-LOOKUP-EXIT.
043000     EXIT.
043100 
043200 330-SRT-OUTPUT-PROCD SECTION.
043300 
043400     MOVE ZERO TO WS-RANKED-COUNT.
043500     PERFORM 900-RETURN-SORTED-REC THRU
043600                                  900-RETURN-SORTED-REC-EXIT.
043700     PERFORM 340-BUILD-RANKED-ENTRY THRU
043800                                  340-BUILD-RANKED-ENTRY-EXIT
043900         UNTIL EOF-SORT.
044000 
044100 330-SRT-OUTPUT-PROCD-EXIT.
044200     EXIT.
044300 
044400 340-BUILD-RANKED-ENTRY.
044500 
044600     ADD 1 TO WS-RANKED-COUNT.
044700     SET WS-RANK-IDX TO WS-RANKED-COUNT.
044800     MOVE SR-PROD-ID      TO WS-RK-PROD-ID (WS-RANK-IDX).
044900     MOVE SR-VERSION      TO WS-RK-VERSION (WS-RANK-IDX).
045000     MOVE SR-TYPE         TO WS-RK-TYPE (WS-RANK-IDX).
045100     MOVE SR-UNITS-SOLD   TO WS-RK-UNITS (WS-RANK-IDX).
045200     COMPUTE WS-RK-REVENUE (WS-RANK-IDX) ROUNDED =
045300             SR-UNITS-SOLD * SR-RETAIL-PRICE.
045400     PERFORM 900-RETURN-SORTED-REC THRU
045500                                  900-RETURN-SORTED-REC-EXIT.
045600 
045700 340-BUILD-RANKED-ENTRY-EXIT.
045800     EXIT.
045900 
046000*****************************************************************
046100*  OPERATING-EXPENSES = STORE PAYROLL + WAREHOUSE PAYROLL + RENT *
046200*  + UTILITIES.  TOTAL-EXPENSES ADDS COST OF GOODS SOLD.  GROSS/ *
046300*  NET PROFIT AND MARGIN FOLLOW THE STANDARD STORE PROFIT-AND-   *
046400*  LOSS FORMULA PER REQ 97-0411.                                *
046500*****************************************************************
046600 400-CALC-EXPENSES.
046700 
046800     MOVE '400-CALC-EXPENSES' TO PARA-NAME.
046900     COMPUTE WS-OPERATING-EXPENSES ROUNDED =
047000             (STC-STAFF-COUNT * STC-STAFF-WAGE-RATE) +
047100             (WARE-STAFF-COUNT * WARE-WAGE-PER-HEAD) +
047200             STC-MONTHLY-RENT + STC-MONTHLY-UTILITIES.
047300     COMPUTE WS-TOTAL-EXPENSES ROUNDED =
047400             WS-OPERATING-EXPENSES + MR-TOTAL-COGS.
047500     COMPUTE WS-GROSS-PROFIT ROUNDED =
047600             MR-TOTAL-REVENUE - MR-TOTAL-COGS.
047700     COMPUTE WS-NET-PROFIT ROUNDED =
047800             WS-GROSS-PROFIT - WS-OPERATING-EXPENSES.
047900     IF MR-TOTAL-REVENUE > 0
048000        COMPUTE WS-PROFIT-MARGIN ROUNDED =
048100                (WS-NET-PROFIT / MR-TOTAL-REVENUE) * 100.
048200 
048300 400-CALC-EXPENSES-EXIT.
048400     EXIT.
048500 
048600*****************************************************************
048700*  WRITES THE FULL FREE-TEXT REPORT BLOCK - BANNER, REVENUE      *
048800*  SUMMARY, TOP-5/BOTTOM-5 SELLER LISTS, EXPENSES AND            *
048900*  PROFITABILITY SECTIONS.                                       *
049000*****************************************************************
049100 600-WRITE-REPORT-BODY.
049200 
049300     MOVE '600-WRITE-REPORT-BODY' TO PARA-NAME.
049400     MOVE '====================================='
049500                                        TO RL-HDR-LINE.
049600     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
049700     MOVE '   MONTHLY SUMMARY REPORT'   TO RL-HDR-LINE.
049800     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
049900     MOVE SPACES TO RL-HDR-LINE.
050000     MOVE WS-REPORT-MONTH-LABEL TO RL-HDR-LINE(4:20).
050100     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
050200     MOVE '====================================='
050300                                        TO RL-HDR-LINE.
050400     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
050500     MOVE SPACES TO RL-HDR-LINE.
050600     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
050700     MOVE 'REVENUE SUMMARY:'            TO RL-HDR-LINE.
050800     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
050900     MOVE SPACES                  TO RL-REVENUE.
051000     MOVE '  Total Orders:       '      TO RL-REV-LABEL.
051100     MOVE MR-TOTAL-ORDERS              TO RL-REV-COUNT-ED.
051200     WRITE MTHRPT-OUT-LINE FROM RL-REVENUE-COUNT-VIEW.
051300     MOVE SPACES                  TO RL-REVENUE.
051400     MOVE '  Total Revenue:      '      TO RL-REV-LABEL.
051500     MOVE MR-TOTAL-REVENUE             TO RL-REV-DOLLAR-ED.
051600     WRITE MTHRPT-OUT-LINE FROM RL-REVENUE.
051700     MOVE SPACES                  TO RL-REVENUE.
051800     MOVE '  Average Order Value:'      TO RL-REV-LABEL.
051900     MOVE WS-AVG-ORDER-VALUE           TO RL-REV-DOLLAR-ED.
052000     WRITE MTHRPT-OUT-LINE FROM RL-REVENUE.
052100     MOVE SPACES TO RL-HDR-LINE.
052200     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
052300     MOVE 'TOP 5 BEST SELLING PRODUCTS:' TO RL-HDR-LINE.
052400     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
052500     PERFORM 620-WRITE-BEST-SELLERS THRU
052600                                  620-WRITE-BEST-SELLERS-EXIT.
052700     MOVE SPACES TO RL-HDR-LINE.
052800     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
052900     MOVE 'TOP 5 LEAST SELLING PRODUCTS:' TO RL-HDR-LINE.
053000     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
053100     PERFORM 640-WRITE-WORST-SELLERS THRU
053200                                  640-WRITE-WORST-SELLERS-EXIT.
053300     MOVE SPACES TO RL-HDR-LINE.
053400     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
053500     MOVE 'EXPENSES:'                  TO RL-HDR-LINE.
053600     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
053700     MOVE SPACES                  TO RL-EXPENSES.
053800     MOVE '  Operating Expenses: '      TO RL-EXP-LABEL.
053900     MOVE WS-OPERATING-EXPENSES        TO RL-EXP-DOLLAR-ED.
054000     WRITE MTHRPT-OUT-LINE FROM RL-EXPENSES.
054100     MOVE SPACES                  TO RL-EXPENSES.
054200     MOVE '  Cost of Goods Sold: '      TO RL-EXP-LABEL.
054300     MOVE MR-TOTAL-COGS                TO RL-EXP-DOLLAR-ED.
054400     WRITE MTHRPT-OUT-LINE FROM RL-EXPENSES.
054500     MOVE SPACES                  TO RL-EXPENSES.
054600     MOVE '  Total Expenses:    '      TO RL-EXP-LABEL.
054700     MOVE WS-TOTAL-EXPENSES            TO RL-EXP-DOLLAR-ED.
054800     WRITE MTHRPT-OUT-LINE FROM RL-EXPENSES.
054900     MOVE SPACES TO RL-HDR-LINE.
055000     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
055100     MOVE 'PROFITABILITY:'             TO RL-HDR-LINE.
055200     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
055300     MOVE SPACES                  TO RL-PROFIT.
055400     MOVE '  Gross Profit:      '      TO RL-PFT-LABEL.
055500     MOVE WS-GROSS-PROFIT              TO RL-PFT-DOLLAR-ED.
055600     WRITE MTHRPT-OUT-LINE FROM RL-PROFIT.
055700     MOVE SPACES                  TO RL-PROFIT.
055800     MOVE '  Net Profit:        '      TO RL-PFT-LABEL.
055900     MOVE WS-NET-PROFIT                TO RL-PFT-DOLLAR-ED.
056000     WRITE MTHRPT-OUT-LINE FROM RL-PROFIT.
056100     IF MR-TOTAL-REVENUE > 0
056200        MOVE SPACES               TO RL-PROFIT
056300        MOVE '  Profit Margin:     '   TO RL-PFT-LABEL
056400        MOVE WS-PROFIT-MARGIN         TO RL-MARGIN-ED
056500        WRITE MTHRPT-OUT-LINE FROM RL-MARGIN-VIEW.
056600     MOVE '====================================='
056700                                        TO RL-HDR-LINE.
056800     WRITE MTHRPT-OUT-LINE FROM RL-HEADER.
056900 
057000 600-WRITE-REPORT-BODY-EXIT.
057100     EXIT.
057200 
057300*****************************************************************
057400*  TOP 5, HIGHEST UNITS SOLD FIRST - THE HEAD OF THE SORTED      *
057500*  TABLE.                                                        *
057600*****************************************************************
057700 620-WRITE-BEST-SELLERS.
057800 
057900     SET WS-RANK-IDX TO 1.
058000     PERFORM 625-WRITE-ONE-BEST-LINE THRU
058100                            625-WRITE-ONE-BEST-LINE-EXIT
058200        UNTIL WS-RANK-IDX > 5 OR WS-RANK-IDX > WS-RANKED-COUNT.
058300 
058400 620-WRITE-BEST-SELLERS-EXIT.
058500     EXIT.
058600 
058700 625-WRITE-ONE-BEST-LINE.
058800 
058900     MOVE SPACES                      TO RL-BEST-SELLER.
059000     MOVE WS-RANK-IDX                 TO RL-RANK-ED.
059100     MOVE WS-RK-VERSION (WS-RANK-IDX) TO RL-PROD-VERSION.
059200     MOVE WS-RK-TYPE (WS-RANK-IDX)    TO RL-PROD-TYPE.
059300     MOVE WS-RK-UNITS (WS-RANK-IDX)   TO RL-UNITS-ED.
059400     MOVE WS-RK-REVENUE (WS-RANK-IDX) TO RL-SELL-REVENUE-ED.
059500     WRITE MTHRPT-OUT-LINE FROM RL-BEST-SELLER.
059600     SET WS-RANK-IDX UP BY 1.
059700 
059800 625-WRITE-ONE-BEST-LINE-EXIT.
059900     EXIT.
060000 
060100*****************************************************************
060200*  BOTTOM 5 - THE TAIL OF THE SORTED TABLE, READ BACKWARDS SO    *
060300*  THE SMALLEST SELLER PRINTS FIRST (ASCENDING UNITS SOLD).      *
060400*****************************************************************
060500 640-WRITE-WORST-SELLERS.
060600 
060700     SET WS-RANK-IDX TO WS-RANKED-COUNT.
060800     PERFORM 645-WRITE-ONE-WORST-LINE THRU
060900                            645-WRITE-ONE-WORST-LINE-EXIT
061000        UNTIL WS-RANK-IDX < (WS-RANKED-COUNT - 4)
061100           OR WS-RANK-IDX < 1.
061200 
061300 640-WRITE-WORST-SELLERS-EXIT.
061400     EXIT.
061500 
061600 645-WRITE-ONE-WORST-LINE.
061700 
061800     MOVE SPACES                      TO RL-WORST-SELLER.
061900     COMPUTE RL-RANK-ED = (WS-RANKED-COUNT - WS-RANK-IDX) + 1.
062000     MOVE WS-RK-VERSION (WS-RANK-IDX) TO RL-PROD-VERSION.
062100     MOVE WS-RK-TYPE (WS-RANK-IDX)    TO RL-PROD-TYPE.
062200     MOVE WS-RK-UNITS (WS-RANK-IDX)   TO RL-UNITS-ED.
062300     MOVE WS-RK-REVENUE (WS-RANK-IDX) TO RL-SELL-REVENUE-ED.
062400     WRITE MTHRPT-OUT-LINE FROM RL-WORST-SELLER.
062500     SET WS-RANK-IDX DOWN BY 1.
062600 
062700 645-WRITE-ONE-WORST-LINE-EXIT.
062800     EXIT.
062900 
063000*****************************************************************
063100*  A NET LOSS FOR THE PERIOD TRIGGERS A LOAN DRAW FOR THE FULL   *
063200*  LOSS AMOUNT, PER STORE LOAN POLICY (REQ 97-0411).             *
063300*****************************************************************
063400 700-SETTLE-LOAN.
063500 
063600     MOVE '700-SETTLE-LOAN' TO PARA-NAME.
063700     IF SV-NET-PROFIT < 0
063800        COMPUTE STC-LOAN-BALANCE = STC-LOAN-BALANCE - SV-NET-PROFIT
063900        COMPUTE STC-CASH-BALANCE = STC-CASH-BALANCE - SV-NET-PROFIT
064000        SET STC-ON-LOAN TO TRUE.
064100 
064200 700-SETTLE-LOAN-EXIT.
064300     EXIT.
064400 
064500 800-RESET-PERIOD-TOTALS.
064600 
064700     MOVE '800-RESET-PERIOD-TOTALS' TO PARA-NAME.
064800     MOVE ZERO  TO MR-TOTAL-ORDERS.
064900     MOVE ZERO  TO MR-TOTAL-REVENUE.
065000     MOVE ZERO  TO MR-TOTAL-COGS.
065100     MOVE ZERO  TO MR-PRODUCT-COUNT.
065200     SET MR-PRODUCT-IDX TO 1.
065300     PERFORM 820-CLEAR-ONE-SALES-ENTRY THRU
065400                            820-CLEAR-ONE-SALES-ENTRY-EXIT
065500        UNTIL MR-PRODUCT-IDX > 50.
065600 
065700 800-RESET-PERIOD-TOTALS-EXIT.
065800     EXIT.
065900 
066000 820-CLEAR-ONE-SALES-ENTRY.
066100 
066200     MOVE SPACES TO MR-PS-PROD-ID (MR-PRODUCT-IDX).
066300     MOVE ZERO   TO MR-PS-UNITS-SOLD (MR-PRODUCT-IDX).
066400     MOVE ZERO   TO MR-PS-REVENUE (MR-PRODUCT-IDX).
066500     SET MR-PRODUCT-IDX UP BY 1.
066600 
066700 820-CLEAR-ONE-SALES-ENTRY-EXIT.
066800     EXIT.
066900 
067000 650-REWRITE-CONTROL-RECORDS.
067100 
067200     REWRITE MR-CTL-BUFFER   FROM MR-CONTROL-RECORD.
067300     REWRITE STORCTL-BUFFER  FROM STORE-CONTROL-RECORD.
067400 
067500 650-REWRITE-CONTROL-RECORDS-EXIT.
067600     EXIT.
067700 
067800 800-READ-CATALOG.
067900 
068000     READ PRODUCT-CATALOG-FILE INTO PROD-RECORD
068100         AT END
068200         MOVE 'YES' TO WS-EOF-CATALOG-SW
068300         GO TO 800-READ-CATALOG-EXIT.
068400 
068500 800-READ-CATALOG-EXIT.
068600     EXIT.
068700 
068800 900-RETURN-SORTED-REC.
068900 
069000     RETURN SORT-WORK-FILE
069100         AT END
069200         MOVE 'YES' TO WS-EOF-SORT-SW
069300         GO TO 900-RETURN-SORTED-REC-EXIT.
069400 
069500 900-RETURN-SORTED-REC-EXIT.
069600     EXIT.
069700 
069800 950-DISPLAY-PROG-DIAG.
069900 
070000     DISPLAY '****     MTHRPT RUNNING    ****'.
070100     MOVE 'PRODUCTS IN CATALOG LOOKUP TABLE              '
070200                                              TO DISP-MESSAGE.
070300     MOVE WS-LOOKUP-COUNT TO DISP-VALUE.
070400     DISPLAY DISPLAY-LINE.
070500     MOVE 'PRODUCTS RANKED FOR TOP/BOTTOM SELLER REPORT  '
070600                                              TO DISP-MESSAGE.
070700     MOVE WS-RANKED-COUNT TO DISP-VALUE.
070800     DISPLAY DISPLAY-LINE.
070900     DISPLAY '****     MTHRPT EOJ        ****'.
071000 
071100 950-DISPLAY-PROG-DIAG-EXIT.
071200     EXIT.
071300 
