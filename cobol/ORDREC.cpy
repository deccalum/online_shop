000100*****************************************************************
000200*                      O R D R E C                              *
000300*    CUSTOMER ORDER HEADER + ORDER-ITEM LINE LAYOUTS            *
000400*****************************************************************
000500*  THE ORDER-INPUT-FILE CARRIES ONE ORD-HEADER LINE FOLLOWED BY *
000600*  ORD-ITEM-COUNT ORD-ITEM-LINE RECORDS.  BOTH SHARE THIS BOOK  *
000700*  SO ORDPOST CAN COPY ONE SET OF 01-LEVELS FOR BOTH.           *
000800*****************************************************************
000900*  CHANGE HISTORY
001000*  --------------------------------------------------------------
001100*  02/11/97  RLW  0002  ORIGINAL COPYBOOK
001200*  09/30/98  DMH  0017  ADDED ORD-SHIPPING / ORD-TOTAL SPLIT SO
001300*                       FREE-SHIPPING THRESHOLD COULD BE AUDITED
001400*  11/02/99  RLW  0023  Y2K - ORD-TIMESTAMP CARRIES 4-DIGIT YEAR,
001500*                       SIGNED OFF PER Y2K-PROJ-004
001600*****************************************************************
001700 01  ORD-HEADER-LINE.
001800     05  ORD-ID                      PIC X(12).
001900     05  ORD-CUSTOMER-ID             PIC S9(9)      COMP-3.
002000     05  ORD-TIMESTAMP               PIC X(19).
002100     05  ORD-TIMESTAMP-PARTS REDEFINES ORD-TIMESTAMP.
002200         10  ORD-TS-DATE             PIC X(10).
002300         10  ORD-TS-DATE-NUM REDEFINES ORD-TS-DATE.
002400             15  ORD-TS-YEAR         PIC 9(04).
002500             15  FILLER              PIC X(01).
002600             15  ORD-TS-MONTH        PIC 9(02).
002700             15  FILLER              PIC X(01).
002800             15  ORD-TS-DAY          PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  ORD-TS-HOUR             PIC X(02).
003100         10  FILLER                  PIC X(01).
003200         10  ORD-TS-MINUTE           PIC X(02).
003300         10  FILLER                  PIC X(01).
003400         10  ORD-TS-SECOND           PIC X(02).
003500     05  ORD-ITEM-COUNT              PIC S9(3)      COMP-3.
003600     05  ORD-TOTAL-SIZE              PIC S9(7)      COMP-3.
003700     05  ORD-TOTAL-WEIGHT            PIC S9(7)      COMP-3.
003800     05  ORD-SHIPPING                PIC S9(5)      COMP-3.
003900     05  ORD-SUBTOTAL                PIC S9(7)V9(2) COMP-3.
004000     05  ORD-TOTAL                   PIC S9(7)V9(2) COMP-3.
004100     05  FILLER                      PIC X(20).
004200 
004300 01  ORD-ITEM-LINE.
004400     05  OI-PROD-ID                  PIC X(13).
004500     05  OI-QUANTITY                 PIC S9(5)      COMP-3.
004600     05  OI-SUBTOTAL                 PIC S9(7)V9(2) COMP-3.
004700     05  OI-SIZE                     PIC S9(7)      COMP-3.
004800     05  OI-WEIGHT                   PIC S9(7)      COMP-3.
004900     05  FILLER                      PIC X(20).
005000 
