000100*****************************************************************
000200*                      C U S T R E C                            *
000300*    CUSTOMER MASTER RECORD - NAME/EMAIL ON FILE FOR AN ORDER   *
000400*****************************************************************
000500*  CARRIED ON THE WIRE FOR ORD-CUSTOMER-ID LOOKUP ONLY; NO      *
000600*  BUSINESS RULE IN THIS SYSTEM DERIVES OR VALIDATES THESE      *
000700*  FIELDS BEYOND COPYING THEM THROUGH.                          *
000800*****************************************************************
000900*  CHANGE HISTORY
001000*  --------------------------------------------------------------
001100*  02/11/97  RLW  0003  ORIGINAL COPYBOOK
001200*****************************************************************
001300 01  CUST-RECORD.
001400     05  CUST-ID                     PIC S9(9)  COMP-3.
001500     05  CUST-NAME                   PIC X(20).
001600     05  CUST-EMAIL                  PIC X(25).
001700     05  FILLER                      PIC X(10).
