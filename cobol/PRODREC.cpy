000100*****************************************************************
000200*                     P R O D R E C                             *
000300*    CATALOG PRODUCT MASTER RECORD - WAREHOUSE/STORE SYSTEM     *
000400*****************************************************************
000500*  ONE ENTRY PER CATALOG ITEM.  WRITTEN BY CATGEN, READ BY      *
000600*  INVPLAN (CANDIDATE SELECTION), ORDPOST (STOCK POSTING) AND   *
000700*  RESTOCK (MONTH-END REPLENISHMENT).                            *
000800*****************************************************************
000900*  CHANGE HISTORY
001000*  --------------------------------------------------------------
001100*  01/09/97  RLW  0001  ORIGINAL COPYBOOK FOR CATALOG REWRITE
001200*  06/14/98  DMH  0014  ADDED PROD-IS-NEW FLAG FOR NEW-PRODUCT
001300*                       DEMAND BOOST (REQ 98-0231)
001400*  11/02/99  RLW  0022  Y2K - NO DATE FIELDS ON THIS RECORD,
001500*                       REVIEWED AND SIGNED OFF PER Y2K-PROJ-004
001600*  03/20/01  JFT  0030  WIDENED FILLER FOR FUTURE MARGIN FIELD
001700*****************************************************************
001800 01  PROD-RECORD.
001900     05  PROD-ID                     PIC X(13).
002000     05  PROD-ID-PREFIX REDEFINES PROD-ID.
002100         10  PROD-ID-TAG             PIC X(05).
002200         10  PROD-ID-SUFFIX          PIC X(08).
002300     05  PROD-VERSION                PIC X(10).
002400     05  PROD-TYPE                   PIC X(12).
002500     05  PROD-CATEGORY               PIC X(13).
002600     05  PROD-WHOLESALE-PRICE        PIC S9(5)V9(2) COMP-3.
002700     05  PROD-RETAIL-PRICE           PIC S9(5)V9(2) COMP-3.
002800     05  PROD-SIZE                   PIC S9(7)      COMP-3.
002900     05  PROD-WEIGHT                 PIC S9(7)      COMP-3.
003000     05  PROD-STOCK                  PIC S9(5)      COMP-3.
003100     05  PROD-IS-NEW                 PIC X(01).
003200         88  PROD-IS-NEW-ITEM        VALUE "Y".
003300         88  PROD-IS-NOT-NEW-ITEM    VALUE "N".
003400     05  FILLER                      PIC X(32).
003500 
003600*****************************************************************
003700*  ALTERNATE VIEW - MARGIN CALCULATION WORK AREA.  SAME BYTES AS
003800*  THE PRICE PAIR, RE-LAID-OUT SO RESTOCK CAN COMPUTE UNIT MARGIN
003900*  (RETAIL - WHOLESALE) WITHOUT A SEPARATE MOVE.
004000*****************************************************************
004100 01  PROD-PRICE-PAIR REDEFINES PROD-RECORD.
004200     05  FILLER                      PIC X(48).
004300     05  PP-WHOLESALE                PIC S9(5)V9(2) COMP-3.
004400     05  PP-RETAIL                   PIC S9(5)V9(2) COMP-3.
004500     05  FILLER                      PIC X(49).
