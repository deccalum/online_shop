000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVPLAN.
000300 AUTHOR.        D M HARTLEY.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  09-30-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900*****************************************************************
001000*  INVENTORY PLANNING RUN.  READS THE PRODUCT CATALOG, RANKS     *
001100*  CANDIDATES BY PROFIT PER SQUARE METER OF WAREHOUSE SPACE,     *
001200*  AND GREEDILY BUILDS A PURCHASE ORDER AGAINST THE WAREHOUSE'S  *
001300*  REMAINING BUDGET, FLOOR SPACE AND ESTIMATED DEMAND - RE-      *
001400*  FIGURING THE STAFFING COST (AND THE BUDGET IT DRAWS DOWN)     *
001500*  AFTER EVERY LINE ADDED TO THE ORDER.  THE FINISHED ORDER IS   *
001600*  WRITTEN TO THE PURCHASE ORDER FILE AND COMMITTED TO THE       *
001700*  WAREHOUSE CONTROL RECORD.                                     *
001800*****************************************************************
001900*  NOTE ON THE BUDGET RECOMPUTE - PER MERCH SYSTEMS STANDARDS    *
002000*  MEMO 98-014, THE REMAINING BUDGET TESTED BY THE GREEDY LOOP   *
002100*  IS STORE CASH LESS THE CURRENT STAFFING COST ONLY - IT IS NOT *
002200*  REDUCED BY THE WHOLESALE COST OF LINES ALREADY ADDED TO THE   *
002300*  ORDER.  THAT COST IS DEDUCTED IN ONE LUMP SUM AT COMMIT TIME  *
002400*  (PARAGRAPH 600).  THIS IS A KNOWN QUIRK OF THE ALLOCATION     *
002500*  FORMULA CARRIED FORWARD FROM THE ORIGINAL PROGRAM DESIGN AND  *
002600*  IS NOT A DEFECT IN THIS PROGRAM - SEE REQ 98-0309.            *
002700*****************************************************************
002800*  CHANGE HISTORY
002900*  -----------------------------------------------------------------
003000*  09-30-98  DMH  0017  ORIGINAL PROGRAM
003100*  02-14-99  DMH  0021  ADDED DEMANDMD CALL TO REFINE ESTIMATED
003200*                       DEMAND BAND PICK (REQ 98-0360)
003300*  11-02-99  RLW  0024  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
003400*                       OFF PER Y2K-PROJ-004
003500*  02-22-00  JFT  0027  WAREHOUSE STAFFING COST NOW USES ITS OWN
003600*                       WAGE RATE (WARE-WAGE-PER-HEAD) INSTEAD OF
003700*                       THE STORE PAYROLL RATE (REQ 99-0488)
003800*  06-07-00  JFT  0028  WIDENED PURCHASE ORDER TABLE TO 50 LINES
003900*  03-22-01  DMH  0034  GREEDY LOOP AND COMMIT STEP NOW DRAW THE
004000*                       REMAINING BUDGET FROM STC-CASH-BALANCE
004100*                       INSTEAD OF THE WAREHOUSE'S OWN STALE
004200*                       WARE-BUDGET-REMAINING FIELD, WHICH RESTOCK
004300*                       AND MTHRPT NEVER UPDATE (REQ 01-0107)
004400*****************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200 
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 
005600     SELECT PRODUCT-CATALOG-FILE    ASSIGN TO UT-S-CATGOUT
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE IS SEQUENTIAL
005900            FILE STATUS IS PRODCAT-STATUS.
006000     SELECT SORT-WORK-FILE          ASSIGN TO UT-S-SORTWK1.
006100     SELECT WAREHOUSE-INVENTORY-FILE ASSIGN TO UT-S-WAREFIL
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS MODE IS SEQUENTIAL
006400            FILE STATUS IS WAREFIL-STATUS.
006500     SELECT STORE-CONTROL-FILE      ASSIGN TO UT-S-STORCTL
006600            ORGANIZATION IS SEQUENTIAL
006700            ACCESS MODE IS SEQUENTIAL
006800            FILE STATUS IS STORCTL-STATUS.
006900     SELECT PURCHASE-ORDER-OUTPUT-FILE ASSIGN TO UT-S-PURORD
007000            ORGANIZATION IS SEQUENTIAL
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS PURORD-STATUS.
007300 
007400 DATA DIVISION.
007500 
007600 FILE SECTION.
007700 
007800 FD  PRODUCT-CATALOG-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS PRODCAT-IN-RECORD.
008400 
008500 01  PRODCAT-IN-RECORD                PIC X(100).
008600 
008700 SD  SORT-WORK-FILE
008800     RECORD CONTAINS 76 CHARACTERS
008900     DATA RECORD IS SORT-REC.
009000 
009100 01  SORT-REC.
009200     05  SR-PROFIT-PER-M2             PIC S9(7)V9(4) COMP-3.
009300     05  SR-PROD-ID                   PIC X(13).
009400     05  SR-CATEGORY                  PIC X(13).
009500     05  SR-WHOLESALE-PRICE           PIC S9(5)V9(2) COMP-3.
009600     05  SR-RETAIL-PRICE              PIC S9(5)V9(2) COMP-3.
009700     05  SR-SIZE                      PIC S9(7)      COMP-3.
009800     05  SR-WEIGHT                    PIC S9(7)      COMP-3.
009900     05  SR-IS-NEW                    PIC X(01).
010000     05  SR-HANDLING-COST             PIC S9(5)V9(2) COMP-3.
010100     05  SR-ESTIMATED-DEMAND          PIC S9(5)      COMP-3.
010200     05  FILLER                       PIC X(20).
010300 
010400 FD  WAREHOUSE-INVENTORY-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 1110 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS WAREFIL-BUFFER.
011000 
011100 01  WAREFIL-BUFFER                   PIC X(1110).
011200 
011300 FD  STORE-CONTROL-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 63 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS STORCTL-BUFFER.
011900 
012000 01  STORCTL-BUFFER                   PIC X(63).
012100 
012200 FD  PURCHASE-ORDER-OUTPUT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 62 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PO-OUT-RECORD.
012800 
012900 01  PO-OUT-RECORD                    PIC X(62).
013000 
013100 WORKING-STORAGE SECTION.
013200 
013300 01  PROGRAM-INDICATOR-SWITCHES.
013400     05  WS-EOF-CATALOG-SW            PIC X(03)  VALUE 'NO '.
013500         88  EOF-CATALOG                         VALUE 'YES'.
013600     05  WS-EOF-SORT-SW               PIC X(03)  VALUE 'NO '.
013700         88  EOF-SORT                            VALUE 'YES'.
013800     05  WS-BUDGET-EXHAUSTED-SW       PIC X(03)  VALUE 'NO '.
013900         88  BUDGET-EXHAUSTED                    VALUE 'YES'.
014000     05  WS-CAPACITY-OK-SW            PIC X(03)  VALUE SPACES.
014100         88  ITEM-FITS-CAPACITY                  VALUE 'YES'.
014200         88  ITEM-EXCEEDS-CAPACITY                VALUE 'NO '.
014300     05  FILLER                       PIC X(05).
014400 
014500 01  WS-FILE-STATUS-FIELDS.
014600     05  PRODCAT-STATUS               PIC X(02).
014700     05  WAREFIL-STATUS               PIC X(02).
014800     05  STORCTL-STATUS               PIC X(02).
014900     05  PURORD-STATUS                PIC X(02).
015000     05  FILLER                       PIC X(05).
015100 
015200     COPY PRODREC.
015300     COPY WARETBL.
015400     COPY STORECTL.
015500 
015600 01  WS-ACCUMULATORS.
015700     05  WS-CATALOG-READ-CTR          PIC S9(5)      COMP.
015800     05  WS-RELEASE-CTR               PIC S9(5)      COMP.
015900     05  WS-RETURN-CTR                PIC S9(5)      COMP.
016000     05  WS-ORDER-ITEM-COUNT          PIC S9(5)      COMP.
016100     05  WS-ITEMS-REJECTED-CTR        PIC S9(5)      COMP.
016200     05  FILLER                       PIC X(05).
016300*****************************************************************
016400*  ALTERNATE VIEW - SORT BALANCE WORK AREA.  SAME BYTES AS THE   *
016500*  RELEASED/RETURNED COUNTERS IN WS-ACCUMULATORS, RE-LAID-OUT SO *
016600*  950-DISPLAY-PROG-DIAG CAN FIGURE THE NET SORT BALANCE WITHOUT *
016700*  A SEPARATE SET OF WORKING-STORAGE COUNTERS.                  *
016800*****************************************************************
016900 01  WS-ACCUM-NET-VIEW REDEFINES WS-ACCUMULATORS.
017000     05  FILLER                       PIC S9(5)      COMP.
017100     05  ANV-RELEASE-CTR              PIC S9(5)      COMP.
017200     05  ANV-RETURN-CTR               PIC S9(5)      COMP.
017300     05  FILLER                       PIC S9(5)      COMP.
017400     05  FILLER                       PIC S9(5)      COMP.
017500     05  FILLER                       PIC X(05).
017600 77  WS-NET-SORT-BALANCE              PIC S9(5)      COMP-3.
017700 
017800*****************************************************************
017900*  TEST-DECK VALUES PER MERCH SYSTEMS STANDARDS MEMO 98-014 -    *
018000*  SEE DEMANDMD HEADER REMARKS.  THE RANDOM DEMAND-BAND PICK AND *
018100*  THE RANDOM TERMS FEEDING THE DEMAND MULTIPLIER ARE NOT        *
018200*  REPRODUCIBLE ON THIS COMPILER WITHOUT INTRINSIC FUNCTION      *
018300*  SUPPORT - THEY ARE CARRIED HERE AS FIXED TEST-DECK VALUES     *
018400*  UNTIL A RANDOM-NUMBER ROUTINE IS APPROVED FOR THIS SHOP.      *
018500*****************************************************************
018600 01  WS-TESTVEC-CONSTANTS.
018700     05  WS-SEASON-CODE-TESTVEC       PIC X(06)      VALUE 'SUMMER'.
018800     05  WS-RATING-TESTVEC            PIC S9(3)      COMP-3
018900                                                      VALUE +82.
019000     05  WS-COMPETITOR-PRICE-TV       PIC S9(5)V99   COMP-3
019100                                                      VALUE ZERO.
019200     05  WS-IS-DISCOUNTED-TESTVEC     PIC X(01)      VALUE 'N'.
019300     05  WS-RANDOM-TREND-TESTVEC      PIC S9V9(4)    COMP-3
019400                                                      VALUE 1.0000.
019500     05  WS-BUDGET-EXP-TESTVEC        PIC S9V9(4)    COMP-3
019600                                                      VALUE 0.8500.
019700     05  FILLER                       PIC X(05).
019800 
019900 01  WS-DEMAND-BAND-WORK.
020000     05  WS-BAND-PICK                 PIC S9(5)      COMP-3.
020100     05  WS-DEMAND-FINAL              PIC S9(5)      COMP-3.
020200     05  FILLER                       PIC X(05).
020300 
020400 01  WS-PROFIT-CALC-FIELDS.
020500     05  WS-SIZE-M2                   PIC S9(5)V9(4) COMP-3.
020600     05  WS-MARKUP-PRICE              PIC S9(5)V9(2) COMP-3.
020700     05  WS-PROFIT-NUMERATOR          PIC S9(7)V9(2) COMP-3.
020800     05  FILLER                       PIC X(05).
020900 
021000*****************************************************************
021100*  CALL LINKAGE WORK AREA - MIRRORS DM-DEMAND-PARMS IN DEMANDMD. *
021200*****************************************************************
021300 01  WS-DEMANDMD-PARMS.
021400     05  WS-DM-SEASON-CODE            PIC X(06).
021500     05  WS-DM-CATEGORY               PIC X(13).
021600     05  WS-DM-RATING-IN              PIC S9(3)      COMP-3.
021700     05  WS-DM-COMPETITOR-PRICE       PIC S9(5)V99   COMP-3.
021800     05  WS-DM-OUR-PRICE              PIC S9(5)V99   COMP-3.
021900     05  WS-DM-IS-NEW-FLAG            PIC X(01).
022000     05  WS-DM-IS-DISCOUNTED-FLAG     PIC X(01).
022100     05  WS-DM-RANDOM-TREND           PIC S9V9(4)    COMP-3.
022200     05  WS-DM-BUDGET-EXP-TESTVEC     PIC S9V9(4)    COMP-3.
022300     05  WS-DM-DEMAND-MULT-OUT        PIC S9V99      COMP-3.
022400     05  FILLER                       PIC X(05).
022500 
022600 01  WS-ORDER-TABLE.
022700     05  WS-ORDER-ENTRY OCCURS 50 TIMES
022800                         INDEXED BY WS-ORDER-IDX.
022900         10  WS-OE-PROD-ID            PIC X(13).
023000         10  WS-OE-QUANTITY           PIC S9(7)      COMP-3.
023100         10  WS-OE-WHOLESALE          PIC S9(5)V99   COMP-3.
023200         10  WS-OE-SIZE               PIC S9(7)      COMP-3.
023300         10  WS-OE-WEIGHT             PIC S9(7)      COMP-3.
023400         10  WS-OE-LINE-COST          PIC S9(7)V99   COMP-3.
023500     05  FILLER                       PIC X(10).
023600*****************************************************************
023700*  ALTERNATE VIEW - LEAD ORDER LINE.  SAME BYTES AS THE FIRST    *
023800*  TABLE ENTRY, RE-LAID-OUT SO 500-EMIT-PURCHASE-ORDER CAN SHOW  *
023900*  THE PURCHASE ORDER'S FIRST LINE ITEM WITHOUT INDEXING THE     *
024000*  TABLE.                                                        *
024100*****************************************************************
024200 01  WS-ORDER-LEAD-VIEW REDEFINES WS-ORDER-TABLE.
024300     05  OLV-LEAD-PROD-ID             PIC X(13).
024400     05  OLV-LEAD-QUANTITY            PIC S9(7)      COMP-3.
024500     05  FILLER                       PIC X(1693).
024600 
024700 01  WS-ORDER-WORK-FIELDS.
024800     05  WS-REMAINING-SPACE           PIC S9(7)      COMP-3.
024900     05  WS-REMAINING-BUDGET          PIC S9(9)V99   COMP-3.
025000     05  WS-TOTAL-HANDLING-COST       PIC S9(7)V99   COMP-3.
025100     05  WS-REQUIRED-STAFF            PIC S9(5)      COMP-3.
025200     05  WS-STAFFING-COST             PIC S9(7)V99   COMP-3.
025300     05  WS-ORDER-TOTAL-COST          PIC S9(9)V99   COMP-3.
025400     05  FILLER                       PIC X(05).
025500 
025600*****************************************************************
025700*  ALTERNATE VIEW - STAFFING WORK AREA.  SAME BYTES AS THE       *
025800*  TRAILING PORTION OF WS-ORDER-WORK-FIELDS, RE-LAID-OUT SO      *
025900*  345-CALC-STAFFING-COST CAN MOVE BOTH FIGURES IN ONE MOVE.     *
026000*****************************************************************
026100 01  WS-STAFFING-VIEW REDEFINES WS-ORDER-WORK-FIELDS.
026200     05  FILLER                       PIC X(15).
026300     05  SFV-REQUIRED-STAFF           PIC S9(5)      COMP-3.
026400     05  SFV-STAFFING-COST            PIC S9(7)V99   COMP-3.
026500     05  FILLER                       PIC X(11).
026600 
026700 01  WS-GREEDY-MAX-FIELDS.
026800     05  WS-MAX-BY-BUDGET             PIC S9(7)      COMP-3.
026900     05  WS-MAX-BY-SPACE              PIC S9(7)      COMP-3.
027000     05  WS-MAX-BY-DEMAND             PIC S9(7)      COMP-3.
027100     05  WS-LINE-QUANTITY             PIC S9(7)      COMP-3.
027200     05  FILLER                       PIC X(05).
027300 
027400 01  PO-DETAIL-LINE.
027500     05  PO-PROD-ID                   PIC X(13).
027600     05  FILLER                       PIC X(01)  VALUE SPACES.
027700     05  PO-QTY-ED                    PIC ZZZ,ZZ9.
027800     05  FILLER                       PIC X(01)  VALUE SPACES.
027900     05  PO-UNIT-COST-ED              PIC ZZ,ZZ9.99.
028000     05  FILLER                       PIC X(01)  VALUE SPACES.
028100     05  PO-LINE-COST-ED              PIC ZZZ,ZZ9.99.
028200     05  FILLER                       PIC X(20).
028300 
028400 01  PO-TOTAL-LINE.
028500     05  FILLER                       PIC X(20)
028600                         VALUE 'ORDER TOTAL COST    '.
028700     05  PO-TOTAL-COST-ED             PIC ZZZ,ZZZ,ZZ9.99.
028800     05  FILLER                       PIC X(28).
028900 
029000 01  DISPLAY-LINE.
029100     05  DISP-MESSAGE                 PIC X(45).
029200     05  DISP-VALUE                   PIC ZZZ,ZZ9.
029300     05  FILLER                       PIC X(05).
029400 
029500 PROCEDURE DIVISION.
029600 
029700 000-MAINLINE SECTION.
029800 
029900     OPEN I-O    WAREHOUSE-INVENTORY-FILE
030000                 STORE-CONTROL-FILE.
030100     OPEN OUTPUT PURCHASE-ORDER-OUTPUT-FILE.
030200     PERFORM 110-READ-CONTROL-RECORDS THRU
030300                                  110-READ-CONTROL-RECORDS-EXIT.
030400     MOVE STC-CASH-BALANCE TO WS-REMAINING-BUDGET.
030500     COMPUTE WS-REMAINING-SPACE =
030600             WARE-CAPACITY-M2 - WARE-USED-SPACE-M2.
030700     MOVE ZERO TO WS-TOTAL-HANDLING-COST.
030800     MOVE ZERO TO WS-ORDER-TOTAL-COST.
030900     MOVE ZERO TO WS-ORDER-ITEM-COUNT.
031000     MOVE 'NO ' TO WS-BUDGET-EXHAUSTED-SW.
031100     SORT SORT-WORK-FILE
031200          ON DESCENDING KEY SR-PROFIT-PER-M2
031300          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU
031400                            200-SRT-INPUT-PROCD-EXIT
031500          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU
031600                            300-SRT-OUTPUT-PROCD-EXIT.
031700     PERFORM 500-EMIT-PURCHASE-ORDER THRU
031800                                  500-EMIT-PURCHASE-ORDER-EXIT.
031900     PERFORM 600-COMMIT-TO-WAREHOUSE THRU
032000                                  600-COMMIT-TO-WAREHOUSE-EXIT.
032100     PERFORM 650-REWRITE-CONTROL-RECORDS THRU
032200                                  650-REWRITE-CONTROL-RECORDS-EXIT.
032300     PERFORM 950-DISPLAY-PROG-DIAG THRU
032400                                  950-DISPLAY-PROG-DIAG-EXIT.
032500     CLOSE WAREHOUSE-INVENTORY-FILE
032600           STORE-CONTROL-FILE
032700           PURCHASE-ORDER-OUTPUT-FILE.
032800     GOBACK.
032900 
033000 110-READ-CONTROL-RECORDS.
033100 
033200     READ WAREHOUSE-INVENTORY-FILE INTO WARE-CONTROL-RECORD
033300         AT END
033400         DISPLAY '**ERROR** WAREHOUSE CONTROL FILE EMPTY - RUN'
033500         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
033600     READ STORE-CONTROL-FILE INTO STORE-CONTROL-RECORD
033700         AT END
033800         DISPLAY '**ERROR** STORE CONTROL FILE EMPTY - RUN'
033900         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
034000 
034100 110-READ-CONTROL-RECORDS-EXIT.
034200     EXIT.
034300 
034400 200-SRT-INPUT-PROCD SECTION.
034500 
034600     OPEN INPUT PRODUCT-CATALOG-FILE.
034700     PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
034800     PERFORM 220-PRSS-CATALOG-RECORD THRU
034900                                  220-PRSS-CATALOG-RECORD-EXIT
035000         UNTIL EOF-CATALOG.
035100     CLOSE PRODUCT-CATALOG-FILE.
035200 
035300 200-SRT-INPUT-PROCD-EXIT.
035400     EXIT.
035500 
035600 220-PRSS-CATALOG-RECORD.
035700 
035800     PERFORM 320-CALC-PROFIT-PER-M2 THRU
035900                                  320-CALC-PROFIT-PER-M2-EXIT.
036000     PERFORM 330-CALC-ESTIMATED-DEMAND THRU
036100                                  330-CALC-ESTIMATED-DEMAND-EXIT.
036200     MOVE WS-PROFIT-NUMERATOR    TO SR-PROFIT-PER-M2.
036300     MOVE PROD-ID                TO SR-PROD-ID.
036400     MOVE PROD-CATEGORY          TO SR-CATEGORY.
036500     MOVE PROD-WHOLESALE-PRICE   TO SR-WHOLESALE-PRICE.
036600     MOVE PROD-RETAIL-PRICE      TO SR-RETAIL-PRICE.
036700     MOVE PROD-SIZE              TO SR-SIZE.
036800     MOVE PROD-WEIGHT            TO SR-WEIGHT.
036900     MOVE PROD-IS-NEW            TO SR-IS-NEW.
037000     MOVE WS-MARKUP-PRICE        TO SR-HANDLING-COST.
037100     MOVE WS-DEMAND-FINAL        TO SR-ESTIMATED-DEMAND.
037200     RELEASE SORT-REC.
037300     ADD 1 TO WS-RELEASE-CTR.
037400     PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
037500 
037600 220-PRSS-CATALOG-RECORD-EXIT.
037700     EXIT.
037800 
037900*****************************************************************
038000*  PROFIT-PER-M2 = (RETAIL X 1.5 - WHOLESALE - HANDLING-COST)    *
038100*                  DIVIDED BY (SIZE-CM2 / 10000).  HANDLING-COST *
038200*                  = (2 X WEIGHT / 1000) + (SIZE / 10000) - THE  *
038300*                  PACKAGING-DENSITY TERM (0 X 0.5) DROPS OUT.   *
038400*  WS-MARKUP-PRICE IS REUSED BELOW AS THE CARRIED HANDLING COST. *
038500*****************************************************************
038600 320-CALC-PROFIT-PER-M2.
038700 
038800     COMPUTE WS-SIZE-M2 ROUNDED = PROD-SIZE / 10000.
038900     COMPUTE WS-MARKUP-PRICE ROUNDED =
039000             (2 * PROD-WEIGHT / 1000) + (PROD-SIZE / 10000).
039100     COMPUTE WS-PROFIT-NUMERATOR ROUNDED =
039200             ((PROD-RETAIL-PRICE * 1.5) - PROD-WHOLESALE-PRICE -
039300                                              WS-MARKUP-PRICE) /
039400                                              WS-SIZE-M2.
039500 
039600 320-CALC-PROFIT-PER-M2-EXIT.
039700     EXIT.
039800 
039900*****************************************************************
040000*  ESTIMATED-DEMAND - RANDOM BAND PICK BY CATEGORY (CARRIED AS A *
040100*  TEST-DECK MIDPOINT PER MEMO 98-014 - SEE HEADER REMARKS),     *
040200*  THEN REFINED BY DEMANDMD'S SEVEN-FACTOR DEMAND MULTIPLIER:    *
040300*  ESTIMATED-DEMAND-FINAL = BAND-PICK X DEMAND-MULTIPLIER.       *
040400*****************************************************************
040500 330-CALC-ESTIMATED-DEMAND.
040600 
040700     EVALUATE PROD-CATEGORY
040800         WHEN 'AUDIO        '
040900             MOVE 100 TO WS-BAND-PICK
041000         WHEN 'HANDHELDS    '
041100             MOVE 100 TO WS-BAND-PICK
041200         WHEN 'COMPUTERS    '
041300             MOVE 65  TO WS-BAND-PICK
041400         WHEN 'WEARABLES    '
041500             MOVE 80  TO WS-BAND-PICK
041600         WHEN OTHER
041700             MOVE 45  TO WS-BAND-PICK
041800     END-EVALUATE.
041900     MOVE WS-SEASON-CODE-TESTVEC   TO WS-DM-SEASON-CODE.
042000     MOVE PROD-CATEGORY            TO WS-DM-CATEGORY.
042100     MOVE WS-RATING-TESTVEC        TO WS-DM-RATING-IN.
042200     MOVE WS-COMPETITOR-PRICE-TV   TO WS-DM-COMPETITOR-PRICE.
042300     MOVE PROD-RETAIL-PRICE        TO WS-DM-OUR-PRICE.
042400     MOVE PROD-IS-NEW              TO WS-DM-IS-NEW-FLAG.
042500     MOVE WS-IS-DISCOUNTED-TESTVEC TO WS-DM-IS-DISCOUNTED-FLAG.
042600     MOVE WS-RANDOM-TREND-TESTVEC  TO WS-DM-RANDOM-TREND.
042700     MOVE WS-BUDGET-EXP-TESTVEC    TO WS-DM-BUDGET-EXP-TESTVEC.
042800     CALL 'DEMANDMD' USING WS-DEMANDMD-PARMS.
042900     COMPUTE WS-DEMAND-FINAL ROUNDED =
043000             WS-BAND-PICK * WS-DM-DEMAND-MULT-OUT.
043100 
043200 330-CALC-ESTIMATED-DEMAND-EXIT.
043300     EXIT.
043400 
043500 300-SRT-OUTPUT-PROCD SECTION.
043600 
043700     PERFORM 900-RETURN-SORTED-REC THRU
043800                                  900-RETURN-SORTED-REC-EXIT.
043900     PERFORM 340-GREEDY-ALLOCATE THRU 340-GREEDY-ALLOCATE-EXIT
044000         UNTIL EOF-SORT OR BUDGET-EXHAUSTED.
044100 
044200 300-SRT-OUTPUT-PROCD-EXIT.
044300     EXIT.
044400 
044500*****************************************************************
044600*  GREEDY ALLOCATION - ONE SORTED CANDIDATE AT A TIME, HIGHEST   *
044700*  PROFIT PER M2 FIRST.  QUANTITY IS THE SMALLER OF WHAT THE     *
044800*  REMAINING BUDGET, THE REMAINING WAREHOUSE SPACE AND THE       *
044900*  ESTIMATED DEMAND (X 1.5) WILL SUPPORT.  SEE THE PROGRAM       *
045000*  HEADER FOR THE BUDGET-RECOMPUTE QUIRK THIS PARAGRAPH CARRIES  *
045100*  FORWARD FAITHFULLY.                                           *
045200*****************************************************************
045300 340-GREEDY-ALLOCATE.
045400 
045500     COMPUTE WS-MAX-BY-BUDGET =
045600             WS-REMAINING-BUDGET / SR-WHOLESALE-PRICE.
045700     COMPUTE WS-MAX-BY-SPACE =
045800             WS-REMAINING-SPACE / SR-SIZE.
045900     COMPUTE WS-MAX-BY-DEMAND = SR-ESTIMATED-DEMAND * 1.5.
046000     MOVE WS-MAX-BY-BUDGET TO WS-LINE-QUANTITY.
046100     IF WS-MAX-BY-SPACE < WS-LINE-QUANTITY
046200        MOVE WS-MAX-BY-SPACE TO WS-LINE-QUANTITY.
046300     IF WS-MAX-BY-DEMAND < WS-LINE-QUANTITY
046400        MOVE WS-MAX-BY-DEMAND TO WS-LINE-QUANTITY.
046500     IF WS-LINE-QUANTITY > 0
046600        ADD 1 TO WS-ORDER-ITEM-COUNT
046700        SET WS-ORDER-IDX TO WS-ORDER-ITEM-COUNT
046800        MOVE SR-PROD-ID        TO WS-OE-PROD-ID (WS-ORDER-IDX)
046900        MOVE WS-LINE-QUANTITY  TO WS-OE-QUANTITY (WS-ORDER-IDX)
047000        MOVE SR-WHOLESALE-PRICE
047100                               TO WS-OE-WHOLESALE (WS-ORDER-IDX)
047200        MOVE SR-SIZE           TO WS-OE-SIZE (WS-ORDER-IDX)
047300        MOVE SR-WEIGHT         TO WS-OE-WEIGHT (WS-ORDER-IDX)
047400        COMPUTE WS-OE-LINE-COST (WS-ORDER-IDX) ROUNDED =
047500                SR-WHOLESALE-PRICE * WS-LINE-QUANTITY
047600        ADD WS-OE-LINE-COST (WS-ORDER-IDX) TO WS-ORDER-TOTAL-COST
047700        COMPUTE WS-REMAINING-SPACE =
047800                WS-REMAINING-SPACE - (SR-SIZE * WS-LINE-QUANTITY)
047900        COMPUTE WS-TOTAL-HANDLING-COST ROUNDED =
048000                WS-TOTAL-HANDLING-COST +
048100                           (SR-HANDLING-COST * WS-LINE-QUANTITY)
048200        PERFORM 345-CALC-STAFFING-COST THRU
048300                                     345-CALC-STAFFING-COST-EXIT
048400        IF WS-REMAINING-BUDGET NOT > 0
048500           MOVE 'YES' TO WS-BUDGET-EXHAUSTED-SW.
048600     IF NOT BUDGET-EXHAUSTED
048700        PERFORM 900-RETURN-SORTED-REC THRU
048800                                     900-RETURN-SORTED-REC-EXIT.
048900 
049000 340-GREEDY-ALLOCATE-EXIT.
049100     EXIT.
049200 
049300*****************************************************************
049400*  REQUIRED-STAFF = CEIL(TOTAL-HANDLING-COST-OF-ORDER DIVIDED BY *
049500*  LABOUR-HOURS), WHERE LABOUR-HOURS = CLOSE(17) - OPEN(9) - 1 = *
049600*  7 HOURS (ONE HOUR HELD BACK FOR SHIFT CHANGE).  STAFFING-COST *
049700*  = REQUIRED-STAFF X WAREHOUSE-WAGE-PER-HEAD.  REMAINING-BUDGET *
049800*  IS THEN A FULL RECOMPUTE FROM THE STORE CASH BALANCE, NOT THE *
049900*  WAREHOUSE'S OWN LEDGER, AND NOT A RUNNING SUBTRACTION.  CEIL  *
050000*  IS DONE BY INTEGER DIVISION TRUNCATION OF (NUMERATOR + DIVI-  *
050100*  SOR - 1), THE SAME TRICK USED IN ORDPOST'S SHIPPING-UNITS     *
050200*  CALCULATION (REQ 01-0107).                                   *
050300*****************************************************************
050400 345-CALC-STAFFING-COST.
050500 
050600     COMPUTE WS-REQUIRED-STAFF =
050700             (WS-TOTAL-HANDLING-COST + 6) / 7.
050800     COMPUTE WS-STAFFING-COST ROUNDED =
050900             WS-REQUIRED-STAFF * WARE-WAGE-PER-HEAD.
051000     COMPUTE WS-REMAINING-BUDGET ROUNDED =
051100             STC-CASH-BALANCE - WS-STAFFING-COST.
051200 
051300 345-CALC-STAFFING-COST-EXIT.
051400     EXIT.
051500 
051600*****************************************************************
051700*  WRITES ONE DETAIL LINE PER ORDER ENTRY PLUS A TRAILING TOTAL  *
051800*  LINE TO THE PURCHASE ORDER OUTPUT FILE.                       *
051900*****************************************************************
052000 500-EMIT-PURCHASE-ORDER.
052100 
052200     IF WS-ORDER-ITEM-COUNT > 0
052300        DISPLAY '   PURCHASE ORDER LEAD ITEM - ' OLV-LEAD-PROD-ID
052400                ' QTY ' OLV-LEAD-QUANTITY
052500        SET WS-ORDER-IDX TO 1
052600        PERFORM 510-WRITE-ONE-PO-LINE THRU
052700                               510-WRITE-ONE-PO-LINE-EXIT
052800           UNTIL WS-ORDER-IDX > WS-ORDER-ITEM-COUNT
052900        MOVE WS-ORDER-TOTAL-COST TO PO-TOTAL-COST-ED
053000        WRITE PO-OUT-RECORD FROM PO-TOTAL-LINE
053100     ELSE
053200        DISPLAY 'INVPLAN - NO CANDIDATE QUALIFIED FOR AN ORDER'.
053300 
053400 500-EMIT-PURCHASE-ORDER-EXIT.
053500     EXIT.
053600 
053700 510-WRITE-ONE-PO-LINE.
053800 
053900     MOVE SPACES                        TO PO-DETAIL-LINE.
054000     MOVE WS-OE-PROD-ID  (WS-ORDER-IDX) TO PO-PROD-ID.
054100     MOVE WS-OE-QUANTITY (WS-ORDER-IDX) TO PO-QTY-ED.
054200     MOVE WS-OE-WHOLESALE (WS-ORDER-IDX) TO PO-UNIT-COST-ED.
054300     MOVE WS-OE-LINE-COST (WS-ORDER-IDX) TO PO-LINE-COST-ED.
054400     WRITE PO-OUT-RECORD FROM PO-DETAIL-LINE.
054500     SET WS-ORDER-IDX UP BY 1.
054600 
054700 510-WRITE-ONE-PO-LINE-EXIT.
054800     EXIT.
054900 
055000*****************************************************************
055100*  COMMITS THE FINISHED ORDER TO THE WAREHOUSE CONTROL RECORD -  *
055200*  DEDUCTS THE TOTAL ORDER COST FROM THE STORE CASH BALANCE AND  *
055300*  ADDS STOCK TO THE WAREHOUSE STOCK TABLE.  THE WAREHOUSE'S OWN *
055400*  WARE-BUDGET-REMAINING FIELD IS NO LONGER THE BUDGET OF RECORD *
055500*  (REQ 01-0107) - STC-CASH-BALANCE IS THE ONE LEDGER THIS       *
055600*  PROGRAM DRAWS AGAINST AND COMMITS TO, THE SAME LEDGER RESTOCK *
055700*  AND MTHRPT USE.  PER PARAGRAPH DESIGN, A LINE THAT NO LONGER  *
055800*  FITS WAREHOUSE SPACE AT COMMIT TIME (SOMEONE ELSE MAY HAVE    *
055900*  DRAWN ON IT SINCE THE GREEDY LOOP RAN) IS REJECTED AND TAKEN  *
056000*  OUT OF THE ORDER COST.                                       *
056100*****************************************************************
056200 600-COMMIT-TO-WAREHOUSE.
056300 
056400     IF WS-ORDER-ITEM-COUNT > 0
056500        SET WS-ORDER-IDX TO 1
056600        PERFORM 620-COMMIT-ONE-LINE THRU 620-COMMIT-ONE-LINE-EXIT
056700           UNTIL WS-ORDER-IDX > WS-ORDER-ITEM-COUNT.
056800     SUBTRACT WS-ORDER-TOTAL-COST FROM STC-CASH-BALANCE.
056900 
057000 600-COMMIT-TO-WAREHOUSE-EXIT.
057100     EXIT.
057200 
057300 620-COMMIT-ONE-LINE.
057400 
057500     IF (WARE-USED-SPACE-M2 +
057600             (WS-OE-SIZE (WS-ORDER-IDX) *
057700                        WS-OE-QUANTITY (WS-ORDER-IDX)))
057800            NOT > WARE-CAPACITY-M2
057900        SET ITEM-FITS-CAPACITY TO TRUE
058000     ELSE
058100        SET ITEM-EXCEEDS-CAPACITY TO TRUE.
058200     IF ITEM-FITS-CAPACITY
058300        ADD 1 TO WARE-PRODUCT-COUNT
058400        SET WARE-STOCK-IDX TO WARE-PRODUCT-COUNT
058500        MOVE WS-OE-PROD-ID  (WS-ORDER-IDX)
058600                            TO WARE-STK-PROD-ID (WARE-STOCK-IDX)
058700        MOVE WS-OE-QUANTITY (WS-ORDER-IDX)
058800                            TO WARE-STK-QTY (WARE-STOCK-IDX)
058900        COMPUTE WARE-STK-SPACE-USED (WARE-STOCK-IDX) =
059000                WS-OE-SIZE (WS-ORDER-IDX) *
059100                           WS-OE-QUANTITY (WS-ORDER-IDX)
059200        ADD WARE-STK-SPACE-USED (WARE-STOCK-IDX)
059300                                          TO WARE-USED-SPACE-M2
059400     ELSE
059500        SUBTRACT WS-OE-LINE-COST (WS-ORDER-IDX)
059600                                        FROM WS-ORDER-TOTAL-COST
059700        ADD 1 TO WS-ITEMS-REJECTED-CTR
059800        DISPLAY 'INVPLAN - LINE REJECTED AT COMMIT, NO SPACE: '
059900                WS-OE-PROD-ID (WS-ORDER-IDX).
060000     SET WS-ORDER-IDX UP BY 1.
060100 
060200 620-COMMIT-ONE-LINE-EXIT.
060300     EXIT.
060400 
060500 650-REWRITE-CONTROL-RECORDS.
060600 
060700     REWRITE WAREFIL-BUFFER FROM WARE-CONTROL-RECORD.
060800     REWRITE STORCTL-BUFFER FROM STORE-CONTROL-RECORD.
060900 
061000 650-REWRITE-CONTROL-RECORDS-EXIT.
061100     EXIT.
061200 
061300 800-READ-CATALOG.
061400 
061500     READ PRODUCT-CATALOG-FILE INTO PROD-RECORD
061600         AT END
061700         MOVE 'YES' TO WS-EOF-CATALOG-SW
061800         GO TO 800-READ-CATALOG-EXIT.
061900     ADD 1 TO WS-CATALOG-READ-CTR.
062000 
062100 800-READ-CATALOG-EXIT.
062200     EXIT.
062300 
062400 900-RETURN-SORTED-REC.
062500 
062600     RETURN SORT-WORK-FILE
062700         AT END
062800         MOVE 'YES' TO WS-EOF-SORT-SW
062900         GO TO 900-RETURN-SORTED-REC-EXIT.
063000     ADD 1 TO WS-RETURN-CTR.
063100 
063200 900-RETURN-SORTED-REC-EXIT.
063300     EXIT.
063400 
063500 950-DISPLAY-PROG-DIAG.
063600 
063700     DISPLAY '****     INVPLAN RUNNING    ****'.
063800     MOVE 'CATALOG CANDIDATES READ                     '
063900                                              TO DISP-MESSAGE.
064000     MOVE WS-CATALOG-READ-CTR TO DISP-VALUE.
064100     DISPLAY DISPLAY-LINE.
064200     MOVE 'CANDIDATES RELEASED TO SORT                  '
064300                                              TO DISP-MESSAGE.
064400     MOVE WS-RELEASE-CTR TO DISP-VALUE.
064500     DISPLAY DISPLAY-LINE.
064600     MOVE 'CANDIDATES RETURNED FROM SORT                '
064700                                              TO DISP-MESSAGE.
064800     MOVE WS-RETURN-CTR TO DISP-VALUE.
064900     DISPLAY DISPLAY-LINE.
065000     MOVE 'LINES ADDED TO PURCHASE ORDER                '
065100                                              TO DISP-MESSAGE.
065200     MOVE WS-ORDER-ITEM-COUNT TO DISP-VALUE.
065300     DISPLAY DISPLAY-LINE.
065400     MOVE 'LINES REJECTED AT COMMIT, NO WAREHOUSE SPACE '
065500                                              TO DISP-MESSAGE.
065600     MOVE WS-ITEMS-REJECTED-CTR TO DISP-VALUE.
065700     DISPLAY DISPLAY-LINE.
065800     SUBTRACT ANV-RETURN-CTR FROM ANV-RELEASE-CTR
065900                                  GIVING WS-NET-SORT-BALANCE.
066000     MOVE 'NET SORT BALANCE, RELEASED LESS RETURNED     '
066100                                              TO DISP-MESSAGE.
066200     MOVE WS-NET-SORT-BALANCE TO DISP-VALUE.
066300     DISPLAY DISPLAY-LINE.
066400     DISPLAY '****     INVPLAN EOJ        ****'.
066500 
066600 950-DISPLAY-PROG-DIAG-EXIT.
066700     EXIT.
066800 
