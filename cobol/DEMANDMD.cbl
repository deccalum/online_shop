000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEMANDMD.
000300 AUTHOR.        D M HARTLEY.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  09-30-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*  SUBROUTINE TO CALCULATE THE DEMAND MULTIPLIER AND PRODUCT     *
001100*  RATING USED BY THE INVENTORY PLANNING RUN.  CALLED BY INVPLAN *
001200*  ONCE PER CANDIDATE PRODUCT.  TWO ENTRY POINTS ARE PROVIDED -  *
001300*  THE PRIMARY ENTRY COMPUTES THE SEVEN-FACTOR DEMAND MULTIPLIER *
001400*  AND THE 'PRODRATING' ENTRY COMPUTES THE PRODUCT RATING AND    *
001500*  SIMULATED RETURN RATE THAT FEEDS INTO IT.                     *
001600******************************************************************
001700*  LINKAGE:
001800*    PRIMARY ENTRY   - DM-DEMAND-PARMS  (PASSED AND MODIFIED -
001900*                      DM-DEMAND-MULT-OUT RETURNED)
002000*    PRODRATING ENTRY - DM-RATING-PARMS (PASSED AND MODIFIED -
002100*                      DM-PRODUCT-RATING-OUT / DM-RETURN-RATE-OUT
002200*                      RETURNED)
002300*
002400*  THE EXP() TERM IN THE BUDGET-CONSTRAINT FACTOR AND THE RANDOM
002500*  TREND/RETURN-RATE VARIATION TERMS ARE NOT REPRODUCIBLE ON THIS
002600*  COMPILER WITHOUT INTRINSIC FUNCTION SUPPORT - CALLERS SUPPLY
002700*  THEM AS TEST-DECK VALUES ON THE LINKAGE RECORD (SEE MERCH
002800*  SYSTEMS STANDARDS MEMO 98-014).
002900******************************************************************
003000*  CHANGE HISTORY
003100*  ----------------------------------------------------------------
003200*  09-30-98  DMH  0017  ORIGINAL PROGRAM
003300*  01-06-99  DMH  0020  ADDED PRODRATING ENTRY POINT AND RETURN-
003400*                       RATE CALCULATION
003500*  11-02-99  RLW  0024  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
003600*                       OFF PER Y2K-PROJ-004
003700*  03-22-01  DMH  0033  ADDED MISSING CONFIGURATION SECTION/
003800*                       SPECIAL-NAMES TO MATCH OTHER BATCH
003900*                       PROGRAMS IN THIS SYSTEM (REQ 01-0103)
004000*  04-11-01  DMH  0035  280-MULTIPLY-FACTORS WAS MULTIPLYING IN
004100*                       WS-SEASON-BASE AND WS-CATEGORY-MOD AS TWO
004200*                       SEPARATE FACTORS, SQUARING THE SEASONAL
004300*                       EFFECT.  DROPPED WS-SEASON-BASE FROM THE
004400*                       COMPUTE - SEVEN FACTORS NOW (REQ 01-0108)
004500******************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 
005400 INPUT-OUTPUT SECTION.
005500 
005600 DATA DIVISION.
005700 
005800 WORKING-STORAGE SECTION.
005900 
006000 01  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.
006100 
006200 01  WS-CALL-COUNTERS.
006300     05  WS-CALL-CTR-DEMAND       PIC S9(7)  COMP  VALUE ZERO.
006400     05  WS-CALL-CTR-RATING       PIC S9(7)  COMP  VALUE ZERO.
006500     05  FILLER                   PIC X(05).
006600 
006700 01  WS-CALC-FIELDS.
006800     05  WS-SEASON-BASE           PIC S9V99       COMP-3.
006900     05  WS-CATEGORY-MOD          PIC S9V99       COMP-3.
007000     05  WS-RATING-MOD            PIC S9V99       COMP-3.
007100     05  WS-COMPETITOR-MOD        PIC S9V99       COMP-3.
007200     05  WS-NEW-BOOST             PIC S9V99       COMP-3.
007300     05  WS-DISCOUNT-BOOST        PIC S9V99       COMP-3.
007400     05  WS-BUDGET-MOD            PIC S9V99       COMP-3.
007500     05  WS-DIFF-PCT              PIC S9V9(4)     COMP-3.
007600     05  WS-BUDGET-RATIO          PIC S9V9(4)     COMP-3.
007700     05  WS-PRODUCT-OF-FACTORS    PIC S9(3)V9(4)  COMP-3.
007800     05  FILLER                   PIC X(05).
007900 
008000*****************************************************************
008100*  ALTERNATE VIEW - MODIFIER-ACCUMULATOR WORK AREA.  SAME BYTES
008200*  AS THE SEASONAL/CATEGORY PAIR, RE-LAID-OUT SO 280-MULTIPLY-
008300*  FACTORS CAN WALK THE FIRST TWO FACTORS TOGETHER.
008400*****************************************************************
008500 01  WS-SEASON-PAIR-VIEW REDEFINES WS-CALC-FIELDS.
008600     05  SPV-SEASON-BASE          PIC S9V99       COMP-3.
008700     05  SPV-CATEGORY-MOD         PIC S9V99       COMP-3.
008800     05  FILLER                   PIC X(25).
008900 
009000 01  WS-HANDLING-FIELDS.
009100     05  WS-STAFF-DENSITY         PIC S9V9(4)     COMP-3.
009200     05  WS-WAGE-FACTOR           PIC S9V9(4)     COMP-3.
009300     05  WS-HANDLING-QUALITY      PIC S9V9(4)     COMP-3.
009400     05  WS-MFR-QUALITY           PIC S9V9(4)     COMP-3.
009500     05  WS-HANDLING-SCORE        PIC S9(3)V9(2)  COMP-3.
009600     05  WS-MFR-SCORE             PIC S9(3)V9(2)  COMP-3.
009700     05  WS-RETURN-PENALTY        PIC S9(3)V9(2)  COMP-3.
009800     05  FILLER                   PIC X(05).
009900 
010000*****************************************************************
010100*  ALTERNATE VIEW - HANDLING-QUALITY WORK AREA.  SAME BYTES AS
010200*  THE LEADING PORTION OF WS-HANDLING-FIELDS, RE-LAID-OUT SO
010300*  540-CALC-RATING-SCORE CAN PULL THE RATIO TOGETHER WITH THE
010400*  CLAMPED QUALITY FIGURE IN ONE MOVE.
010500*****************************************************************
010600 01  WS-RATIO-VIEW REDEFINES WS-HANDLING-FIELDS.
010700     05  FILLER                   PIC X(06).
010800     05  RTV-HANDLING-QUALITY     PIC S9V9(4)     COMP-3.
010900     05  FILLER                   PIC X(17).
011000 
011100 LINKAGE SECTION.
011200 
011300 01  DM-DEMAND-PARMS.
011400     05  DM-SEASON-CODE           PIC X(06).
011500     05  DM-CATEGORY              PIC X(13).
011600     05  DM-RATING-IN             PIC S9(3)       COMP-3.
011700     05  DM-COMPETITOR-PRICE      PIC S9(5)V99    COMP-3.
011800     05  DM-OUR-PRICE             PIC S9(5)V99    COMP-3.
011900     05  DM-IS-NEW-FLAG           PIC X(01).
012000     05  DM-IS-DISCOUNTED-FLAG    PIC X(01).
012100     05  DM-RANDOM-TREND          PIC S9V9(4)     COMP-3.
012200     05  DM-BUDGET-EXP-TESTVEC    PIC S9V9(4)     COMP-3.
012300     05  DM-DEMAND-MULT-OUT       PIC S9V99       COMP-3.
012400     05  FILLER                   PIC X(05).
012500 
012600*****************************************************************
012700*  ALTERNATE VIEW - PRICE-COMPARE WORK AREA.  SAME BYTES AS THE
012800*  RATING/COMPETITOR/OUR-PRICE GROUP, RE-LAID-OUT SO 220-CALC-
012900*  COMPETITOR-MOD CAN PULL ALL THREE VALUES IN ONE STATEMENT.
013000*****************************************************************
013100 01  DM-PRICE-VIEW REDEFINES DM-DEMAND-PARMS.
013200     05  FILLER                   PIC X(19).
013300     05  PV-RATING-IN             PIC S9(3)       COMP-3.
013400     05  PV-COMPETITOR-PRICE      PIC S9(5)V99    COMP-3.
013500     05  PV-OUR-PRICE             PIC S9(5)V99    COMP-3.
013600     05  FILLER                   PIC X(15).
013700 
013800 01  DM-RATING-PARMS.
013900     05  DM-STAFF-COUNT           PIC S9(5)       COMP-3.
014000     05  DM-WAREHOUSE-CAPACITY    PIC S9(7)       COMP-3.
014100     05  DM-AVERAGE-WAGE          PIC S9(5)V99    COMP-3.
014200     05  DM-MFR-TIER              PIC X(08).
014300     05  DM-RETURN-RATE-RAND      PIC S9V9(4)     COMP-3.
014400     05  DM-PRIOR-RATING          PIC S9(3)       COMP-3.
014500     05  DM-PRODUCT-RATING-OUT    PIC S9(3)       COMP-3.
014600     05  DM-RETURN-RATE-OUT       PIC S9V9(4)     COMP-3.
014700     05  FILLER                   PIC X(05).
014800 
014900*****************************************************************
015000*  ALTERNATE VIEW - WAGE/CAPACITY WORK AREA.  SAME BYTES AS THE
015100*  WAREHOUSE-CAPACITY/AVERAGE-WAGE PAIR, RE-LAID-OUT SO 510-CALC
015200*  -HANDLING-QUALITY CAN PULL BOTH VALUES IN ONE STATEMENT.
015300*****************************************************************
015400 01  DM-WAGE-VIEW REDEFINES DM-RATING-PARMS.
015500     05  FILLER                   PIC X(03).
015600     05  WV-WAREHOUSE-CAPACITY    PIC S9(7)       COMP-3.
015700     05  WV-AVERAGE-WAGE          PIC S9(5)V99    COMP-3.
015800     05  FILLER                   PIC X(23).
015900 
016000 PROCEDURE DIVISION USING DM-DEMAND-PARMS.
016100 
016200 000-CALC-DEMAND-MULTIPLIER SECTION.
016300 
016400     MOVE 'CALCULATING DEMAND MULTIPLIER' TO WS-PROGRAM-STATUS.
016500     PERFORM 200-CALC-SEASONAL-MOD THRU
016600                                200-CALC-SEASONAL-MOD-EXIT.
016700     PERFORM 210-CALC-RATING-MOD THRU 210-CALC-RATING-MOD-EXIT.
016800     PERFORM 220-CALC-COMPETITOR-MOD THRU
016900                                220-CALC-COMPETITOR-MOD-EXIT.
017000     PERFORM 230-CALC-NEW-BOOST THRU 230-CALC-NEW-BOOST-EXIT.
017100     PERFORM 240-CALC-DISCOUNT-BOOST THRU
017200                                240-CALC-DISCOUNT-BOOST-EXIT.
017300     PERFORM 250-CALC-BUDGET-MOD THRU 250-CALC-BUDGET-MOD-EXIT.
017400     PERFORM 270-CALC-RANDOM-TREND THRU
017500                                270-CALC-RANDOM-TREND-EXIT.
017600     PERFORM 280-MULTIPLY-FACTORS THRU 280-MULTIPLY-FACTORS-EXIT.
017700     ADD 1 TO WS-CALL-CTR-DEMAND.
017800     GOBACK.
017900 
018000 200-CALC-SEASONAL-MOD.
018100 
018200*    BASE BY SEASON, THEN ADJUSTED BY CATEGORY, THEN CLAMPED
018300*    TO 0.60 THRU 1.40.
018400     EVALUATE DM-SEASON-CODE
018500         WHEN 'SPRING'
018600             MOVE 1.10 TO WS-SEASON-BASE
018700         WHEN 'SUMMER'
018800             MOVE 1.20 TO WS-SEASON-BASE
018900         WHEN 'FALL  '
019000             MOVE 1.00 TO WS-SEASON-BASE
019100         WHEN 'WINTER'
019200             MOVE 1.15 TO WS-SEASON-BASE
019300         WHEN OTHER
019400             MOVE 1.00 TO WS-SEASON-BASE
019500     END-EVALUATE.
019600     EVALUATE DM-CATEGORY
019700         WHEN 'HANDHELDS    '
019800             COMPUTE WS-CATEGORY-MOD = WS-SEASON-BASE + 0.10
019900         WHEN 'AUDIO        '
020000             COMPUTE WS-CATEGORY-MOD = WS-SEASON-BASE + 0.05
020100         WHEN 'COMPUTERS    '
020200             COMPUTE WS-CATEGORY-MOD =
020300                     0.9 + (WS-SEASON-BASE * 0.2)
020400         WHEN 'WEARABLES    '
020500             MOVE WS-SEASON-BASE TO WS-CATEGORY-MOD
020600         WHEN 'ENTERTAINMNT '
020700             COMPUTE WS-CATEGORY-MOD = WS-SEASON-BASE * 1.15
020800         WHEN 'IMAGING      '
020900             COMPUTE WS-CATEGORY-MOD = WS-SEASON-BASE + 0.05
021000         WHEN 'NETWORKING   '
021100             MOVE 1.00 TO WS-CATEGORY-MOD
021200         WHEN OTHER
021300             MOVE WS-SEASON-BASE TO WS-CATEGORY-MOD
021400     END-EVALUATE.
021500     IF WS-CATEGORY-MOD < 0.60
021600        MOVE 0.60 TO WS-CATEGORY-MOD.
021700     IF WS-CATEGORY-MOD > 1.40
021800        MOVE 1.40 TO WS-CATEGORY-MOD.
021900 
022000 200-CALC-SEASONAL-MOD-EXIT.
022100     EXIT.
022200 
022300 210-CALC-RATING-MOD.
022400 
022500*    RATING MODIFIER = 0.7 + (RATING/100) X 0.8.
022600     COMPUTE WS-RATING-MOD =
022700             0.7 + ((DM-RATING-IN / 100) * 0.8).
022800 
022900 210-CALC-RATING-MOD-EXIT.
023000     EXIT.
023100 
023200 220-CALC-COMPETITOR-MOD.
023300 
023400     IF DM-COMPETITOR-PRICE NOT > 0
023500        MOVE 1.00 TO WS-COMPETITOR-MOD
023600     ELSE
023700        COMPUTE WS-DIFF-PCT ROUNDED =
023800                (DM-COMPETITOR-PRICE - DM-OUR-PRICE) /
023900                                                DM-OUR-PRICE
024000        IF WS-DIFF-PCT > 0
024100           COMPUTE WS-COMPETITOR-MOD =
024200                   1.0 + (WS-DIFF-PCT * 0.8)
024300           IF WS-COMPETITOR-MOD > 1.5
024400              MOVE 1.5 TO WS-COMPETITOR-MOD
024500        ELSE
024600           COMPUTE WS-COMPETITOR-MOD =
024700                   1.0 + (WS-DIFF-PCT * 0.5)
024800           IF WS-COMPETITOR-MOD < 0.6
024900              MOVE 0.6 TO WS-COMPETITOR-MOD.
025000 
025100 220-CALC-COMPETITOR-MOD-EXIT.
025200     EXIT.
025300 
025400 230-CALC-NEW-BOOST.
025500 
025600     IF DM-IS-NEW-FLAG = 'Y'
025700        MOVE 1.35 TO WS-NEW-BOOST
025800     ELSE
025900        MOVE 1.00 TO WS-NEW-BOOST.
026000 
026100 230-CALC-NEW-BOOST-EXIT.
026200     EXIT.
026300 
026400 240-CALC-DISCOUNT-BOOST.
026500 
026600     IF DM-IS-DISCOUNTED-FLAG = 'Y'
026700        MOVE 1.50 TO WS-DISCOUNT-BOOST
026800     ELSE
026900        MOVE 1.00 TO WS-DISCOUNT-BOOST.
027000 
027100 240-CALC-DISCOUNT-BOOST-EXIT.
027200     EXIT.
027300 
027400 250-CALC-BUDGET-MOD.
027500 
027600*    RATIO = OUR-PRICE / 500.00; THE EXP(-0.5 X MAX(0,RATIO-1))
027700*    TERM IS SUPPLIED BY THE CALLER AS DM-BUDGET-EXP-TESTVEC
027800*    (SEE HEADER REMARKS) AND CLAMPED HERE TO 0.50 THRU 1.00.
027900     COMPUTE WS-BUDGET-RATIO = DM-OUR-PRICE / 500.00.
028000     MOVE DM-BUDGET-EXP-TESTVEC TO WS-BUDGET-MOD.
028100     IF WS-BUDGET-MOD < 0.50
028200        MOVE 0.50 TO WS-BUDGET-MOD.
028300     IF WS-BUDGET-MOD > 1.00
028400        MOVE 1.00 TO WS-BUDGET-MOD.
028500 
028600 250-CALC-BUDGET-MOD-EXIT.
028700     EXIT.
028800 
028900 270-CALC-RANDOM-TREND.
029000 
029100*    RANDOM TREND VARIATION (0.8 THRU 1.2) IS NOT REPRODUCIBLE
029200*    ON THIS COMPILER - SUPPLIED BY THE CALLER AS A TEST-DECK
029300*    VALUE ON DM-RANDOM-TREND.  NO CALCULATION PERFORMED HERE.
029400     CONTINUE.
029500 
029600 270-CALC-RANDOM-TREND-EXIT.
029700     EXIT.
029800 
029900 280-MULTIPLY-FACTORS.
030000 
030100*    WS-CATEGORY-MOD IS ALREADY THE SEASONAL FACTOR AFTER ITS
030200*    CATEGORY ADJUSTMENT AND CLAMP (SEE 200-CALC-SEASONAL-MOD) -
030300*    WS-SEASON-BASE IS NOT A SEPARATE FACTOR AND MUST NOT BE
030400*    MULTIPLIED IN AGAIN HERE (REQ 01-0108).
030500     COMPUTE WS-PRODUCT-OF-FACTORS =
030600             WS-CATEGORY-MOD  *
030700             WS-RATING-MOD    * WS-COMPETITOR-MOD *
030800             WS-NEW-BOOST     * WS-DISCOUNT-BOOST *
030900             WS-BUDGET-MOD    * DM-RANDOM-TREND.
031000     COMPUTE DM-DEMAND-MULT-OUT ROUNDED =
031100             WS-PRODUCT-OF-FACTORS.
031200 
031300 280-MULTIPLY-FACTORS-EXIT.
031400     EXIT.
031500 
031600 500-CALC-PRODUCT-RATING SECTION.
031700     ENTRY 'PRODRATING' USING DM-RATING-PARMS.
031800 
031900     MOVE 'CALCULATING PRODUCT RATING' TO WS-PROGRAM-STATUS.
032000     PERFORM 510-CALC-HANDLING-QUALITY THRU
032100                                510-CALC-HANDLING-QUALITY-EXIT.
032200     PERFORM 520-CALC-MFR-QUALITY THRU 520-CALC-MFR-QUALITY-EXIT.
032300     PERFORM 530-CALC-RETURN-RATE THRU 530-CALC-RETURN-RATE-EXIT.
032400     PERFORM 540-CALC-RATING-SCORE THRU
032500                                540-CALC-RATING-SCORE-EXIT.
032600     ADD 1 TO WS-CALL-CTR-RATING.
032700     GOBACK.
032800 
032900 510-CALC-HANDLING-QUALITY.
033000 
033100*    STAFF-DENSITY = STAFF-COUNT / (WAREHOUSE-CAPACITY/1000).
033200*    WAGE-FACTOR   = AVERAGE-WAGE / 2500.
033300*    HANDLING-QUALITY = CLAMP[0.5,1.0]((DENSITY+WAGE)/2).
033400     COMPUTE WS-STAFF-DENSITY ROUNDED =
033500             DM-STAFF-COUNT / (DM-WAREHOUSE-CAPACITY / 1000).
033600     COMPUTE WS-WAGE-FACTOR ROUNDED = DM-AVERAGE-WAGE / 2500.
033700     COMPUTE WS-HANDLING-QUALITY ROUNDED =
033800             (WS-STAFF-DENSITY * 0.5) + (WS-WAGE-FACTOR * 0.5).
033900     IF WS-HANDLING-QUALITY < 0.5
034000        MOVE 0.5 TO WS-HANDLING-QUALITY.
034100     IF WS-HANDLING-QUALITY > 1.0
034200        MOVE 1.0 TO WS-HANDLING-QUALITY.
034300 
034400 510-CALC-HANDLING-QUALITY-EXIT.
034500     EXIT.
034600 
034700 520-CALC-MFR-QUALITY.
034800 
034900     EVALUATE DM-MFR-TIER
035000         WHEN 'BUDGET  '
035100             MOVE 0.60 TO WS-MFR-QUALITY
035200         WHEN 'STANDARD'
035300             MOVE 0.85 TO WS-MFR-QUALITY
035400         WHEN 'PREMIUM '
035500             MOVE 1.00 TO WS-MFR-QUALITY
035600         WHEN 'LUXURY  '
035700             MOVE 1.15 TO WS-MFR-QUALITY
035800         WHEN OTHER
035900             MOVE 0.85 TO WS-MFR-QUALITY
036000     END-EVALUATE.
036100 
036200 520-CALC-MFR-QUALITY-EXIT.
036300     EXIT.
036400 
036500 530-CALC-RETURN-RATE.
036600 
036700*    SIMULATED RETURN RATE = CLAMP[0.01,0.20]((0.15 -
036800*    PRIOR-RATING/100 X 0.13) + RANDOM VARIATION).  THE RANDOM
036900*    VARIATION TERM IS SUPPLIED BY THE CALLER ON DM-RETURN-
037000*    RATE-RAND (SEE HEADER REMARKS).
037100     COMPUTE DM-RETURN-RATE-OUT ROUNDED =
037200             (0.15 - ((DM-PRIOR-RATING / 100) * 0.13)) +
037300                                            DM-RETURN-RATE-RAND.
037400     IF DM-RETURN-RATE-OUT < 0.01
037500        MOVE 0.01 TO DM-RETURN-RATE-OUT.
037600     IF DM-RETURN-RATE-OUT > 0.20
037700        MOVE 0.20 TO DM-RETURN-RATE-OUT.
037800 
037900 530-CALC-RETURN-RATE-EXIT.
038000     EXIT.
038100 
038200 540-CALC-RATING-SCORE.
038300 
038400*    HANDLING-SCORE AND MFR-SCORE ARE THE QUALITY FACTORS X
038500*    100, EACH CLAMPED TO 0 THRU 100.  RETURN-PENALTY = MAX(0,
038600*    100 - RETURN-RATE X 200).  RATING = TRUNCATE(HANDLING X
038700*    0.4 + MFR X 0.4 + PENALTY X 0.2).
038800     COMPUTE WS-HANDLING-SCORE = WS-HANDLING-QUALITY * 100.
038900     IF WS-HANDLING-SCORE < 0
039000        MOVE 0 TO WS-HANDLING-SCORE.
039100     IF WS-HANDLING-SCORE > 100
039200        MOVE 100 TO WS-HANDLING-SCORE.
039300     COMPUTE WS-MFR-SCORE = WS-MFR-QUALITY * 100.
039400     IF WS-MFR-SCORE < 0
039500        MOVE 0 TO WS-MFR-SCORE.
039600     IF WS-MFR-SCORE > 100
039700        MOVE 100 TO WS-MFR-SCORE.
039800     COMPUTE WS-RETURN-PENALTY =
039900             100 - (DM-RETURN-RATE-OUT * 200).
040000     IF WS-RETURN-PENALTY < 0
040100        MOVE 0 TO WS-RETURN-PENALTY.
040200     COMPUTE DM-PRODUCT-RATING-OUT =
040300             (WS-HANDLING-SCORE * 0.4) +
040400             (WS-MFR-SCORE * 0.4) +
040500             (WS-RETURN-PENALTY * 0.2).
040600 
040700 540-CALC-RATING-SCORE-EXIT.
040800     EXIT.
