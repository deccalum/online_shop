000100*****************************************************************
000200*                      W A R E T B L                            *
000300*    WAREHOUSE LEDGER CONTROL RECORD - ONE RECORD, ONE WAREHOUSE*
000400*****************************************************************
000500*  THIS SHOP RUNS THE WAREHOUSE AS A SINGLE CONTROL FILE OF ONE *
000600*  RECORD, REWRITTEN AT THE END OF EVERY INVPLAN OR RESTOCK     *
000700*  STEP SO THE NEXT JOB STEP PICKS UP THE CURRENT CAPACITY,     *
000800*  STOCK-ON-HAND AND BUDGET FIGURES.  SAME IDEA AS A YEAR-TO-   *
000900*  DATE CONTROL TOTALS RECORD, JUST FOR WAREHOUSE STATE.        *
001000*****************************************************************
001100*  CHANGE HISTORY
001200*  --------------------------------------------------------------
001300*  05/11/97  RLW  0006  ORIGINAL COPYBOOK
001400*  09/30/98  DMH  0017  ADDED WARE-BUDGET-REMAINING FOR INVPLAN
001500*                       GREEDY ALLOCATION STEP (REQ 98-0309)
001600*  11/02/99  RLW  0025  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
001700*                       OFF PER Y2K-PROJ-004
001800*  02-22-00  JFT  0027  ADDED WARE-WAGE-PER-HEAD - STAFFING COST
001900*                       CALC IN INVPLAN NEEDED ITS OWN WAREHOUSE
002000*                       WAGE RATE, SEPARATE FROM STORE PAYROLL
002100*                       (REQ 99-0488)
002200*****************************************************************
002300 01  WARE-CONTROL-RECORD.
002400     05  WARE-CAPACITY-M2            PIC S9(7)      COMP-3.
002500     05  WARE-USED-SPACE-M2          PIC S9(7)      COMP-3.
002600     05  WARE-BUDGET-REMAINING       PIC S9(9)V9(2) COMP-3.
002700     05  WARE-STAFF-COUNT            PIC S9(5)      COMP-3.
002800     05  WARE-PRODUCT-COUNT          PIC S9(5)      COMP-3.
002900     05  WARE-WAGE-PER-HEAD          PIC S9(5)V9(2) COMP-3.
003000     05  WARE-STOCK-TABLE OCCURS 50 TIMES
003100                          INDEXED BY WARE-STOCK-IDX.
003200         10  WARE-STK-PROD-ID        PIC X(13).
003300         10  WARE-STK-QTY            PIC S9(7)      COMP-3.
003400         10  WARE-STK-SPACE-USED     PIC S9(7)      COMP-3.
003500     05  FILLER                      PIC X(36).
003600 
003700*****************************************************************
003800*  ALTERNATE VIEW - SPACE/BUDGET WORK AREA.  SAME BYTES AS THE
003900*  LEADING PORTION OF THE RECORD, RE-LAID-OUT SO INVPLAN CAN
004000*  TEST REMAINING CAPACITY AND BUDGET IN ONE COMPARE.
004100*****************************************************************
004200 01  WARE-CAPACITY-VIEW REDEFINES WARE-CONTROL-RECORD.
004300     05  WCV-CAPACITY-M2             PIC S9(7)      COMP-3.
004400     05  WCV-USED-SPACE-M2           PIC S9(7)      COMP-3.
004500     05  WCV-BUDGET-REMAINING        PIC S9(9)V9(2) COMP-3.
004600     05  FILLER                      PIC X(1096).
