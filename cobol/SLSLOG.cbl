000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SLSLOG.
000300 AUTHOR.        R L WOJCIK.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  03-04-97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900*****************************************************************
001000*  SALES LEDGER CONTROL-TOTAL RUN.  READS THE SALES LOG CSV IN   *
001100*  THE ORDER ORDPOST APPENDED IT (CHRONOLOGICAL BY NATURE OF     *
001200*  THE APPEND) AND BREAKS ON CHANGE OF DAY AND CHANGE OF MONTH,  *
001300*  PRINTING A CONTROL TOTAL LINE AT EACH BREAK.  THESE ARE AN    *
001400*  INDEPENDENT CHECK AGAINST THE MONTHLY-REPORT RUNNING TOTALS   *
001500*  ACCUMULATED IN MRTOTALS AS ORDERS POST - NOT A REPLACEMENT    *
001600*  FOR THEM.                                                     *
001700*****************************************************************
001800*  CHANGE HISTORY
001900*  -----------------------------------------------------------------
002000*  03-04-97  RLW  0004  ORIGINAL PROGRAM
002100*  01-06-98  DMH  0011  ADDED MONTH-LEVEL BREAK, PREVIOUSLY DAY
002200*                       ONLY (REQ 97-0411)
002300*  11-02-99  RLW  0024  Y2K - SL-TIMESTAMP CARRIES 4-DIGIT YEAR,
002400*                       DAY/MONTH KEYS REVIEWED, SIGNED OFF PER
002500*                       Y2K-PROJ-004
002600*  04-11-01  DMH  0037  ADDED DAILY-LOG-FILE.  240-WRITE-DAY-BREAK
002700*                       NOW ALSO WRITES ONE AGGREGATE CSV LINE PER
002800*                       DAY (DAY, ORDER COUNT, REVENUE) - ORDPOST
002900*                       WAS WRITING A LINE PER ORDER TO THIS
003000*                       DDNAME, WHICH DID NOT MATCH. THIS PROGRAM
003100*                       ALREADY HOLDS THE DAY TOTALS SO IT NOW
003200*                       OWNS THE FEED (REQ 01-0109)
003300*****************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400 
004500     SELECT SALES-LOG-FILE          ASSIGN TO UT-S-SALESLOG
004600            ORGANIZATION IS SEQUENTIAL
004700            ACCESS MODE IS SEQUENTIAL
004800            FILE STATUS IS SALESLOG-STATUS.
004900     SELECT SALES-TOTALS-RPT        ASSIGN TO UT-S-REPORT
005000            FILE STATUS IS SALESRPT-STATUS.
005100     SELECT DAILY-LOG-FILE          ASSIGN TO UT-S-DLYLOG
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE IS SEQUENTIAL
005400            FILE STATUS IS DLYLOG-STATUS.
005500 
005600 DATA DIVISION.
005700 
005800 FILE SECTION.
005900 
006000 FD  SALES-LOG-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 45 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SALESLOG-IN-RECORD.
006600 
006700 01  SALESLOG-IN-RECORD               PIC X(45).
006800 
006900 FD  SALES-TOTALS-RPT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 133 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SALESRPT-OUT-LINE.
007500 
007600 01  SALESRPT-OUT-LINE                PIC X(133).
007700 
007800*****************************************************************
007900*  DAILY-LOG-FILE - ONE AGGREGATE CSV LINE PER CALENDAR DAY,
008000*  WRITTEN AT EACH DAY BREAK (DAY, ORDER COUNT, REVENUE).  THIS
008100*  REPLACES THE PER-ORDER LINE ORDPOST USED TO WRITE TO THIS
008200*  DDNAME - NOW THE ONE PROGRAM THAT ALREADY HOLDS THE DAY
008300*  TOTALS IS THE ONE THAT FEEDS THE FILE (REQ 01-0109).
008400*****************************************************************
008500 FD  DAILY-LOG-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 45 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS DLY-LOG-BUFFER.
009100 
009200 01  DLY-LOG-BUFFER                    PIC X(45).
009300 
009400 WORKING-STORAGE SECTION.
009500 
009600 01  PROGRAM-INDICATOR-SWITCHES.
009700     05  WS-EOF-SALESLOG-SW           PIC X(03)  VALUE 'NO '.
009800         88  EOF-SALESLOG                        VALUE 'YES'.
009900     05  WS-FIRST-RECORD-SW           PIC X(03)  VALUE 'YES'.
010000         88  FIRST-RECORD-THIS-RUN                VALUE 'YES'.
010100     05  FILLER                       PIC X(05).
010200 
010300 01  WS-FILE-STATUS-FIELDS.
010400     05  SALESLOG-STATUS              PIC X(02).
010500     05  SALESRPT-STATUS              PIC X(02).
010600     05  DLYLOG-STATUS                PIC X(02).
010700     05  FILLER                       PIC X(05).
010800 
010900     COPY SLSREC.
011000 
011100 01  WS-BREAK-CONTROLS.
011200     05  WS-PREV-DAY-KEY              PIC X(10)  VALUE SPACES.
011300     05  WS-PREV-MONTH-KEY            PIC X(07)  VALUE SPACES.
011400     05  WS-CURR-DAY-KEY              PIC X(10).
011500     05  WS-CURR-MONTH-KEY            PIC X(07).
011600     05  FILLER                       PIC X(05).
011700 
011800 01  WS-DAY-ACCUMULATORS.
011900     05  WS-DAY-ORDER-CTR             PIC S9(5)      COMP-3.
012000     05  WS-DAY-TOTAL                 PIC S9(9)V9(2) COMP-3.
012100     05  WS-DAY-UNITS                 PIC S9(7)      COMP-3.
012200     05  FILLER                       PIC X(05).
012300*****************************************************************
012400*  ALTERNATE VIEW - DAY FIGURES WORK AREA.  SAME BYTES AS THE    *
012500*  TRAILING PORTION OF WS-DAY-ACCUMULATORS, RE-LAID-OUT SO       *
012600*  240-WRITE-DAY-BREAK CAN MOVE THE REVENUE/UNITS PAIR IN ONE    *
012700*  GROUP REFERENCE.                                              *
012800*****************************************************************
012900 01  WS-DAY-FIGURES-VIEW REDEFINES WS-DAY-ACCUMULATORS.
013000     05  FILLER                       PIC S9(5)      COMP-3.
013100     05  DFV-DAY-TOTAL                PIC S9(9)V9(2) COMP-3.
013200     05  DFV-DAY-UNITS                PIC S9(7)      COMP-3.
013300     05  FILLER                       PIC X(05).
013400 
013500 01  WS-MONTH-ACCUMULATORS.
013600     05  WS-MONTH-ORDER-CTR           PIC S9(5)      COMP-3.
013700     05  WS-MONTH-TOTAL                PIC S9(9)V9(2) COMP-3.
013800     05  WS-MONTH-UNITS                PIC S9(7)      COMP-3.
013900     05  FILLER                       PIC X(05).
014000 
014100*****************************************************************
014200*  ALTERNATE VIEW - GRAND-TOTAL WORK AREA.  SAME BYTES AS THE    *
014300*  LEADING PORTION OF WS-MONTH-ACCUMULATORS, RE-LAID-OUT SO      *
014400*  950-DISPLAY-PROG-DIAG CAN PULL THE FINAL MONTH FIGURES IN     *
014500*  ONE GROUP MOVE.                                               *
014600*****************************************************************
014700 01  WS-MONTH-GRAND-VIEW REDEFINES WS-MONTH-ACCUMULATORS.
014800     05  MGV-MONTH-ORDER-CTR          PIC S9(5)      COMP-3.
014900     05  MGV-MONTH-TOTAL              PIC S9(9)V9(2) COMP-3.
015000     05  MGV-MONTH-UNITS              PIC S9(7)      COMP-3.
015100     05  FILLER                       PIC X(05).
015200 
015300 01  WS-RUN-TOTALS.
015400     05  WS-RECORDS-READ-CTR          PIC S9(5)      COMP.
015500     05  WS-DAY-BREAKS-CTR            PIC S9(5)      COMP.
015600     05  WS-MONTH-BREAKS-CTR          PIC S9(5)      COMP.
015700     05  FILLER                       PIC X(05).
015800*****************************************************************
015900*  ALTERNATE VIEW - BREAK-COUNT WORK AREA.  SAME BYTES AS THE    *
016000*  TRAILING PORTION OF WS-RUN-TOTALS, RE-LAID-OUT SO             *
016100*  950-DISPLAY-PROG-DIAG CAN FOOT THE TWO BREAK COUNTERS         *
016200*  WITHOUT A SEPARATE PAIR OF WORKING-STORAGE FIELDS.            *
016300*****************************************************************
016400 01  WS-RUN-BREAKS-VIEW REDEFINES WS-RUN-TOTALS.
016500     05  FILLER                       PIC S9(5)      COMP.
016600     05  RBV-DAY-BREAKS-CTR           PIC S9(5)      COMP.
016700     05  RBV-MONTH-BREAKS-CTR         PIC S9(5)      COMP.
016800     05  FILLER                       PIC X(05).
016900 77  WS-TOTAL-BREAKS-CTR              PIC S9(5)      COMP-3.
017000 
017100*****************************************************************
017200*  DLY-LOG-LINE - CSV RECORD FOR THE DAILY-LOG-FILE.  SAME
017300*  COMMA-SEPARATED EDITED-FIELD STYLE AS SALES-LOG-LINE IN
017400*  SLSREC - DAY KEY, ORDER COUNT, REVENUE (REQ 01-0109).
017500*****************************************************************
017600 01  DLY-LOG-LINE.
017700     05  DLL-DAY-KEY                  PIC X(10).
017800     05  FILLER                       PIC X(01)  VALUE ','.
017900     05  DLL-ORDERS-ED                PIC ----9.
018000     05  FILLER                       PIC X(01)  VALUE ','.
018100     05  DLL-REVENUE-ED               PIC ----,---9.99.
018200     05  FILLER                       PIC X(16).
018300 
018400 01  RL-DAY-TOTAL-LINE.
018500     05  FILLER                       PIC X(06)  VALUE 'DAY  '.
018600     05  RL-DAY-KEY                   PIC X(10).
018700     05  FILLER                       PIC X(04)  VALUE SPACES.
018800     05  FILLER                       PIC X(09)  VALUE 'ORDERS: '.
018900     05  RL-DAY-ORDERS-ED             PIC ZZ,ZZ9.
019000     05  FILLER                       PIC X(04)  VALUE SPACES.
019100     05  FILLER                       PIC X(09)  VALUE 'REVENUE:'.
019200     05  RL-DAY-REVENUE-ED            PIC $$$,$$$,$$9.99.
019300     05  FILLER                       PIC X(04)  VALUE SPACES.
019400     05  FILLER                       PIC X(07)  VALUE 'UNITS:'.
019500     05  RL-DAY-UNITS-ED              PIC ZZ,ZZ9.
019600     05  FILLER                       PIC X(52).
019700 
019800 01  RL-MONTH-TOTAL-LINE.
019900     05  FILLER                       PIC X(06)  VALUE 'MONTH'.
020000     05  RL-MONTH-KEY                 PIC X(07).
020100     05  FILLER                       PIC X(07)  VALUE SPACES.
020200     05  FILLER                       PIC X(09)  VALUE 'ORDERS: '.
020300     05  RL-MONTH-ORDERS-ED           PIC ZZ,ZZ9.
020400     05  FILLER                       PIC X(04)  VALUE SPACES.
020500     05  FILLER                       PIC X(09)  VALUE 'REVENUE:'.
020600     05  RL-MONTH-REVENUE-ED          PIC $$$,$$$,$$9.99.
020700     05  FILLER                       PIC X(04)  VALUE SPACES.
020800     05  FILLER                       PIC X(07)  VALUE 'UNITS:'.
020900     05  RL-MONTH-UNITS-ED            PIC ZZ,ZZ9.
021000     05  FILLER                       PIC X(52).
021100 
021200 01  DISPLAY-LINE.
021300     05  DISP-MESSAGE                 PIC X(45).
021400     05  DISP-VALUE                   PIC ZZZ,ZZ9.
021500     05  FILLER                       PIC X(05).
021600 
021700 PROCEDURE DIVISION.
021800 
021900 000-MAINLINE SECTION.
022000 
022100     OPEN INPUT  SALES-LOG-FILE.
022200     OPEN OUTPUT SALES-TOTALS-RPT.
022300     OPEN OUTPUT DAILY-LOG-FILE.
022400     MOVE ZERO TO WS-DAY-ORDER-CTR WS-DAY-TOTAL WS-DAY-UNITS.
022500     MOVE ZERO TO WS-MONTH-ORDER-CTR WS-MONTH-TOTAL WS-MONTH-UNITS.
022600     PERFORM 800-READ-SALESLOG THRU 800-READ-SALESLOG-EXIT.
022700     PERFORM 200-PRSS-LOG-RECORDS THRU 200-PRSS-LOG-RECORDS-EXIT
022800         UNTIL EOF-SALESLOG.
022900     PERFORM 240-WRITE-DAY-BREAK THRU 240-WRITE-DAY-BREAK-EXIT.
023000     PERFORM 260-WRITE-MONTH-BREAK THRU 260-WRITE-MONTH-BREAK-EXIT.
023100     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-DISPLAY-PROG-DIAG-EXIT.
023200     CLOSE SALES-LOG-FILE
023300           SALES-TOTALS-RPT
023400           DAILY-LOG-FILE.
023500     GOBACK.
023600 
023700*****************************************************************
023800*  ONE PASS PER LOG RECORD.  A CHANGE OF DAY KEY CLOSES OUT THE  *
023900*  DAY TOTALS (AND, IF THE MONTH KEY ALSO CHANGED, THE MONTH     *
024000*  TOTALS TOO) BEFORE THE NEW RECORD IS ACCUMULATED.             *
024100*****************************************************************
024200 200-PRSS-LOG-RECORDS.
024300 
024400     MOVE SL-TIMESTAMP(1:10)  TO WS-CURR-DAY-KEY.
024500     MOVE SL-TIMESTAMP(1:7)   TO WS-CURR-MONTH-KEY.
024600     IF FIRST-RECORD-THIS-RUN
024700        MOVE WS-CURR-DAY-KEY   TO WS-PREV-DAY-KEY
024800        MOVE WS-CURR-MONTH-KEY TO WS-PREV-MONTH-KEY
024900        MOVE 'NO ' TO WS-FIRST-RECORD-SW.
025000     IF WS-CURR-MONTH-KEY NOT = WS-PREV-MONTH-KEY
025100        PERFORM 240-WRITE-DAY-BREAK THRU 240-WRITE-DAY-BREAK-EXIT
025200        PERFORM 260-WRITE-MONTH-BREAK THRU 260-WRITE-MONTH-BREAK-EXIT
025300        MOVE WS-CURR-MONTH-KEY TO WS-PREV-MONTH-KEY
025400        MOVE WS-CURR-DAY-KEY   TO WS-PREV-DAY-KEY
025500     ELSE
025600        IF WS-CURR-DAY-KEY NOT = WS-PREV-DAY-KEY
025700           PERFORM 240-WRITE-DAY-BREAK THRU 240-WRITE-DAY-BREAK-EXIT
025800           MOVE WS-CURR-DAY-KEY TO WS-PREV-DAY-KEY.
025900     PERFORM 210-ACCUM-DAY-TOTALS THRU 210-ACCUM-DAY-TOTALS-EXIT.
026000     PERFORM 220-ACCUM-MONTH-TOTALS THRU 220-ACCUM-MONTH-TOTALS-EXIT.
026100     PERFORM 800-READ-SALESLOG THRU 800-READ-SALESLOG-EXIT.
026200 
026300 200-PRSS-LOG-RECORDS-EXIT.
026400     EXIT.
026500 
026600 210-ACCUM-DAY-TOTALS.
026700 
026800     MOVE SL-TOTAL-ED  TO SL-TOTAL.
026900     MOVE SL-UNITS-ED  TO SL-UNITS.
027000     ADD 1        TO WS-DAY-ORDER-CTR.
027100     ADD SL-TOTAL TO WS-DAY-TOTAL.
027200     ADD SL-UNITS TO WS-DAY-UNITS.
027300 
027400 210-ACCUM-DAY-TOTALS-EXIT.
027500     EXIT.
027600 
027700 220-ACCUM-MONTH-TOTALS.
027800 
027900     ADD 1        TO WS-MONTH-ORDER-CTR.
028000     ADD SL-TOTAL TO WS-MONTH-TOTAL.
028100     ADD SL-UNITS TO WS-MONTH-UNITS.
028200 
028300 220-ACCUM-MONTH-TOTALS-EXIT.
028400     EXIT.
028500 
028600 240-WRITE-DAY-BREAK.
028700 
028800     IF WS-DAY-ORDER-CTR > 0
028900        MOVE SPACES             TO RL-DAY-TOTAL-LINE
029000        MOVE WS-PREV-DAY-KEY    TO RL-DAY-KEY
029100        MOVE WS-DAY-ORDER-CTR   TO RL-DAY-ORDERS-ED
029200        MOVE DFV-DAY-TOTAL      TO RL-DAY-REVENUE-ED
029300        MOVE DFV-DAY-UNITS      TO RL-DAY-UNITS-ED
029400        WRITE SALESRPT-OUT-LINE FROM RL-DAY-TOTAL-LINE
029500        MOVE SPACES             TO DLY-LOG-LINE
029600        MOVE WS-PREV-DAY-KEY    TO DLL-DAY-KEY
029700        MOVE WS-DAY-ORDER-CTR   TO DLL-ORDERS-ED
029800        MOVE DFV-DAY-TOTAL      TO DLL-REVENUE-ED
029900        WRITE DLY-LOG-BUFFER    FROM DLY-LOG-LINE
030000        ADD 1 TO WS-DAY-BREAKS-CTR
030100        MOVE ZERO TO WS-DAY-ORDER-CTR WS-DAY-TOTAL WS-DAY-UNITS.
030200 
030300 240-WRITE-DAY-BREAK-EXIT.
030400     EXIT.
030500 
030600 260-WRITE-MONTH-BREAK.
030700 
030800     IF MGV-MONTH-ORDER-CTR > 0
030900        MOVE SPACES               TO RL-MONTH-TOTAL-LINE
031000        MOVE WS-PREV-MONTH-KEY    TO RL-MONTH-KEY
031100        MOVE MGV-MONTH-ORDER-CTR  TO RL-MONTH-ORDERS-ED
031200        MOVE MGV-MONTH-TOTAL      TO RL-MONTH-REVENUE-ED
031300        MOVE MGV-MONTH-UNITS      TO RL-MONTH-UNITS-ED
031400        WRITE SALESRPT-OUT-LINE FROM RL-MONTH-TOTAL-LINE
031500        ADD 1 TO WS-MONTH-BREAKS-CTR
031600        MOVE ZERO TO WS-MONTH-ORDER-CTR WS-MONTH-TOTAL
031700                     WS-MONTH-UNITS.
031800 
031900 260-WRITE-MONTH-BREAK-EXIT.
032000     EXIT.
032100 
032200 800-READ-SALESLOG.
032300 
032400     READ SALES-LOG-FILE INTO SALES-LOG-LINE
032500         AT END
032600         MOVE 'YES' TO WS-EOF-SALESLOG-SW
032700         GO TO 800-READ-SALESLOG-EXIT.
032800     ADD 1 TO WS-RECORDS-READ-CTR.
032900 
033000 800-READ-SALESLOG-EXIT.
033100     EXIT.
033200 
033300 950-DISPLAY-PROG-DIAG.
033400 
033500     DISPLAY '****     SLSLOG RUNNING    ****'.
033600     MOVE 'SALES LOG RECORDS READ                       '
033700                                              TO DISP-MESSAGE.
033800     MOVE WS-RECORDS-READ-CTR TO DISP-VALUE.
033900     DISPLAY DISPLAY-LINE.
034000     MOVE 'DAY BREAK LINES WRITTEN                      '
034100                                              TO DISP-MESSAGE.
034200     MOVE WS-DAY-BREAKS-CTR TO DISP-VALUE.
034300     DISPLAY DISPLAY-LINE.
034400     MOVE 'MONTH BREAK LINES WRITTEN                    '
034500                                              TO DISP-MESSAGE.
034600     MOVE WS-MONTH-BREAKS-CTR TO DISP-VALUE.
034700     DISPLAY DISPLAY-LINE.
034800     ADD RBV-DAY-BREAKS-CTR RBV-MONTH-BREAKS-CTR
034900                                  GIVING WS-TOTAL-BREAKS-CTR.
035000     MOVE 'TOTAL BREAK LINES WRITTEN                    '
035100                                              TO DISP-MESSAGE.
035200     MOVE WS-TOTAL-BREAKS-CTR TO DISP-VALUE.
035300     DISPLAY DISPLAY-LINE.
035400     DISPLAY '****     SLSLOG EOJ        ****'.
035500 
035600 950-DISPLAY-PROG-DIAG-EXIT.
035700     EXIT.
