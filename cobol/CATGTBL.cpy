000100*****************************************************************
000200*                      C A T G T B L                            *
000300*    CATALOG PRICING TABLES - VERSION AND TYPE MULTIPLIERS      *
000400*****************************************************************
000500*  LOADED-IN-LINE CONSTANT TABLES USED BY CATGEN TO PRICE AND   *
000600*  SIZE A NEWLY GENERATED CATALOG ITEM.  ENTRIES ARE CARRIED AS *
000700*  VALUE CLAUSES AND RE-LAID-OUT AS OCCURS TABLES BELOW SO THE  *
000800*  PROCEDURE DIVISION CAN SEARCH ALL ON THE NAME KEY.           *
000900*****************************************************************
001000*  CHANGE HISTORY
001100*  --------------------------------------------------------------
001200*  04/02/97  RLW  0005  ORIGINAL COPYBOOK - VERSION TABLE ONLY
001300*  08/19/97  RLW  0009  ADDED TYPE-MULTIPLIER/CATEGORY TABLE
001400*  02/03/00  JFT  0026  ADDED ROUTER TYPE PER MERCH REQUEST 99-188
001500*****************************************************************
001600 01  CATG-VERSION-MULT-CONSTANTS.
001700     05  FILLER                      PIC X(10) VALUE "LITE      ".
001800     05  FILLER                      PIC S9V99 VALUE 0.60 COMP-3.
001900     05  FILLER                      PIC X(10) VALUE "MINI      ".
002000     05  FILLER                      PIC S9V99 VALUE 0.70 COMP-3.
002100     05  FILLER                      PIC X(10) VALUE "GO        ".
002200     05  FILLER                      PIC S9V99 VALUE 0.80 COMP-3.
002300     05  FILLER                      PIC X(10) VALUE "AIR       ".
002400     05  FILLER                      PIC S9V99 VALUE 0.85 COMP-3.
002500     05  FILLER                      PIC X(10) VALUE "PLUS      ".
002600     05  FILLER                      PIC S9V99 VALUE 1.00 COMP-3.
002700     05  FILLER                      PIC X(10) VALUE "PRIME     ".
002800     05  FILLER                      PIC S9V99 VALUE 1.20 COMP-3.
002900     05  FILLER                      PIC X(10) VALUE "PRO       ".
003000     05  FILLER                      PIC S9V99 VALUE 1.30 COMP-3.
003100     05  FILLER                      PIC X(10) VALUE "MAX       ".
003200     05  FILLER                      PIC S9V99 VALUE 1.50 COMP-3.
003300     05  FILLER                      PIC X(10) VALUE "ULTRA     ".
003400     05  FILLER                      PIC S9V99 VALUE 1.80 COMP-3.
003500     05  FILLER                      PIC X(10) VALUE "EDGE      ".
003600     05  FILLER                      PIC S9V99 VALUE 1.90 COMP-3.
003700 
003800 01  CATG-VERSION-MULT-TABLE REDEFINES CATG-VERSION-MULT-CONSTANTS.
003900     05  CATG-VERSION-ENTRY OCCURS 10 TIMES
004000                            INDEXED BY CATG-VERSION-IDX.
004100         10  CATG-VERSION-NAME       PIC X(10).
004200         10  CATG-VERSION-MULT       PIC S9V99 COMP-3.
004300 
004400 01  CATG-TYPE-MULT-CONSTANTS.
004500     05  FILLER PIC X(12) VALUE "PHONE       ".
004600     05  FILLER PIC S9(2)V99 VALUE 1.0  COMP-3.
004700     05  FILLER PIC X(13) VALUE "HANDHELDS    ".
004800     05  FILLER PIC X(12) VALUE "LAPTOP      ".
004900     05  FILLER PIC S9(2)V99 VALUE 7.5  COMP-3.
005000     05  FILLER PIC X(13) VALUE "COMPUTERS    ".
005100     05  FILLER PIC X(12) VALUE "DESKTOP     ".
005200     05  FILLER PIC S9(2)V99 VALUE 10.0 COMP-3.
005300     05  FILLER PIC X(13) VALUE "COMPUTERS    ".
005400     05  FILLER PIC X(12) VALUE "TABLET      ".
005500     05  FILLER PIC S9(2)V99 VALUE 5.0  COMP-3.
005600     05  FILLER PIC X(13) VALUE "HANDHELDS    ".
005700     05  FILLER PIC X(12) VALUE "HEADPHONES  ".
005800     05  FILLER PIC S9(2)V99 VALUE 0.8  COMP-3.
005900     05  FILLER PIC X(13) VALUE "AUDIO        ".
006000     05  FILLER PIC X(12) VALUE "EARBUDS     ".
006100     05  FILLER PIC S9(2)V99 VALUE 0.5  COMP-3.
006200     05  FILLER PIC X(13) VALUE "AUDIO        ".
006300     05  FILLER PIC X(12) VALUE "CAMERA      ".
006400     05  FILLER PIC S9(2)V99 VALUE 1.4  COMP-3.
006500     05  FILLER PIC X(13) VALUE "IMAGING      ".
006600     05  FILLER PIC X(12) VALUE "SMART TV    ".
006700     05  FILLER PIC S9(2)V99 VALUE 3.0  COMP-3.
006800     05  FILLER PIC X(13) VALUE "ENTERTAINMNT ".
006900     05  FILLER PIC X(12) VALUE "SMARTWATCH  ".
007000     05  FILLER PIC S9(2)V99 VALUE 0.9  COMP-3.
007100     05  FILLER PIC X(13) VALUE "WEARABLES    ".
007200     05  FILLER PIC X(12) VALUE "SPEAKER     ".
007300     05  FILLER PIC S9(2)V99 VALUE 0.7  COMP-3.
007400     05  FILLER PIC X(13) VALUE "AUDIO        ".
007500     05  FILLER PIC X(12) VALUE "MONITOR     ".
007600     05  FILLER PIC S9(2)V99 VALUE 5.0  COMP-3.
007700     05  FILLER PIC X(13) VALUE "COMPUTERS    ".
007800     05  FILLER PIC X(12) VALUE "PRINTER     ".
007900     05  FILLER PIC S9(2)V99 VALUE 1.1  COMP-3.
008000     05  FILLER PIC X(13) VALUE "COMPUTERS    ".
008100     05  FILLER PIC X(12) VALUE "ROUTER      ".
008200     05  FILLER PIC S9(2)V99 VALUE 0.6  COMP-3.
008300     05  FILLER PIC X(13) VALUE "NETWORKING   ".
008400 
008500 01  CATG-TYPE-MULT-TABLE REDEFINES CATG-TYPE-MULT-CONSTANTS.
008600     05  CATG-TYPE-ENTRY OCCURS 13 TIMES
008700                         INDEXED BY CATG-TYPE-IDX.
008800         10  CATG-TYPE-NAME          PIC X(12).
008900         10  CATG-TYPE-MULT          PIC S9(2)V99 COMP-3.
009000         10  CATG-TYPE-CATEGORY      PIC X(13).
