000100*****************************************************************
000200*                      S L S R E C                              *
000300*    SALES-LOG CSV LEDGER LINE - ONE PER POSTED ORDER           *
000400*****************************************************************
000500*  APPENDED BY ORDPOST AS EACH ORDER CLEARS THE STOCK-POSTING   *
000600*  STEP; READ BACK SEQUENTIALLY BY SLSLOG FOR DAY/MONTH TOTALS. *
000700*****************************************************************
000800*  CHANGE HISTORY
000900*  --------------------------------------------------------------
001000*  03/04/97  RLW  0004  ORIGINAL COPYBOOK
001100*  11/02/99  RLW  0024  Y2K - SL-TIMESTAMP CARRIES 4-DIGIT YEAR
001200*****************************************************************
001300 01  SALES-LOG-LINE.
001400     05  SL-ORDER-ID                 PIC X(12).
001500     05  FILLER                      PIC X(01)  VALUE ",".
001600     05  SL-TIMESTAMP                PIC X(19).
001700     05  FILLER                      PIC X(01)  VALUE ",".
001800     05  SL-TOTAL-ED                 PIC ----,---9.99.
001900     05  FILLER                      PIC X(01)  VALUE ",".
002000     05  SL-UNITS-ED                 PIC ----9.
002100     05  FILLER                      PIC X(10).
002200 
002300*****************************************************************
002400*  WORK-AREA VIEW FOR ARITHMETIC - COMP-3 EQUIVALENTS OF THE
002500*  EDITED CSV FIELDS ABOVE, USED BY SLSLOG WHEN ACCUMULATING.
002600*****************************************************************
002700 01  SALES-LOG-AMOUNTS.
002800     05  SL-TOTAL                    PIC S9(7)V9(2) COMP-3.
002900     05  SL-UNITS                    PIC S9(5)      COMP-3.
