000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESTOCK.
000300 AUTHOR.        D M HARTLEY.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  10-12-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900*****************************************************************
001000*  MONTH-END REPLENISHMENT RUN.  RANKS EVERY CATALOG PRODUCT BY  *
001100*  UNIT MARGIN (RETAIL LESS WHOLESALE), HIGHEST FIRST, AND TOPS  *
001200*  UP ANY PRODUCT RUNNING BELOW FIVE UNITS ON HAND BACK UP TO A  *
001300*  TARGET LEVEL OF TWENTY - STOPPING ONCE THE PROJECTED GROSS    *
001400*  PROFIT OF THE RESTOCK ALREADY COVERS MONTHLY EXPENSES.  A     *
001500*  SHORTFALL LOAN IS DRAWN LINE-BY-LINE AS NEEDED, AND A SECOND, *
001600*  SEPARATE LOAN COVERS ANY REMAINING GAP AFTER THE LOOP ENDS.   *
001700*****************************************************************
001800*  NOTE ON THE TWO LOAN DRAWS - PER MERCH SYSTEMS STANDARDS      *
001900*  MEMO 98-014, THE PARAGRAPH 360 SHORTFALL LOAN AND THE         *
002000*  PARAGRAPH 500 FINAL-GAP LOAN ARE NOT NETTED AGAINST EACH      *
002100*  OTHER - EACH IS ITS OWN DRAW AGAINST STC-LOAN-BALANCE.  THIS  *
002200*  IS CARRIED FORWARD FROM THE ORIGINAL PROGRAM DESIGN, NOT A    *
002300*  DEFECT.                                                       *
002400*  SEE REQ 98-0311.                                              *
002500*****************************************************************
002600*  CHANGE HISTORY
002700*  -----------------------------------------------------------------
002800*  10-12-98  DMH  0018  ORIGINAL PROGRAM
002900*  11-02-99  RLW  0024  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
003000*                       OFF PER Y2K-PROJ-004
003100*  02-22-00  JFT  0027  STAFFING SIDE OF MONTHLY-EXPENSES NOW
003200*                       PULLS WARE-WAGE-PER-HEAD INSTEAD OF THE
003300*                       STORE PAYROLL RATE FOR WAREHOUSE STAFF
003400*                       (REQ 99-0488)
003500*  06-07-00  JFT  0028  WIDENED PURCHASE ORDER TABLE TO 50 LINES
003600*****************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 
004800     SELECT PRODUCT-CATALOG-FILE    ASSIGN TO UT-S-CATGOUT
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS MODE IS SEQUENTIAL
005100            FILE STATUS IS PRODCAT-STATUS.
005200     SELECT SORT-WORK-FILE          ASSIGN TO UT-S-SORTWK1.
005300     SELECT WAREHOUSE-INVENTORY-FILE ASSIGN TO UT-S-WAREFIL
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS MODE IS SEQUENTIAL
005600            FILE STATUS IS WAREFIL-STATUS.
005700     SELECT STORE-CONTROL-FILE      ASSIGN TO UT-S-STORCTL
005800            ORGANIZATION IS SEQUENTIAL
005900            ACCESS MODE IS SEQUENTIAL
006000            FILE STATUS IS STORCTL-STATUS.
006100     SELECT PURCHASE-ORDER-OUTPUT-FILE ASSIGN TO UT-S-PURORD
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS MODE IS SEQUENTIAL
006400            FILE STATUS IS PURORD-STATUS.
006500 
006600 DATA DIVISION.
006700 
006800 FILE SECTION.
006900 
007000 FD  PRODUCT-CATALOG-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS PRODCAT-IN-RECORD.
007600 
007700 01  PRODCAT-IN-RECORD                PIC X(100).
007800 
007900 SD  SORT-WORK-FILE
008000     RECORD CONTAINS 40 CHARACTERS
008100     DATA RECORD IS SORT-REC.
008200 
008300 01  SORT-REC.
008400     05  SR-UNIT-MARGIN               PIC S9(5)V9(2) COMP-3.
008500     05  SR-PROD-ID                   PIC X(13).
008600     05  SR-ON-HAND-QTY               PIC S9(5)      COMP-3.
008700     05  SR-WHOLESALE-PRICE           PIC S9(5)V9(2) COMP-3.
008800     05  SR-SIZE                      PIC S9(7)      COMP-3.
008900     05  FILLER                       PIC X(12).
009000 
009100 FD  WAREHOUSE-INVENTORY-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 1110 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS WAREFIL-BUFFER.
009700 
009800 01  WAREFIL-BUFFER                   PIC X(1110).
009900 
010000 FD  STORE-CONTROL-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 63 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS STORCTL-BUFFER.
010600 
010700 01  STORCTL-BUFFER                   PIC X(63).
010800 
010900 FD  PURCHASE-ORDER-OUTPUT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 62 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PO-OUT-RECORD.
011500 
011600 01  PO-OUT-RECORD                    PIC X(62).
011700 
011800 WORKING-STORAGE SECTION.
011900 
012000 01  PROGRAM-INDICATOR-SWITCHES.
012100     05  WS-EOF-CATALOG-SW            PIC X(03)  VALUE 'NO '.
012200         88  EOF-CATALOG                         VALUE 'YES'.
012300     05  WS-EOF-SORT-SW               PIC X(03)  VALUE 'NO '.
012400         88  EOF-SORT                            VALUE 'YES'.
012500     05  WS-GROSS-MET-SW              PIC X(03)  VALUE 'NO '.
012600         88  PROJECTED-GROSS-MET                 VALUE 'YES'.
012700     05  WS-STOCK-FOUND-SW            PIC X(03)  VALUE SPACES.
012800         88  STOCK-ENTRY-FOUND                   VALUE 'YES'.
012900         88  STOCK-ENTRY-NOT-FOUND                VALUE 'NO '.
013000     05  WS-SPACE-OK-SW               PIC X(03)  VALUE SPACES.
013100         88  SPACE-AVAILABLE                     VALUE 'YES'.
013200         88  SPACE-NOT-AVAILABLE                 VALUE 'NO '.
013300     05  FILLER                       PIC X(05).
013400 
013500 01  WS-FILE-STATUS-FIELDS.
013600     05  PRODCAT-STATUS               PIC X(02).
013700     05  WAREFIL-STATUS               PIC X(02).
013800     05  STORCTL-STATUS               PIC X(02).
013900     05  PURORD-STATUS                PIC X(02).
014000     05  FILLER                       PIC X(05).
014100 
014200     COPY PRODREC.
014300     COPY WARETBL.
014400     COPY STORECTL.
014500 
014600 01  WS-ACCUMULATORS.
014700     05  WS-CATALOG-READ-CTR          PIC S9(5)      COMP.
014800     05  WS-RELEASE-CTR               PIC S9(5)      COMP.
014900     05  WS-RETURN-CTR                PIC S9(5)      COMP.
015000     05  WS-ORDER-ITEM-COUNT          PIC S9(5)      COMP.
015100     05  WS-NO-SPACE-SKIP-CTR         PIC S9(5)      COMP.
015200     05  FILLER                       PIC X(05).
015300*****************************************************************
015400*  ALTERNATE VIEW - SORT BALANCE WORK AREA.  SAME BYTES AS THE   *
015500*  RELEASED/RETURNED COUNTERS IN WS-ACCUMULATORS, RE-LAID-OUT SO *
015600*  950-DISPLAY-PROG-DIAG CAN FIGURE THE NET SORT BALANCE WITHOUT *
015700*  A SEPARATE SET OF WORKING-STORAGE COUNTERS.                  *
015800*****************************************************************
015900 01  WS-ACCUM-NET-VIEW REDEFINES WS-ACCUMULATORS.
016000     05  FILLER                       PIC S9(5)      COMP.
016100     05  ANV-RELEASE-CTR              PIC S9(5)      COMP.
016200     05  ANV-RETURN-CTR               PIC S9(5)      COMP.
016300     05  FILLER                       PIC S9(5)      COMP.
016400     05  FILLER                       PIC S9(5)      COMP.
016500     05  FILLER                       PIC X(05).
016600 77  WS-NET-SORT-BALANCE              PIC S9(5)      COMP-3.
016700 
016800 01  WS-EXPENSE-FIELDS.
016900     05  WS-MONTHLY-EXPENSES          PIC S9(9)V9(2) COMP-3.
017000     05  WS-PROJECTED-GROSS           PIC S9(9)V9(2) COMP-3.
017100     05  WS-GROSS-SHORTFALL           PIC S9(9)V9(2) COMP-3.
017200     05  FILLER                       PIC X(05).
017300 
017400*****************************************************************
017500*  ALTERNATE VIEW - EXPENSE/GROSS WORK AREA.  SAME BYTES AS THE  *
017600*  LEADING PORTION OF WS-EXPENSE-FIELDS, RE-LAID-OUT SO 500-     *
017700*  FINAL-LOAN-CHECK CAN COMPARE BOTH FIGURES IN ONE SUBTRACT.    *
017800*****************************************************************
017900 01  WS-GAP-CHECK-VIEW REDEFINES WS-EXPENSE-FIELDS.
018000     05  GCV-MONTHLY-EXPENSES         PIC S9(9)V9(2) COMP-3.
018100     05  GCV-PROJECTED-GROSS          PIC S9(9)V9(2) COMP-3.
018200     05  FILLER                       PIC X(11).
018300 
018400 01  WS-RESTOCK-WORK-FIELDS.
018500     05  WS-STOCK-LOOKUP-IDX          PIC S9(5)      COMP-3.
018600     05  WS-RESTOCK-QTY               PIC S9(5)      COMP-3.
018700     05  WS-RESTOCK-SPACE-NEEDED      PIC S9(7)      COMP-3.
018800     05  WS-LINE-COST                 PIC S9(7)V9(2) COMP-3.
018900     05  FILLER                       PIC X(05).
019000 
019100 01  WS-ORDER-TABLE.
019200     05  WS-ORDER-ENTRY OCCURS 50 TIMES
019300                         INDEXED BY WS-ORDER-IDX.
019400         10  WS-OE-PROD-ID            PIC X(13).
019500         10  WS-OE-QUANTITY           PIC S9(7)      COMP-3.
019600         10  WS-OE-WHOLESALE          PIC S9(5)V99   COMP-3.
019700         10  WS-OE-LINE-COST          PIC S9(7)V99   COMP-3.
019800     05  FILLER                       PIC X(10).
019900*****************************************************************
020000*  ALTERNATE VIEW - LEAD ORDER LINE.  SAME BYTES AS THE FIRST    *
020100*  TABLE ENTRY, RE-LAID-OUT SO 520-EMIT-PURCHASE-ORDER CAN SHOW  *
020200*  THE RESTOCK ORDER'S FIRST LINE ITEM WITHOUT INDEXING THE      *
020300*  TABLE.                                                        *
020400*****************************************************************
020500 01  WS-ORDER-LEAD-VIEW REDEFINES WS-ORDER-TABLE.
020600     05  OLV-LEAD-PROD-ID             PIC X(13).
020700     05  OLV-LEAD-QUANTITY            PIC S9(7)      COMP-3.
020800     05  FILLER                       PIC X(1293).
020900 
021000 01  PO-DETAIL-LINE.
021100     05  PO-PROD-ID                   PIC X(13).
021200     05  FILLER                       PIC X(01)  VALUE SPACES.
021300     05  PO-QTY-ED                    PIC ZZZ,ZZ9.
021400     05  FILLER                       PIC X(01)  VALUE SPACES.
021500     05  PO-UNIT-COST-ED              PIC ZZ,ZZ9.99.
021600     05  FILLER                       PIC X(01)  VALUE SPACES.
021700     05  PO-LINE-COST-ED              PIC ZZZ,ZZ9.99.
021800     05  FILLER                       PIC X(20).
021900 
022000 01  PO-TOTAL-LINE.
022100     05  FILLER                       PIC X(20)
022200                         VALUE 'ORDER TOTAL COST    '.
022300     05  PO-TOTAL-COST-ED             PIC ZZZ,ZZZ,ZZ9.99.
022400     05  FILLER                       PIC X(28).
022500 
022600 01  DISPLAY-LINE.
022700     05  DISP-MESSAGE                 PIC X(45).
022800     05  DISP-VALUE                   PIC ZZZ,ZZ9.
022900     05  FILLER                       PIC X(05).
023000 
023100 PROCEDURE DIVISION.
023200 
023300 000-MAINLINE SECTION.
023400 
023500     OPEN I-O    WAREHOUSE-INVENTORY-FILE
023600                 STORE-CONTROL-FILE.
023700     OPEN OUTPUT PURCHASE-ORDER-OUTPUT-FILE.
023800     PERFORM 110-READ-CONTROL-RECORDS THRU
023900                                  110-READ-CONTROL-RECORDS-EXIT.
024000     PERFORM 120-CALC-MONTHLY-EXPENSES THRU
024100                                  120-CALC-MONTHLY-EXPENSES-EXIT.
024200     MOVE ZERO TO WS-PROJECTED-GROSS.
024300     MOVE ZERO TO WS-ORDER-ITEM-COUNT.
024400     MOVE 'NO ' TO WS-GROSS-MET-SW.
024500     SORT SORT-WORK-FILE
024600          ON DESCENDING KEY SR-UNIT-MARGIN
024700          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU
024800                            200-SRT-INPUT-PROCD-EXIT
024900          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU
025000                            300-SRT-OUTPUT-PROCD-EXIT.
025100     PERFORM 500-FINAL-LOAN-CHECK THRU
025200                                  500-FINAL-LOAN-CHECK-EXIT.
025300     PERFORM 520-EMIT-PURCHASE-ORDER THRU
025400                                  520-EMIT-PURCHASE-ORDER-EXIT.
025500     PERFORM 650-REWRITE-CONTROL-RECORDS THRU
025600                                  650-REWRITE-CONTROL-RECORDS-EXIT.
025700     PERFORM 950-DISPLAY-PROG-DIAG THRU
025800                                  950-DISPLAY-PROG-DIAG-EXIT.
025900     CLOSE WAREHOUSE-INVENTORY-FILE
026000           STORE-CONTROL-FILE
026100           PURCHASE-ORDER-OUTPUT-FILE.
026200     GOBACK.
026300 
026400 110-READ-CONTROL-RECORDS.
026500 
026600     READ WAREHOUSE-INVENTORY-FILE INTO WARE-CONTROL-RECORD
026700         AT END
026800         DISPLAY '**ERROR** WAREHOUSE CONTROL FILE EMPTY - RUN'
026900         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
027000     READ STORE-CONTROL-FILE INTO STORE-CONTROL-RECORD
027100         AT END
027200         DISPLAY '**ERROR** STORE CONTROL FILE EMPTY - RUN'
027300         DISPLAY '          ABORTED, CHECK PRIOR JOB STEP'.
027400 
027500 110-READ-CONTROL-RECORDS-EXIT.
027600     EXIT.
027700 
027800*****************************************************************
027900*  MONTHLY-EXPENSES = STORE PAYROLL + WAREHOUSE PAYROLL + RENT + *
028000*  UTILITIES - SAME FORMULA MTHRPT USES FOR OPERATING EXPENSES.  *
028100*****************************************************************
028200 120-CALC-MONTHLY-EXPENSES.
028300 
028400     COMPUTE WS-MONTHLY-EXPENSES ROUNDED =
028500             (STC-STAFF-COUNT * STC-STAFF-WAGE-RATE) +
028600             (WARE-STAFF-COUNT * WARE-WAGE-PER-HEAD) +
028700             STC-MONTHLY-RENT + STC-MONTHLY-UTILITIES.
028800 
028900 120-CALC-MONTHLY-EXPENSES-EXIT.
029000     EXIT.
029100 
029200 200-SRT-INPUT-PROCD SECTION.
029300 
029400     OPEN INPUT PRODUCT-CATALOG-FILE.
029500     PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
029600     PERFORM 220-PRSS-CATALOG-RECORD THRU
029700                                  220-PRSS-CATALOG-RECORD-EXIT
029800         UNTIL EOF-CATALOG.
029900     CLOSE PRODUCT-CATALOG-FILE.
030000 
030100 200-SRT-INPUT-PROCD-EXIT.
030200     EXIT.
030300 
030400*****************************************************************
030500*  LOOKS UP THE PRODUCT'S ON-HAND QUANTITY IN THE WAREHOUSE      *
030600*  STOCK TABLE BY PROD-ID.  A PRODUCT WITH NO STOCK TABLE ENTRY  *
030700*  HAS NEVER BEEN PURCHASED BY INVPLAN AND IS NOT A RESTOCK      *
030800*  CANDIDATE THIS RUN.                                           *
030900*****************************************************************
031000 220-PRSS-CATALOG-RECORD.
031100 
031200     SET STOCK-ENTRY-NOT-FOUND TO TRUE.
031300     SET WARE-STOCK-IDX TO 1.
031400     PERFORM 225-SCAN-STOCK-TABLE THRU
031500                            225-SCAN-STOCK-TABLE-EXIT
031600        UNTIL WARE-STOCK-IDX > WARE-PRODUCT-COUNT.
031700     IF STOCK-ENTRY-FOUND
031800        COMPUTE SR-UNIT-MARGIN ROUNDED =
031900                PROD-RETAIL-PRICE - PROD-WHOLESALE-PRICE
032000        MOVE PROD-ID                TO SR-PROD-ID
032100        MOVE WARE-STK-QTY (WS-STOCK-LOOKUP-IDX) TO SR-ON-HAND-QTY
032200        MOVE PROD-WHOLESALE-PRICE   TO SR-WHOLESALE-PRICE
032300        MOVE PROD-SIZE              TO SR-SIZE
032400        RELEASE SORT-REC
032500        ADD 1 TO WS-RELEASE-CTR.
032600     PERFORM 800-READ-CATALOG THRU 800-READ-CATALOG-EXIT.
032700 
032800 220-PRSS-CATALOG-RECORD-EXIT.
032900     EXIT.
033000 
033100 225-SCAN-STOCK-TABLE.
033200 
033300     IF WARE-STK-PROD-ID (WARE-STOCK-IDX) = PROD-ID
033400        SET STOCK-ENTRY-FOUND TO TRUE
033500        MOVE WARE-STOCK-IDX TO WS-STOCK-LOOKUP-IDX.
033600     SET WARE-STOCK-IDX UP BY 1.
033700 
033800 225-SCAN-STOCK-TABLE-EXIT.
033900     EXIT.
034000 
034100 300-SRT-OUTPUT-PROCD SECTION.
034200 
034300     PERFORM 900-RETURN-SORTED-REC THRU
034400                                  900-RETURN-SORTED-REC-EXIT.
034500     PERFORM 340-PRSS-RESTOCK-CANDIDATE THRU
034600                                  340-PRSS-RESTOCK-CANDIDATE-EXIT
034700         UNTIL EOF-SORT OR PROJECTED-GROSS-MET.
034800 
034900 300-SRT-OUTPUT-PROCD-EXIT.
035000     EXIT.
035100 
035200*****************************************************************
035300*  CONTROL-BREAK STEP - HIGHEST UNIT MARGIN FIRST.  STOPS THE    *
035400*  WHOLE LOOP AS SOON AS THE RUNNING PROJECTED GROSS PROFIT HAS  *
035500*  ALREADY REACHED MONTHLY EXPENSES.  A CANDIDATE WITH FIVE OR   *
035600*  MORE UNITS ON HAND NEEDS NO RESTOCK AND IS SIMPLY SKIPPED -   *
035700*  THAT DOES NOT STOP THE LOOP, UNLIKE THE GROSS-MET TEST.       *
035800*****************************************************************
035900 340-PRSS-RESTOCK-CANDIDATE.
036000 
036100     IF WS-PROJECTED-GROSS NOT LESS THAN WS-MONTHLY-EXPENSES
036200        SET PROJECTED-GROSS-MET TO TRUE
036300     ELSE
036400        IF SR-ON-HAND-QTY >= 5
036500           CONTINUE
036600        ELSE
036700           COMPUTE WS-RESTOCK-QTY = 20 - SR-ON-HAND-QTY
036800           COMPUTE WS-RESTOCK-SPACE-NEEDED =
036900                   SR-SIZE * WS-RESTOCK-QTY
037000           IF (WARE-USED-SPACE-M2 + WS-RESTOCK-SPACE-NEEDED)
037100                 NOT > WARE-CAPACITY-M2
037200              SET SPACE-AVAILABLE TO TRUE
037300           ELSE
037400              SET SPACE-NOT-AVAILABLE TO TRUE
037500              ADD 1 TO WS-NO-SPACE-SKIP-CTR
037600           END-IF
037700           IF SPACE-AVAILABLE
037800              PERFORM 360-TAKE-LOAN-IF-SHORT THRU
037900                                  360-TAKE-LOAN-IF-SHORT-EXIT
038000              PERFORM 620-COMMIT-RESTOCK-LINE THRU
038100                                  620-COMMIT-RESTOCK-LINE-EXIT
038200              PERFORM 380-ACCUM-PROJECTED-GROSS THRU
038300                                  380-ACCUM-PROJECTED-GROSS-EXIT
038400           END-IF
038500        END-IF
038600        PERFORM 900-RETURN-SORTED-REC THRU
038700                                  900-RETURN-SORTED-REC-EXIT
038800     END-IF.
038900 
039000 340-PRSS-RESTOCK-CANDIDATE-EXIT.
039100     EXIT.
039200 
039300*****************************************************************
039400*  IF THE STORE CASH BALANCE CANNOT COVER THIS LINE'S RESTOCK    *
039500*  COST, DRAW A LOAN FOR EXACTLY THE SHORTFALL BEFORE COMMITTING *
039600*  - LOAN BALANCE AND CASH BALANCE BOTH RISE BY THE SHORTFALL.   *
039700*****************************************************************
039800 360-TAKE-LOAN-IF-SHORT.
039900 
040000     COMPUTE WS-LINE-COST ROUNDED =
040100             SR-WHOLESALE-PRICE * WS-RESTOCK-QTY.
040200     IF STC-CASH-BALANCE < WS-LINE-COST
040300        COMPUTE WS-GROSS-SHORTFALL = WS-LINE-COST - STC-CASH-BALANCE
040400        ADD WS-GROSS-SHORTFALL TO STC-LOAN-BALANCE
040500        ADD WS-GROSS-SHORTFALL TO STC-CASH-BALANCE
040600        SET STC-ON-LOAN TO TRUE.
040700 
040800 360-TAKE-LOAN-IF-SHORT-EXIT.
040900     EXIT.
041000 
041100 380-ACCUM-PROJECTED-GROSS.
041200 
041300     COMPUTE WS-PROJECTED-GROSS ROUNDED =
041400             WS-PROJECTED-GROSS + (SR-UNIT-MARGIN * WS-RESTOCK-QTY).
041500 
041600 380-ACCUM-PROJECTED-GROSS-EXIT.
041700     EXIT.
041800 
041900*****************************************************************
042000*  COMMITS ONE RESTOCK LINE - ADDS STOCK TO THE WAREHOUSE TABLE, *
042100*  DEDUCTS THE LINE COST FROM STORE CASH, AND RECORDS THE LINE   *
042200*  FOR THE PURCHASE ORDER OUTPUT.                                *
042300*****************************************************************
042400 620-COMMIT-RESTOCK-LINE.
042500 
042600     ADD WS-RESTOCK-QTY TO WARE-STK-QTY (WS-STOCK-LOOKUP-IDX).
042700     ADD WS-RESTOCK-SPACE-NEEDED TO WARE-USED-SPACE-M2.
042800     SUBTRACT WS-LINE-COST FROM STC-CASH-BALANCE.
042900     ADD 1 TO WS-ORDER-ITEM-COUNT.
043000     SET WS-ORDER-IDX TO WS-ORDER-ITEM-COUNT.
043100     MOVE SR-PROD-ID       TO WS-OE-PROD-ID (WS-ORDER-IDX).
043200     MOVE WS-RESTOCK-QTY   TO WS-OE-QUANTITY (WS-ORDER-IDX).
043300     MOVE SR-WHOLESALE-PRICE TO WS-OE-WHOLESALE (WS-ORDER-IDX).
043400     MOVE WS-LINE-COST     TO WS-OE-LINE-COST (WS-ORDER-IDX).
043500 
043600 620-COMMIT-RESTOCK-LINE-EXIT.
043700     EXIT.
043800 
043900*****************************************************************
044000*  IF THE PROJECTED GROSS PROFIT FROM THE RESTOCK STILL FALLS    *
044100*  SHORT OF MONTHLY EXPENSES AFTER THE LOOP ENDS, DRAW A SECOND, *
044200*  INDEPENDENT LOAN FOR THE REMAINING GAP - SEE THE PROGRAM      *
044300*  HEADER NOTE, THIS IS NOT NETTED AGAINST PARAGRAPH 360'S DRAWS.*
044400*****************************************************************
044500 500-FINAL-LOAN-CHECK.
044600 
044700     IF GCV-PROJECTED-GROSS < GCV-MONTHLY-EXPENSES
044800        COMPUTE WS-GROSS-SHORTFALL =
044900                GCV-MONTHLY-EXPENSES - GCV-PROJECTED-GROSS
045000        ADD WS-GROSS-SHORTFALL TO STC-LOAN-BALANCE
045100        ADD WS-GROSS-SHORTFALL TO STC-CASH-BALANCE
045200        SET STC-ON-LOAN TO TRUE.
045300 
045400 500-FINAL-LOAN-CHECK-EXIT.
045500     EXIT.
045600 
045700 520-EMIT-PURCHASE-ORDER.
045800 
045900     IF WS-ORDER-ITEM-COUNT > 0
046000        DISPLAY '   RESTOCK ORDER LEAD ITEM - ' OLV-LEAD-PROD-ID
046100                ' QTY ' OLV-LEAD-QUANTITY
046200        MOVE ZERO TO WS-GROSS-SHORTFALL
046300        SET WS-ORDER-IDX TO 1
046400        PERFORM 525-WRITE-ONE-PO-LINE THRU
046500                               525-WRITE-ONE-PO-LINE-EXIT
046600           UNTIL WS-ORDER-IDX > WS-ORDER-ITEM-COUNT
046700        MOVE WS-GROSS-SHORTFALL TO PO-TOTAL-COST-ED
046800        WRITE PO-OUT-RECORD FROM PO-TOTAL-LINE
046900     ELSE
047000        DISPLAY 'RESTOCK - NO PRODUCT QUALIFIED FOR RESTOCK'.
047100 
047200 520-EMIT-PURCHASE-ORDER-EXIT.
047300     EXIT.
047400 
047500 525-WRITE-ONE-PO-LINE.
047600 
047700     MOVE SPACES                        TO PO-DETAIL-LINE.
047800     MOVE WS-OE-PROD-ID  (WS-ORDER-IDX) TO PO-PROD-ID.
047900     MOVE WS-OE-QUANTITY (WS-ORDER-IDX) TO PO-QTY-ED.
048000     MOVE WS-OE-WHOLESALE (WS-ORDER-IDX) TO PO-UNIT-COST-ED.
048100     MOVE WS-OE-LINE-COST (WS-ORDER-IDX) TO PO-LINE-COST-ED.
048200     ADD WS-OE-LINE-COST (WS-ORDER-IDX) TO WS-GROSS-SHORTFALL.
048300     WRITE PO-OUT-RECORD FROM PO-DETAIL-LINE.
048400     SET WS-ORDER-IDX UP BY 1.
048500 
048600 525-WRITE-ONE-PO-LINE-EXIT.
048700     EXIT.
048800 
048900 650-REWRITE-CONTROL-RECORDS.
049000 
049100     REWRITE WAREFIL-BUFFER FROM WARE-CONTROL-RECORD.
049200     REWRITE STORCTL-BUFFER FROM STORE-CONTROL-RECORD.
049300 
049400 650-REWRITE-CONTROL-RECORDS-EXIT.
049500     EXIT.
049600 
049700 800-READ-CATALOG.
049800 
049900     READ PRODUCT-CATALOG-FILE INTO PROD-RECORD
050000         AT END
050100         MOVE 'YES' TO WS-EOF-CATALOG-SW
050200         GO TO 800-READ-CATALOG-EXIT.
050300     ADD 1 TO WS-CATALOG-READ-CTR.
050400 
050500 800-READ-CATALOG-EXIT.
050600     EXIT.
050700 
050800 900-RETURN-SORTED-REC.
050900 
051000     RETURN SORT-WORK-FILE
051100         AT END
051200         MOVE 'YES' TO WS-EOF-SORT-SW
051300         GO TO 900-RETURN-SORTED-REC-EXIT.
051400     ADD 1 TO WS-RETURN-CTR.
051500 
051600 900-RETURN-SORTED-REC-EXIT.
051700     EXIT.
051800 
051900 950-DISPLAY-PROG-DIAG.
052000 
052100     DISPLAY '****     RESTOCK RUNNING    ****'.
052200     MOVE 'CATALOG RECORDS READ                         '
052300                                              TO DISP-MESSAGE.
052400     MOVE WS-CATALOG-READ-CTR TO DISP-VALUE.
052500     DISPLAY DISPLAY-LINE.
052600     MOVE 'CANDIDATES RELEASED TO SORT                  '
052700                                              TO DISP-MESSAGE.
052800     MOVE WS-RELEASE-CTR TO DISP-VALUE.
052900     DISPLAY DISPLAY-LINE.
053000     MOVE 'CANDIDATES RETURNED FROM SORT                '
053100                                              TO DISP-MESSAGE.
053200     MOVE WS-RETURN-CTR TO DISP-VALUE.
053300     DISPLAY DISPLAY-LINE.
053400     MOVE 'PRODUCTS RESTOCKED                           '
053500                                              TO DISP-MESSAGE.
053600     MOVE WS-ORDER-ITEM-COUNT TO DISP-VALUE.
053700     DISPLAY DISPLAY-LINE.
053800     MOVE 'CANDIDATES SKIPPED, NO WAREHOUSE SPACE       '
053900                                              TO DISP-MESSAGE.
054000     MOVE WS-NO-SPACE-SKIP-CTR TO DISP-VALUE.
054100     DISPLAY DISPLAY-LINE.
054200     SUBTRACT ANV-RETURN-CTR FROM ANV-RELEASE-CTR
054300                                  GIVING WS-NET-SORT-BALANCE.
054400     MOVE 'NET SORT BALANCE, RELEASED LESS RETURNED     '
054500                                              TO DISP-MESSAGE.
054600     MOVE WS-NET-SORT-BALANCE TO DISP-VALUE.
054700     DISPLAY DISPLAY-LINE.
054800     DISPLAY '****     RESTOCK EOJ        ****'.
054900 
055000 950-DISPLAY-PROG-DIAG-EXIT.
055100     EXIT.
