000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CATGEN.
000300 AUTHOR.        R L WHITFIELD.
000400 INSTALLATION.  MERCH SYSTEMS - BATCH.
000500 DATE-WRITTEN.  01-09-97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*  PROGRAM USED TO BUILD THE CATALOG MASTER: CATGEN READS A      *
001100*  GENERATOR TEST-DECK OF VERSION/TYPE PICKS AND RANDOM-FACTOR   *
001200*  VECTORS, PRICES EACH CANDIDATE OFF THE VERSION AND TYPE       *
001300*  MULTIPLIER TABLES, COMPUTES SIZE/WEIGHT/STOCK, BUILDS THE     *
001400*  CATALOG PRODUCT-ID, AND WRITES ONE PROD-RECORD PER CANDIDATE  *
001500*  TO THE CATALOG MASTER FILE.  ALL DIAGNOSTICS GO TO SYSOUT.    *
001600******************************************************************
001700*  CHANGE HISTORY
001800*  ----------------------------------------------------------------
001900*  01-09-97  RLW  0001  ORIGINAL PROGRAM - CATALOG REWRITE PROJECT
002000*  04-02-97  RLW  0005  ADDED VERSION-MULTIPLIER TABLE LOOKUP
002100*  08-19-97  RLW  0009  ADDED TYPE-MULTIPLIER/CATEGORY LOOKUP
002200*  06-14-98  DMH  0014  ADDED PROD-IS-NEW FLAG CARRY-THROUGH
002300*  11-02-99  RLW  0022  Y2K - REVIEWED, NO DATE FIELDS ON THIS
002400*                       PROGRAM, SIGNED OFF PER Y2K-PROJ-004
002500*  02-03-00  JFT  0026  ADDED ROUTER TYPE PER MERCH REQUEST 99-188
002600******************************************************************
002700 
002800 ENVIRONMENT DIVISION.
002900 
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800 
003900     SELECT CATG-INPUT-FILE  ASSIGN TO UT-S-CATGIN
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS CATG-IN-STATUS.
004200 
004300     SELECT CATG-OUTPUT-FILE ASSIGN TO UT-S-CATGOUT
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS CATG-OUT-STATUS.
004600 
004700 DATA DIVISION.
004800 
004900 FILE SECTION.
005000 
005100 FD  CATG-INPUT-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 80 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS CATG-INPUT-RECORD.
005700 
005800 01  CATG-INPUT-RECORD.
005900     05  GI-VERSION-NAME             PIC X(10).
006000     05  GI-TYPE-NAME                PIC X(12).
006100     05  GI-BASE-PRICE-RAND          PIC 9(2)V99.
006200     05  GI-PRICE-VARIATION          PIC 9V9(4).
006300     05  GI-WEIGHT-RAND              PIC 9V9(4).
006400     05  GI-STOCK-RAND               PIC 9(2).
006500     05  GI-ID-SUFFIX                PIC X(08).
006600     05  GI-IS-NEW-FLAG              PIC X(01).
006700     05  FILLER                      PIC X(33).
006800 
006900 FD  CATG-OUTPUT-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 100 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS CATG-OUTPUT-RECORD.
007500 
007600 01  CATG-OUTPUT-RECORD             PIC X(100).
007700 
007800*****************************************************************
007900*  ALTERNATE VIEW - NEW-ITEM ID TRACE.  SAME BYTES AS THE FIRST
008000*  13 OF THE OUTPUT BUFFER, RE-LAID-OUT SO 200-GENERATE-CANDIDATE
008100*  CAN DISPLAY THE PRODUCT-ID PORTION WITHOUT A SEPARATE MOVE.
008200*****************************************************************
008300 01  CATG-OUT-ID-VIEW REDEFINES CATG-OUTPUT-RECORD.
008400     05  CIV-PROD-ID                 PIC X(13).
008500     05  FILLER                      PIC X(87).
008600 
008700 WORKING-STORAGE SECTION.
008800 
008900 01  CATG-IN-STATUS                 PIC X(02) VALUE SPACES.
009000     88  CATG-IN-OK                           VALUE '00'.
009100     88  CATG-IN-EOF                          VALUE '10'.
009200 
009300 01  CATG-OUT-STATUS                PIC X(02) VALUE SPACES.
009400     88  CATG-OUT-OK                          VALUE '00'.
009500 
009600 01  PROGRAM-INDICATOR-SWITCHES.
009700     05  WS-EOF-INPUT-SW             PIC X(3)  VALUE 'NO '.
009800         88  EOF-INPUT                          VALUE 'YES'.
009900     05  WS-VERSION-FOUND-SW         PIC X(3)  VALUE SPACES.
010000         88  VERSION-FOUND                      VALUE 'YES'.
010100     05  WS-TYPE-FOUND-SW            PIC X(3)  VALUE SPACES.
010200         88  TYPE-FOUND                         VALUE 'YES'.
010300     05  FILLER                      PIC X(05) VALUE SPACES.
010400 
010500 COPY CATGTBL.
010600 
010700 COPY PRODREC.
010800 
010900 01  WS-ACCUMULATORS.
011000     05  WS-READ-CTR                 PIC S9(7)  COMP  VALUE ZERO.
011100     05  WS-WRTN-CTR                 PIC S9(7)  COMP  VALUE ZERO.
011200     05  WS-REJ-CTR                  PIC S9(7)  COMP  VALUE ZERO.
011300     05  FILLER                      PIC X(05) VALUE SPACES.
011400 
011500 01  WS-WORK-FIELDS.
011600     05  WS-VERSION-MULT             PIC S9V99      COMP-3.
011700     05  WS-TYPE-MULT                PIC S9(2)V99   COMP-3.
011800     05  WS-CATEGORY                 PIC X(13).
011900     05  WS-WHOLESALE-RAW            PIC S9(7)V9(4) COMP-3.
012000     05  WS-SIZE-BASE                PIC S9(5)V9(2) COMP-3.
012100     05  WS-WEIGHT-RAW               PIC S9(7)V9(4) COMP-3.
012200     05  FILLER                      PIC X(05).
012300 
012400*****************************************************************
012500*  ALTERNATE VIEW - ID-BUILD WORK AREA.  SAME BYTES AS THE
012600*  WHOLESALE/SIZE WORK FIELDS, RE-LAID-OUT SO 270-BUILD-PROD-ID
012700*  CAN PICK UP THE SUFFIX DIGITS ALONGSIDE THE PRICE WORK AREA.
012800*****************************************************************
012900 01  WS-ID-BUILD-VIEW REDEFINES WS-WORK-FIELDS.
013000     05  FILLER                      PIC X(30).
013100     05  IDV-WEIGHT-RAW              PIC X(04).
013200     05  FILLER                      PIC X(05).
013300 
013400*****************************************************************
013500*  ALTERNATE VIEW - RUN-DIAGNOSTIC WORK AREA.  SAME BYTES AS THE
013600*  READ/WRITTEN/REJECTED COUNTERS, RE-LAID-OUT SO 900-DISPLAY-
013700*  PROG-DIAG CAN PULL THE WRITE AND REJECT COUNTS TOGETHER.
013800*****************************************************************
013900 01  WS-ACCUM-VIEW REDEFINES WS-ACCUMULATORS.
014000     05  FILLER                      PIC S9(7)  COMP.
014100     05  AV-WRTN-CTR                 PIC S9(7)  COMP.
014200     05  AV-REJ-CTR                  PIC S9(7)  COMP.
014300     05  FILLER                      PIC X(05).
014400 
014500 01  DISPLAY-LINE.
014600     05  DISP-MESSAGE                PIC X(45).
014700     05  DISP-VALUE                  PIC ZZZ,ZZ9.
014800     05  FILLER                      PIC X(05).
014900 
015000 PROCEDURE DIVISION.
015100 
015200 000-MAINLINE SECTION.
015300 
015400     OPEN INPUT  CATG-INPUT-FILE
015500          OUTPUT CATG-OUTPUT-FILE.
015600     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
015700     PERFORM 200-GENERATE-CANDIDATE THRU
015800                                200-GENERATE-CANDIDATE-EXIT
015900         UNTIL EOF-INPUT.
016000     PERFORM 900-DISPLAY-PROG-DIAG THRU
016100                                900-DISPLAY-PROG-DIAG-EXIT.
016200     CLOSE CATG-INPUT-FILE
016300           CATG-OUTPUT-FILE.
016400     MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600 
016700 200-GENERATE-CANDIDATE.
016800 
016900     PERFORM 210-LOOKUP-VERSION-MULT THRU
017000                                 210-LOOKUP-VERSION-MULT-EXIT.
017100     PERFORM 215-LOOKUP-TYPE-MULT THRU 215-LOOKUP-TYPE-MULT-EXIT.
017200     IF VERSION-FOUND AND TYPE-FOUND
017300        PERFORM 220-CALC-WHOLESALE-PRICE THRU
017400                                 220-CALC-WHOLESALE-PRICE-EXIT
017500        PERFORM 230-CALC-RETAIL-PRICE THRU
017600                                 230-CALC-RETAIL-PRICE-EXIT
017700        PERFORM 240-CALC-SIZE THRU 240-CALC-SIZE-EXIT
017800        PERFORM 250-CALC-WEIGHT THRU 250-CALC-WEIGHT-EXIT
017900        PERFORM 260-CALC-STOCK THRU 260-CALC-STOCK-EXIT
018000        PERFORM 270-BUILD-PROD-ID THRU 270-BUILD-PROD-ID-EXIT
018100        MOVE GI-VERSION-NAME   TO PROD-VERSION
018200        MOVE GI-TYPE-NAME      TO PROD-TYPE
018300        MOVE WS-CATEGORY       TO PROD-CATEGORY
018400        MOVE GI-IS-NEW-FLAG    TO PROD-IS-NEW
018500        WRITE CATG-OUTPUT-RECORD FROM PROD-RECORD
018600        IF PROD-IS-NEW-ITEM
018700           DISPLAY '   NEW ITEM ADDED - ' CIV-PROD-ID
018800        END-IF
018900        ADD 1 TO WS-WRTN-CTR
019000     ELSE
019100        ADD 1 TO WS-REJ-CTR.
019200     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
019300 
019400 200-GENERATE-CANDIDATE-EXIT.
019500     EXIT.
019600 
019700 210-LOOKUP-VERSION-MULT.
019800 
019900     MOVE SPACES TO WS-VERSION-FOUND-SW.
020000     SET CATG-VERSION-IDX TO 1.
020100     SEARCH CATG-VERSION-ENTRY
020200         AT END
020300             MOVE 'NO ' TO WS-VERSION-FOUND-SW
020400             DISPLAY '** ERROR ** VERSION NOT ON TABLE - '
020500                     GI-VERSION-NAME
020600         WHEN CATG-VERSION-NAME (CATG-VERSION-IDX) =
020700                                              GI-VERSION-NAME
020800             MOVE 'YES' TO WS-VERSION-FOUND-SW
020900             MOVE CATG-VERSION-MULT (CATG-VERSION-IDX)
021000                                    TO WS-VERSION-MULT.
021100 
021200 210-LOOKUP-VERSION-MULT-EXIT.
021300     EXIT.
021400 
021500 215-LOOKUP-TYPE-MULT.
021600 
021700     MOVE SPACES TO WS-TYPE-FOUND-SW.
021800     SET CATG-TYPE-IDX TO 1.
021900     SEARCH CATG-TYPE-ENTRY
022000         AT END
022100             MOVE 'NO ' TO WS-TYPE-FOUND-SW
022200             DISPLAY '** ERROR ** TYPE NOT ON TABLE - '
022300                     GI-TYPE-NAME
022400         WHEN CATG-TYPE-NAME (CATG-TYPE-IDX) = GI-TYPE-NAME
022500             MOVE 'YES' TO WS-TYPE-FOUND-SW
022600             MOVE CATG-TYPE-MULT (CATG-TYPE-IDX)
022700                                 TO WS-TYPE-MULT
022800             MOVE CATG-TYPE-CATEGORY (CATG-TYPE-IDX)
022900                                 TO WS-CATEGORY.
023000 
023100 215-LOOKUP-TYPE-MULT-EXIT.
023200     EXIT.
023300 
023400 220-CALC-WHOLESALE-PRICE.
023500 
023600*    WHOLESALE = RAND(50-80) X VERSION-MULT X TYPE-MULT X
023700*    (0.90 + RAND X 0.10), ROUNDED TO 2 DECIMALS.
023800     COMPUTE WS-WHOLESALE-RAW ROUNDED =
023900             GI-BASE-PRICE-RAND * WS-VERSION-MULT *
024000             WS-TYPE-MULT * (0.90 +
024100             (GI-PRICE-VARIATION * 0.10)).
024200     MOVE WS-WHOLESALE-RAW TO PROD-WHOLESALE-PRICE.
024300 
024400 220-CALC-WHOLESALE-PRICE-EXIT.
024500     EXIT.
024600 
024700 230-CALC-RETAIL-PRICE.
024800 
024900*    RETAIL = WHOLESALE X 1.5, ROUNDED TO 2 DECIMALS.
025000     COMPUTE PROD-RETAIL-PRICE ROUNDED =
025100             PROD-WHOLESALE-PRICE * 1.5.
025200 
025300 230-CALC-RETAIL-PRICE-EXIT.
025400     EXIT.
025500 
025600 240-CALC-SIZE.
025700 
025800*    SIZE (CM2) = TRUNCATE( (10 X TYPE-MULT) SQUARED ).
025900     COMPUTE WS-SIZE-BASE = 10 * WS-TYPE-MULT.
026000     COMPUTE PROD-SIZE = WS-SIZE-BASE * WS-SIZE-BASE.
026100 
026200 240-CALC-SIZE-EXIT.
026300     EXIT.
026400 
026500 250-CALC-WEIGHT.
026600 
026700*    WEIGHT (G) = TRUNCATE(500 X VERSION-MULT X TYPE-MULT X
026800*    WEIGHT-RAND), WEIGHT-RAND SUPPLIED AS A TEST VECTOR IN
026900*    THE RANGE 0 THRU 0.9999.
027000     COMPUTE WS-WEIGHT-RAW =
027100             500 * WS-VERSION-MULT * WS-TYPE-MULT *
027200             GI-WEIGHT-RAND.
027300     MOVE WS-WEIGHT-RAW TO PROD-WEIGHT.
027400 
027500 250-CALC-WEIGHT-EXIT.
027600     EXIT.
027700 
027800 260-CALC-STOCK.
027900 
028000*    STOCK ON GENERATION = RANDOM INTEGER 1 THRU 20, SUPPLIED
028100*    ON THE GENERATOR TEST DECK AS GI-STOCK-RAND.
028200     MOVE GI-STOCK-RAND TO PROD-STOCK.
028300 
028400 260-CALC-STOCK-EXIT.
028500     EXIT.
028600 
028700 270-BUILD-PROD-ID.
028800 
028900     MOVE 'PROD-'      TO PROD-ID-TAG.
029000     MOVE GI-ID-SUFFIX  TO PROD-ID-SUFFIX.
029100 
029200 270-BUILD-PROD-ID-EXIT.
029300     EXIT.
029400 
029500 800-READ-INPUT-FILE.
029600 
029700     READ CATG-INPUT-FILE
029800         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
029900                 GO TO 800-READ-INPUT-FILE-EXIT.
030000     ADD 1 TO WS-READ-CTR.
030100 
030200 800-READ-INPUT-FILE-EXIT.
030300     EXIT.
030400 
030500 900-DISPLAY-PROG-DIAG.
030600 
030700     DISPLAY '****     CATGEN RUNNING    ****'.
030800     MOVE 'CATALOG GENERATOR RECORDS READ              '
030900                                                 TO DISP-MESSAGE.
031000     MOVE WS-READ-CTR TO DISP-VALUE.
031100     DISPLAY DISPLAY-LINE.
031200     MOVE 'CATALOG RECORDS WRITTEN TO CATALOG MASTER   '
031300                                                 TO DISP-MESSAGE.
031400     MOVE WS-WRTN-CTR TO DISP-VALUE.
031500     DISPLAY DISPLAY-LINE.
031600     MOVE 'CATALOG RECORDS REJECTED - TABLE LOOKUP FAIL '
031700                                                 TO DISP-MESSAGE.
031800     MOVE WS-REJ-CTR TO DISP-VALUE.
031900     DISPLAY DISPLAY-LINE.
032000     DISPLAY '****     CATGEN EOJ        ****'.
032100 
032200 900-DISPLAY-PROG-DIAG-EXIT.
032300     EXIT.
