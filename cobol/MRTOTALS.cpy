000100*****************************************************************
000200*                      M R T O T A L S                         *
000300*    MONTHLY REPORT CONTROL TOTALS - ACCUMULATED ACROSS A MONTH *
000400*****************************************************************
000500*  ONE-RECORD CONTROL FILE.  ORDPOST ADDS TO THIS RECORD AS     *
000600*  EACH ORDER POSTS DURING THE MONTH; MTHRPT READS IT AT        *
000700*  MONTH-END TO BUILD THE MONTHLY SUMMARY REPORT AND THEN       *
000800*  ZEROES IT FOR THE NEXT PERIOD.                                *
000900*****************************************************************
001000*  CHANGE HISTORY
001100*  --------------------------------------------------------------
001200*  05/18/97  RLW  0008  ORIGINAL COPYBOOK
001300*  01/06/98  DMH  0011  ADDED MR-PRODUCT-SALES TABLE FOR TOP/
001400*                       BOTTOM FIVE SELLER RANKING (REQ 97-0411)
001500*  11/02/99  RLW  0025  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
001600*                       OFF PER Y2K-PROJ-004
001700*****************************************************************
001800 01  MR-CONTROL-RECORD.
001900     05  MR-TOTAL-ORDERS             PIC S9(7)      COMP-3.
002000     05  MR-TOTAL-REVENUE            PIC S9(9)V9(2) COMP-3.
002100     05  MR-TOTAL-COGS               PIC S9(9)V9(2) COMP-3.
002200     05  MR-PRODUCT-COUNT            PIC S9(5)      COMP-3.
002300     05  MR-PRODUCT-SALES OCCURS 50 TIMES
002400                         INDEXED BY MR-PRODUCT-IDX.
002500         10  MR-PS-PROD-ID           PIC X(13).
002600         10  MR-PS-UNITS-SOLD        PIC S9(7)      COMP-3.
002700         10  MR-PS-REVENUE           PIC S9(9)V9(2) COMP-3.
002800     05  FILLER                      PIC X(35).
002900 
003000*****************************************************************
003100*  ALTERNATE VIEW - GRAND-TOTAL WORK AREA.  SAME BYTES AS THE
003200*  LEADING PORTION OF THE RECORD, RE-LAID-OUT SO MTHRPT CAN
003300*  COMPUTE GROSS PROFIT (REVENUE - COGS) IN ONE SUBTRACT.
003400*****************************************************************
003500 01  MR-GRAND-TOTAL-VIEW REDEFINES MR-CONTROL-RECORD.
003600     05  GTV-TOTAL-ORDERS            PIC S9(7)      COMP-3.
003700     05  GTV-TOTAL-REVENUE           PIC S9(9)V9(2) COMP-3.
003800     05  GTV-TOTAL-COGS              PIC S9(9)V9(2) COMP-3.
003900     05  FILLER                      PIC X(1188).
