000100*****************************************************************
000200*                      S T O R E C T L                          *
000300*    STORE LEDGER CONTROL RECORD - BUDGET, PAYROLL, LOAN STATE  *
000400*****************************************************************
000500*  ONE-RECORD CONTROL FILE CARRYING STORE FINANCIAL STATE       *
000600*  ACROSS JOB STEPS - CASH ON HAND, STAFF HEADCOUNT AND WAGE    *
000700*  RATE, FIXED MONTHLY EXPENSE FIGURES AND THE OUTSTANDING LOAN *
000800*  BALANCE DRAWN WHEN THE STORE RUNS A MONTHLY LOSS.            *
000900*****************************************************************
001000*  CHANGE HISTORY
001100*  --------------------------------------------------------------
001200*  05/11/97  RLW  0007  ORIGINAL COPYBOOK
001300*  02/14/98  DMH  0012  ADDED STC-LOAN-BALANCE AND STC-LOAN-RATE
001400*                       FOR MONTH-END LOSS COVERAGE (REQ 98-0101)
001500*  11/02/99  RLW  0025  Y2K - REVIEWED, NO DATE FIELDS, SIGNED
001600*                       OFF PER Y2K-PROJ-004
001700*  06/07/00  JFT  0028  WIDENED STC-CASH-BALANCE TO S9(9)V99
001800*****************************************************************
001900 01  STORE-CONTROL-RECORD.
002000     05  STC-CASH-BALANCE            PIC S9(9)V9(2) COMP-3.
002100     05  STC-MONTHLY-RENT            PIC S9(7)V9(2) COMP-3.
002200     05  STC-MONTHLY-UTILITIES       PIC S9(7)V9(2) COMP-3.
002300     05  STC-STAFF-COUNT             PIC S9(5)      COMP-3.
002400     05  STC-STAFF-WAGE-RATE         PIC S9(5)V9(2) COMP-3.
002500     05  STC-LOAN-BALANCE            PIC S9(9)V9(2) COMP-3.
002600     05  STC-LOAN-RATE               PIC S9V9(4)    COMP-3.
002700     05  STC-LOAN-FLAG               PIC X(01).
002800         88  STC-ON-LOAN             VALUE "Y".
002900         88  STC-NOT-ON-LOAN         VALUE "N".
003000     05  FILLER                      PIC X(30).
003100 
003200*****************************************************************
003300*  ALTERNATE VIEW - PAYROLL WORK AREA.  SAME BYTES AS THE
003400*  STAFF PORTION OF THE RECORD, RE-LAID-OUT SO MTHRPT CAN PULL
003500*  STAFF COUNT AND RATE TOGETHER FOR THE STAFFING-COST CALC.
003600*****************************************************************
003700 01  STC-PAYROLL-VIEW REDEFINES STORE-CONTROL-RECORD.
003800     05  FILLER                      PIC X(25).
003900     05  PRV-STAFF-COUNT             PIC S9(5)      COMP-3.
004000     05  PRV-STAFF-WAGE-RATE         PIC S9(5)V9(2) COMP-3.
004100     05  FILLER                      PIC X(31).
